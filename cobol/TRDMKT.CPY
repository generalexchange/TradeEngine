000010*****************************************************************
000020*                                                                *
000030*    TRDMKT.CPY  --  PORTFOLIO / MARKET REFERENCE RECORDS        *
000040*                                                                *
000050*    LAYOUTS FOR THE SIX SMALL REFERENCE FILES TRLOAD READS AT   *
000060*    THE TOP OF THE RUN (CONTROL, PORTFOLIO, POSITIONS, PNLFILE, *
000070*    RATEFILE, PRICES), PLUS THE WORKING-STORAGE TABLES THEY ARE *
000080*    LOADED INTO.  EVERY LINE-SEQUENTIAL RECORD COMES IN AS A    *
000090*    PLAIN X(NN) LINE AND IS RE-CAST BY A REDEFINES, THE SAME    *
000100*    HOUSE HABIT AS TRDSIG.CPY.                                  *
000110*                                                                *
000120*----------------------------------------------------------------
000130* CHANGE LOG                                                    *
000140*  1989-04-11 CR   INITIAL POSITION AND PRICE LAYOUTS.           *
000150*  1990-01-09 CR   ADDED PNL AND RATE RECORDS FOR THE THROTTLE   *
000160*                  AND LOSS-LIMIT CHECKS (REQ 097).              *
000170*  1998-11-30 LMV  Y2K REVIEW -- NO DATE FIELDS IN THIS MEMBER,  *
000180*                  NO CHANGE REQUIRED.                          *
000190*  2005-08-02 DJP  RAISED TABLE OCCURS LIMITS FOR THE LARGER     *
000200*                  MULTI-STRATEGY BOOK (REQ 261).                *
000210*****************************************************************
000220*----------------------------------------------------------------
000230*    CONTROL-RECORD (KILL SWITCH) -- ONE LINE, ONE BYTE.         *
000240*----------------------------------------------------------------
000250 01  CONTROL-LINE                 PIC X(01).
000260 01  CONTROL-FIELDS REDEFINES CONTROL-LINE.
000270     05  CTL-KILL-SWITCH             PIC X(01).
000280         88  CTL-TRADING-HALTED          VALUE "Y".
000290         88  CTL-TRADING-NORMAL          VALUE "N".
000300*----------------------------------------------------------------
000310*    PORTFOLIO-HEADER -- ONE LINE, TOTAL PORTFOLIO VALUE.        *
000320*----------------------------------------------------------------
000330 01  PORTFOLIO-LINE               PIC X(13).
000340 01  PORTFOLIO-FIELDS REDEFINES PORTFOLIO-LINE.
000350     05  PF-VALUE                    PIC 9(11)V99.
000360*----------------------------------------------------------------
000370*    POSITION-RECORD -- ONE PER SYMBOL CURRENTLY HELD.           *
000380*----------------------------------------------------------------
000390 01  POSITION-LINE                PIC X(20).
000400 01  POSITION-FIELDS REDEFINES POSITION-LINE.
000410     05  POS-SYMBOL                  PIC X(08).
000420     05  POS-SIGN                    PIC X(01).
000430         88  POS-SIGN-LONG               VALUE "+".
000440         88  POS-SIGN-SHORT              VALUE "-".
000450     05  POS-AMOUNT                  PIC 9(9)V99.
000460*----------------------------------------------------------------
000470*    PNL-RECORD -- TODAY'S PER-STRATEGY PROFIT/LOSS ENTRIES.     *
000480*----------------------------------------------------------------
000490 01  PNL-LINE                     PIC X(28).
000500 01  PNL-FIELDS REDEFINES PNL-LINE.
000510     05  PNL-STRATEGY-ID             PIC X(16).
000520     05  PNL-SIGN                    PIC X(01).
000530         88  PNL-SIGN-GAIN               VALUE "+".
000540         88  PNL-SIGN-LOSS               VALUE "-".
000550     05  PNL-AMOUNT                  PIC 9(9)V99.
000560*----------------------------------------------------------------
000570*    RATE-RECORD -- PRIOR ORDER SUBMISSIONS, FOR THE THROTTLE.   *
000580*----------------------------------------------------------------
000590 01  RATE-LINE                    PIC X(20).
000600 01  RATE-FIELDS REDEFINES RATE-LINE.
000610     05  RATE-STRATEGY-ID            PIC X(16).
000620     05  RATE-MINUTES-AGO            PIC 9(04).
000630*----------------------------------------------------------------
000640*    PRICE-RECORD -- REFERENCE PRICE FOR THE PAPER BROKER.       *
000650*----------------------------------------------------------------
000660 01  PRICE-LINE                   PIC X(17).
000670 01  PRICE-FIELDS REDEFINES PRICE-LINE.
000680     05  PRC-SYMBOL                  PIC X(08).
000690     05  PRC-PRICE                   PIC 9(7)V99.
000700*----------------------------------------------------------------
000710*    IN-MEMORY TABLES -- LOADED ONCE BY TRLOAD, SEARCHED BY      *
000720*    TRRISK AND TRBROKR FOR THE LIFE OF THE RUN.  SIZED FOR THE  *
000730*    SMALL REFERENCE VOLUMES THIS ENGINE WAS BUILT FOR -- NOT A  *
000740*    MASS-FILE DESIGN.                                          *
000750*----------------------------------------------------------------
000760 01  POSITION-TABLE.
000770     05  POSITION-COUNT           PIC 9(4)      COMP VALUE 0.
000780     05  POSITION-ENTRY           OCCURS 0 TO 500 TIMES
000790                                     DEPENDING ON POSITION-COUNT
000800                                     INDEXED BY POSITION-IDX.
000810         10  TAB-POS-SYMBOL       PIC X(08).
000820         10  TAB-POS-SIGNED-AMT   PIC S9(9)V99.
000830 01  PNL-TABLE.
000840     05  PNL-COUNT                PIC 9(4)      COMP VALUE 0.
000850     05  PNL-ENTRY                OCCURS 0 TO 200 TIMES
000860                                     DEPENDING ON PNL-COUNT
000870                                     INDEXED BY PNL-IDX.
000880         10  TAB-PNL-STRATEGY     PIC X(16).
000890         10  TAB-PNL-SIGNED-AMT   PIC S9(9)V99.
000900 01  RATE-TABLE.
000910     05  RATE-COUNT               PIC 9(4)      COMP VALUE 0.
000920     05  RATE-ENTRY               OCCURS 0 TO 2000 TIMES
000930                                     DEPENDING ON RATE-COUNT
000940                                     INDEXED BY RATE-IDX.
000950         10  TAB-RATE-STRATEGY    PIC X(16).
000960         10  TAB-RATE-MINUTES-AGO PIC 9(04)     COMP.
000970 01  PRICE-TABLE.
000980     05  PRICE-COUNT              PIC 9(4)      COMP VALUE 0.
000990     05  PRICE-ENTRY              OCCURS 0 TO 500 TIMES
001000                                     DEPENDING ON PRICE-COUNT
001010                                     INDEXED BY PRICE-IDX.
001020         10  TAB-PRC-SYMBOL       PIC X(08).
001030         10  TAB-PRC-PRICE        PIC 9(7)V99.
001040 01  PORTFOLIO-VALUE-WORK         PIC 9(11)V99  VALUE 0.
001050 01  KILL-SWITCH-WORK             PIC X(01)     VALUE "N".
001060     88  KILL-SWITCH-ON               VALUE "Y".
