000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID. TRRISK.
000030 AUTHOR. C. RUZ.
000040 INSTALLATION. TRADE OPERATIONS - RISK SYSTEMS GROUP.
000050 DATE-WRITTEN. 04/11/89.
000060 DATE-COMPILED.
000070 SECURITY. COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000080*****************************************************************
000090*                                                                *
000100*    TRRISK  --  PRE-TRADE RISK CHECK ORCHESTRATION              *
000110*                                                                *
000120*    RUNS THE 8 PRE-TRADE CHECKS AGAINST A SIGNAL ALREADY PAST   *
000130*    CONTRACT VALIDATION AND THE KILL SWITCH (SEE TRVALID).      *
000140*    EVERY CHECK ALWAYS RUNS, IN FIXED ORDER, SO THE DECISION    *
000150*    RECORD SHOWS THE FULL PICTURE EVEN WHEN AN EARLY CHECK      *
000160*    FAILS -- DO NOT SHORT-CIRCUIT ON THE FIRST FAILURE.         *
000170*                                                                *
000180*    THE POSITION, PNL AND RATE TABLES BUILT BY TRLOAD ARE READ  *
000190*    HERE AND, IN THE CASE OF THE RATE TABLE, ALSO WRITTEN TO --  *
000200*    A PASSING SIGNAL RECORDS ITSELF INTO THE RATE TABLE SO THE  *
000210*    NEXT SIGNAL FOR THE SAME STRATEGY SEES IT IN THE THROTTLE.  *
000220*                                                                *
000230*----------------------------------------------------------------
000240* CHANGE LOG                                                    *
000250*  1989-04-11 CR   INITIAL VERSION -- NOTIONAL AND POSITION      *
000260*                  CHECKS ONLY.                                  *
000270*  1990-01-09 CR   ADDED TOTAL EXPOSURE AND CONCENTRATION        *
000280*                  CHECKS (REQ 097).                            *
000290*  1991-09-03 CR   ADDED RATE-LIMIT THROTTLE (REQ 118).          *
000300*  1994-02-18 LMV  ADDED STRATEGY AND TOTAL DAILY-LOSS CHECKS,   *
000310*                  ADDED SLIPPAGE CHECK (REQ 204).               *
000320*  1998-11-30 LMV  Y2K REVIEW -- NO DATE FIELDS IN THIS PROGRAM, *
000330*                  NO CHANGE REQUIRED.                          *
000340*  2003-06-05 DJP  REORDERED CHECKS TO THE FIXED SEQUENCE THE    *
000350*                  AUDITORS NOW REQUIRE (REQ 271) -- NOTIONAL,   *
000360*                  SLIPPAGE, POSITION, TOTAL EXPOSURE,           *
000370*                  CONCENTRATION, STRATEGY LOSS, TOTAL LOSS,     *
000380*                  RATE.  DO NOT REORDER AGAIN WITHOUT SIGN-OFF. *
000390*  2006-01-17 DJP  PULLED THE CANDIDATE-ERROR-MESSAGE WORK AREA  *
000400*                  AND THE TWO RATE-WINDOW COUNTERS OUT TO       *
000410*                  STANDALONE 77 LEVELS -- NONE OF THE THREE     *
000420*                  EVER MOVED AS PART OF A GROUP (REQ 289).      *
000430*****************************************************************
000440 ENVIRONMENT DIVISION.
000450 CONFIGURATION SECTION.
000460*----------------------------------------------------------------
000470*    STANDARD SHOP SPECIAL-NAMES -- SEE TRENGINE.CBL FOR WHY     *
000480*    EACH ENTRY IS HERE.                                        *
000490*----------------------------------------------------------------
000500 SPECIAL-NAMES.
000510     C01 IS TOP-OF-FORM
000520     CLASS TRD-SYMBOL-CLASS IS "A" THRU "Z", "0" THRU "9", "."
000530     UPSI-0 ON STATUS IS TRACE-SWITCH-ON
000540            OFF STATUS IS TRACE-SWITCH-OFF.
000550 DATA DIVISION.
000560 WORKING-STORAGE SECTION.
000570*----------------------------------------------------------------
000580*    HOUSE LIMITS COPYBOOK -- ALL EIGHT CHECK THRESHOLDS LIVE    *
000590*    HERE, NOT AS LITERALS IN THIS PROGRAM'S PROCEDURE DIVISION. *
000600*----------------------------------------------------------------
000610     COPY TRDLIM.
000620*----------------------------------------------------------------
000630*    CANDIDATE-ERROR-MSG IS SET BY WHICHEVER CHECK PARAGRAPH     *
000640*    FAILS AND HANDED TO 9900-SET-FIRST-ERROR -- IT IS NEVER     *
000650*    PART OF A LARGER RECORD MOVE, SO IT SITS AT THE 77 LEVEL    *
000660*    RATHER THAN UNDER A CATCH-ALL 01 (REQ 289).                 *
000670*----------------------------------------------------------------
000680 77  CANDIDATE-ERROR-MSG              PIC X(60).
000690*----------------------------------------------------------------
000700*    EXPOSURE MATH SCRATCH AREA -- SHARED BY THE POSITION,       *
000710*    TOTAL-EXPOSURE AND CONCENTRATION CHECKS (3000-5000).        *
000720*----------------------------------------------------------------
000730 01  EXPOSURE-WORK-AREA.
000740     05  CURRENT-POSITION-SIGNED      PIC S9(9)V99.
000750     05  CURRENT-POSITION-ABS         PIC 9(9)V99.
000760     05  NEW-EXPOSURE-SIGNED          PIC S9(9)V99.
000770     05  NEW-EXPOSURE-ABS             PIC 9(9)V99.
000780     05  SUM-ABS-POSITIONS            PIC 9(11)V99.
000790     05  TOTAL-EXPOSURE-NEW           PIC 9(11)V99.
000800     05  FILLER                          PIC X(10).
000810*----------------------------------------------------------------
000820*    P&L MATH SCRATCH AREA -- SHARED BY THE STRATEGY-LOSS AND    *
000830*    TOTAL-LOSS CHECKS (6000-7000).                              *
000840*----------------------------------------------------------------
000850 01  LOSS-WORK-AREA.
000860     05  STRATEGY-PNL-SIGNED          PIC S9(9)V99.
000870     05  STRATEGY-PNL-ABS             PIC 9(9)V99.
000880     05  TOTAL-PNL-SIGNED             PIC S9(9)V99.
000890     05  TOTAL-PNL-ABS                PIC 9(9)V99.
000900     05  FILLER                          PIC X(10).
000910*----------------------------------------------------------------
000920*    RATE-WINDOW COUNTERS -- EACH COUNTS THE STRATEGY'S OWN      *
000930*    RATE-TABLE ENTRIES INSIDE A WINDOW.  NEITHER IS EVER MOVED  *
000940*    AS PART OF A GROUP, SO BOTH SIT AT THE 77 LEVEL RATHER      *
000950*    THAN UNDER RATE-WORK-AREA (REQ 289).                        *
000960*----------------------------------------------------------------
000970 77  RATE-COUNT-1MIN                  PIC 9(4)      COMP.
000980 77  RATE-COUNT-60MIN                 PIC 9(4)      COMP.
000990 LINKAGE SECTION.
001000*----------------------------------------------------------------
001010*    SIGNAL, DECISION, AND THE FOUR MARKET/BOOK TABLES ARE ALL   *
001020*    OWNED BY TRENGINE AND PASSED BY REFERENCE.                  *
001030*----------------------------------------------------------------
001040     COPY TRDSIG.
001050     COPY TRDOUT.
001060     COPY TRDMKT.
001070 01  ORDER-NOTIONAL                    PIC 9(9)V99.
001080 PROCEDURE DIVISION USING SIGNAL-FIELDS
001090                          ORDER-NOTIONAL
001100                          DECISION-RECORD
001110                          POSITION-TABLE
001120                          PNL-TABLE
001130                          RATE-TABLE
001140                          PORTFOLIO-VALUE-WORK.
001150*----------------------------------------------------------------
001160*    0100 -- MAIN LINE.  EIGHT CHECKS, ALWAYS ALL EIGHT, IN THE  *
001170*    FIXED ORDER SET BY REQ 271, FOLLOWED BY THE OVERALL         *
001180*    DECISION ROLL-UP AT 9000.                                  *
001190*----------------------------------------------------------------
001200 0100-RUN-RISK-CHECKS.
001210*    CLEAR THE SCRATCH MESSAGE BEFORE THE FIRST CHECK RUNS --
001220*    OTHERWISE A STALE MESSAGE FROM A PRIOR CALL COULD LEAK
001230*    INTO 9900 IF A LATER CHECK NEVER TOUCHES THE FIELD.
001240     MOVE SPACES TO CANDIDATE-ERROR-MSG.
001250     PERFORM 1000-CHECK-ORDER-NOTIONAL   THRU 1000-EXIT.
001260     PERFORM 2000-CHECK-SLIPPAGE         THRU 2000-EXIT.
001270     PERFORM 3000-CHECK-POSITION-LIMIT   THRU 3000-EXIT.
001280     PERFORM 4000-CHECK-TOTAL-EXPOSURE   THRU 4000-EXIT.
001290     PERFORM 5000-CHECK-CONCENTRATION    THRU 5000-EXIT.
001300     PERFORM 6000-CHECK-STRATEGY-LOSS    THRU 6000-EXIT.
001310     PERFORM 7000-CHECK-TOTAL-LOSS       THRU 7000-EXIT.
001320     PERFORM 8000-CHECK-RATE-LIMIT       THRU 8000-EXIT.
001330     PERFORM 9000-SET-FINAL-DECISION     THRU 9000-EXIT.
001340 0100-EXIT.
001350     EXIT PROGRAM.
001360*----------------------------------------------------------------
001370*    1000 -- ORDER NOTIONAL MUST FALL INSIDE $1,000 - $500,000.  *
001380*    CHECK #1 OF 8, PER REQ 271.                                *
001390*----------------------------------------------------------------
001400 1000-CHECK-ORDER-NOTIONAL.
001410*    ORDER-NOTIONAL ARRIVES ALREADY COMPUTED BY THE CALLER --
001420*    THIS CHECK JUST BOUNDS IT AGAINST THE HOUSE FLOOR AND
001430*    CEILING, IT DOES NOT RECOMPUTE THE NOTIONAL ITSELF.
001440     IF ORDER-NOTIONAL > LIM-MAX-ORDER-NOTIONAL
001450        OR ORDER-NOTIONAL < LIM-MIN-ORDER-NOTIONAL
001460        MOVE "F" TO DEC-FLAG-NOTIONAL
001470        MOVE "ORDER NOTIONAL OUTSIDE PERMITTED RANGE"
001480          TO CANDIDATE-ERROR-MSG
001490        PERFORM 9900-SET-FIRST-ERROR THRU 9900-EXIT
001500     ELSE
001510        MOVE "P" TO DEC-FLAG-NOTIONAL
001520     END-IF.
001530 1000-EXIT.
001540     EXIT.
001550*----------------------------------------------------------------
001560*    2000 -- SIGNAL MAY NOT ASK FOR MORE SLIPPAGE THAN THE FIRM  *
001570*    WILL TOLERATE.  CHECK #2 OF 8.                              *
001580*----------------------------------------------------------------
001590 2000-CHECK-SLIPPAGE.
001600*    THE SIGNAL CARRIES ITS OWN SLIPPAGE TOLERANCE, SET BY
001610*    THE STRATEGY -- THIS CHECK ONLY REJECTS WHEN THAT
001620*    TOLERANCE ITSELF EXCEEDS WHAT THE FIRM WILL ALLOW.
001630     IF SIG-MAX-SLIPPAGE-BPS > LIM-MAX-SLIPPAGE-BPS
001640        MOVE "F" TO DEC-FLAG-SLIPPAGE
001650        MOVE "SIGNAL SLIPPAGE TOLERANCE EXCEEDS FIRM LIMIT"
001660          TO CANDIDATE-ERROR-MSG
001670        PERFORM 9900-SET-FIRST-ERROR THRU 9900-EXIT
001680     ELSE
001690        MOVE "P" TO DEC-FLAG-SLIPPAGE
001700     END-IF.
001710 2000-EXIT.
001720     EXIT.
001730*----------------------------------------------------------------
001740*    3000 -- NEW SYMBOL EXPOSURE (CURRENT POSITION ADJUSTED BY   *
001750*    THIS ORDER) MAY NOT EXCEED THE PER-SYMBOL POSITION LIMIT.   *
001760*    CHECK #3 OF 8.                                              *
001770*----------------------------------------------------------------
001780 3000-CHECK-POSITION-LIMIT.
001790*    A BUY ADDS TO THE SIGNED POSITION, A SELL SUBTRACTS --
001800*    THE RESULTING NEW-EXPOSURE-SIGNED IS WHAT THE BOOK WOULD
001810*    LOOK LIKE IF THIS ORDER FILLED IN FULL.
001820     PERFORM 3050-FIND-CURRENT-POSITION THRU 3050-EXIT.
001830     IF SIG-SIDE-BUY
001840        COMPUTE NEW-EXPOSURE-SIGNED =
001850              CURRENT-POSITION-SIGNED + ORDER-NOTIONAL
001860     ELSE
001870        COMPUTE NEW-EXPOSURE-SIGNED =
001880              CURRENT-POSITION-SIGNED - ORDER-NOTIONAL
001890     END-IF.
001900*    THE LIMIT ITSELF IS UNSIGNED -- A $50,000 SHORT AND A
001910*    $50,000 LONG ARE THE SAME VIOLATION, SO THE SIGN IS
001920*    STRIPPED HERE BEFORE THE COMPARISON BELOW.
001930     IF NEW-EXPOSURE-SIGNED < 0
001940        COMPUTE NEW-EXPOSURE-ABS = NEW-EXPOSURE-SIGNED * -1
001950     ELSE
001960        MOVE NEW-EXPOSURE-SIGNED TO NEW-EXPOSURE-ABS
001970     END-IF.
001980     IF NEW-EXPOSURE-ABS > LIM-MAX-POSITION
001990        MOVE "F" TO DEC-FLAG-POSITION
002000        MOVE "SYMBOL POSITION LIMIT EXCEEDED" TO CANDIDATE-ERROR-MSG
002010        PERFORM 9900-SET-FIRST-ERROR THRU 9900-EXIT
002020     ELSE
002030        MOVE "P" TO DEC-FLAG-POSITION
002040     END-IF.
002050 3000-EXIT.
002060     EXIT.
002070*----------------------------------------------------------------
002080*    3050 -- LINEAR SEARCH OF THE POSITION TABLE FOR THIS        *
002090*    SYMBOL.  NOT FOUND MEANS NO CURRENT POSITION -- ZERO.       *
002100*----------------------------------------------------------------
002110 3050-FIND-CURRENT-POSITION.
002120*    A SYMBOL WITH NO ENTRY IN THE POSITION TABLE IS ONE THIS
002130*    BOOK HAS NEVER TRADED -- ZERO STARTING POSITION IS THE
002140*    CORRECT DEFAULT, NOT AN ERROR CONDITION.
002150     MOVE 0 TO CURRENT-POSITION-SIGNED.
002160     MOVE 0 TO CURRENT-POSITION-ABS.
002170     IF POSITION-COUNT > 0
002180        SET POSITION-IDX TO 1
002190        SEARCH POSITION-ENTRY
002200            AT END NEXT SENTENCE
002210            WHEN TAB-POS-SYMBOL(POSITION-IDX) = SIG-SYMBOL
002220                 MOVE TAB-POS-SIGNED-AMT(POSITION-IDX)
002230                   TO CURRENT-POSITION-SIGNED
002240        END-SEARCH
002250     END-IF.
002260     IF CURRENT-POSITION-SIGNED < 0
002270        COMPUTE CURRENT-POSITION-ABS =
002280              CURRENT-POSITION-SIGNED * -1
002290     ELSE
002300        MOVE CURRENT-POSITION-SIGNED TO CURRENT-POSITION-ABS
002310     END-IF.
002320 3050-EXIT.
002330     EXIT.
002340*----------------------------------------------------------------
002350*    4000 -- TOTAL PORTFOLIO EXPOSURE, THIS SYMBOL'S OLD ABS     *
002360*    EXPOSURE SWAPPED FOR THE NEW ONE, MAY NOT EXCEED THE TOTAL  *
002370*    EXPOSURE LIMIT.  CHECK #4 OF 8.                             *
002380*----------------------------------------------------------------
002390 4000-CHECK-TOTAL-EXPOSURE.
002400*    THE BOOK'S CURRENT TOTAL, WITH THIS SYMBOL'S OLD ABSOLUTE
002410*    EXPOSURE SWAPPED OUT FOR WHAT IT WOULD BE AFTER THIS
002420*    ORDER FILLS -- OTHERWISE THIS SYMBOL WOULD BE COUNTED
002430*    TWICE IN THE PROJECTED TOTAL.
002440     PERFORM 4050-SUM-ABS-POSITIONS THRU 4050-EXIT.
002450     COMPUTE TOTAL-EXPOSURE-NEW =
002460           SUM-ABS-POSITIONS - CURRENT-POSITION-ABS
002470           + NEW-EXPOSURE-ABS.
002480     IF TOTAL-EXPOSURE-NEW > LIM-MAX-TOTAL-EXPOSURE
002490        MOVE "F" TO DEC-FLAG-TOTAL-EXPOSURE
002500        MOVE "TOTAL PORTFOLIO EXPOSURE LIMIT EXCEEDED"
002510          TO CANDIDATE-ERROR-MSG
002520        PERFORM 9900-SET-FIRST-ERROR THRU 9900-EXIT
002530     ELSE
002540        MOVE "P" TO DEC-FLAG-TOTAL-EXPOSURE
002550     END-IF.
002560 4000-EXIT.
002570     EXIT.
002580*----------------------------------------------------------------
002590*    4050 -- SUM THE ABSOLUTE VALUE OF EVERY POSITION IN THE     *
002600*    TABLE.  DRIVES THE TOTAL-EXPOSURE COMPUTATION ABOVE.        *
002610*----------------------------------------------------------------
002620 4050-SUM-ABS-POSITIONS.
002630     MOVE 0 TO SUM-ABS-POSITIONS.
002640     IF POSITION-COUNT > 0
002650        PERFORM 4060-ADD-ONE-POSITION THRU 4060-EXIT
002660            VARYING POSITION-IDX FROM 1 BY 1
002670            UNTIL POSITION-IDX > POSITION-COUNT
002680     END-IF.
002690 4050-EXIT.
002700     EXIT.
002710 4060-ADD-ONE-POSITION.
002720*    ONE TABLE ENTRY'S CONTRIBUTION TO THE RUNNING ABSOLUTE-
002730*    VALUE TOTAL -- CALLED ONCE PER POSITION BY 4050 ABOVE.
002740     IF TAB-POS-SIGNED-AMT(POSITION-IDX) < 0
002750        COMPUTE SUM-ABS-POSITIONS = SUM-ABS-POSITIONS
002760              - TAB-POS-SIGNED-AMT(POSITION-IDX)
002770     ELSE
002780        COMPUTE SUM-ABS-POSITIONS = SUM-ABS-POSITIONS
002790              + TAB-POS-SIGNED-AMT(POSITION-IDX)
002800     END-IF.
002810 4060-EXIT.
002820     EXIT.
002830*----------------------------------------------------------------
002840*    5000 -- CONCENTRATION.  SKIPPED (PASS) WHEN PORTFOLIO VALUE *
002850*    IS UNKNOWN (ZERO).  6-DECIMAL RATIO PER THE SHOP STANDARD,  *
002860*    RATIO-RESULT COMES FROM THE LIMITS COPYBOOK.  CHECK #5.     *
002870*----------------------------------------------------------------
002880 5000-CHECK-CONCENTRATION.
002890*    A ZERO PORTFOLIO VALUE MEANS THE FEED THAT SUPPLIES IT
002900*    NEVER RAN THIS SESSION -- WITH NO DENOMINATOR TO DIVIDE
002910*    BY, THIS CHECK PASSES RATHER THAN DIVIDING BY ZERO.
002920*    RATIO-RESULT IS DECLARED IN TRDLIM ALONGSIDE THE LIMIT
002930*    ITSELF IT IS COMPARED AGAINST BELOW -- SEE THAT COPYBOOK
002940*    FOR THE FIELD'S PICTURE AND SCALE.
002950     IF PORTFOLIO-VALUE-WORK NOT > 0
002960        MOVE "P" TO DEC-FLAG-CONCENTRATION
002970     ELSE
002980        COMPUTE RATIO-RESULT ROUNDED =
002990              NEW-EXPOSURE-ABS / PORTFOLIO-VALUE-WORK
003000        IF RATIO-RESULT > LIM-MAX-CONCENTRATION
003010           MOVE "F" TO DEC-FLAG-CONCENTRATION
003020           MOVE "SINGLE-ASSET CONCENTRATION LIMIT EXCEEDED"
003030             TO CANDIDATE-ERROR-MSG
003040           PERFORM 9900-SET-FIRST-ERROR THRU 9900-EXIT
003050        ELSE
003060           MOVE "P" TO DEC-FLAG-CONCENTRATION
003070        END-IF
003080     END-IF.
003090 5000-EXIT.
003100     EXIT.
003110*----------------------------------------------------------------
003120*    6000 -- STRATEGY DAILY LOSS, ABSOLUTE AND PERCENTAGE.  THE  *
003130*    PERCENTAGE TEST USES THE ABSOLUTE VALUE OF P&L ON PURPOSE,  *
003140*    SO A LARGE GAIN ALSO TRIPS IT -- DO NOT "FIX" THIS.         *
003150*    CHECK #6 OF 8.                                              *
003160*----------------------------------------------------------------
003170 6000-CHECK-STRATEGY-LOSS.
003180*    SUM THIS STRATEGY'S OWN P&L ACROSS EVERY POSITION IT
003190*    HOLDS BEFORE TESTING EITHER THE FLAT-DOLLAR OR THE
003200*    PERCENTAGE THRESHOLD BELOW.
003210     PERFORM 6050-SUM-STRATEGY-PNL THRU 6050-EXIT.
003220     MOVE "P" TO DEC-FLAG-STRATEGY-LOSS.
003230     IF STRATEGY-PNL-SIGNED < 0
003240        COMPUTE STRATEGY-PNL-ABS = STRATEGY-PNL-SIGNED * -1
003250     ELSE
003260        MOVE STRATEGY-PNL-SIGNED TO STRATEGY-PNL-ABS
003270     END-IF.
003280     IF STRATEGY-PNL-SIGNED < 0
003290        AND STRATEGY-PNL-ABS > LIM-MAX-DAILY-LOSS
003300        MOVE "F" TO DEC-FLAG-STRATEGY-LOSS
003310        MOVE "STRATEGY DAILY LOSS LIMIT EXCEEDED"
003320          TO CANDIDATE-ERROR-MSG
003330        PERFORM 9900-SET-FIRST-ERROR THRU 9900-EXIT
003340     END-IF.
003350     IF PORTFOLIO-VALUE-WORK > 0
003360        COMPUTE RATIO-RESULT ROUNDED =
003370              STRATEGY-PNL-ABS / PORTFOLIO-VALUE-WORK
003380        IF RATIO-RESULT > LIM-MAX-LOSS-PCT
003390           MOVE "F" TO DEC-FLAG-STRATEGY-LOSS
003400           MOVE "STRATEGY DAILY LOSS PERCENTAGE LIMIT EXCEEDED"
003410             TO CANDIDATE-ERROR-MSG
003420           PERFORM 9900-SET-FIRST-ERROR THRU 9900-EXIT
003430        END-IF
003440     END-IF.
003450 6000-EXIT.
003460     EXIT.
003470 6050-SUM-STRATEGY-PNL.
003480     MOVE 0 TO STRATEGY-PNL-SIGNED.
003490     IF PNL-COUNT > 0
003500        PERFORM 6060-ADD-ONE-PNL THRU 6060-EXIT
003510            VARYING PNL-IDX FROM 1 BY 1
003520            UNTIL PNL-IDX > PNL-COUNT
003530     END-IF.
003540 6050-EXIT.
003550     EXIT.
003560 6060-ADD-ONE-PNL.
003570*    ONLY ONE TABLE ENTRY IN A THOUSAND WILL MATCH THIS
003580*    STRATEGY-ID -- THE REST ARE SKIPPED, NOT SUMMED.
003590     IF TAB-PNL-STRATEGY(PNL-IDX) = SIG-STRATEGY-ID
003600        COMPUTE STRATEGY-PNL-SIGNED = STRATEGY-PNL-SIGNED
003610              + TAB-PNL-SIGNED-AMT(PNL-IDX)
003620     END-IF.
003630 6060-EXIT.
003640     EXIT.
003650*----------------------------------------------------------------
003660*    7000 -- TOTAL DAILY LOSS ACROSS ALL STRATEGIES.  NO         *
003670*    PERCENTAGE TEST ON THE TOTAL.  CHECK #7 OF 8.               *
003680*----------------------------------------------------------------
003690 7000-CHECK-TOTAL-LOSS.
003700*    FIRM-WIDE LOSS ACROSS EVERY STRATEGY IN THE PNL TABLE --
003710*    A SINGLE STRATEGY CAN STILL BE WELL INSIDE ITS OWN LIMIT
003720*    FROM 6000 WHILE THE BOOK AS A WHOLE TRIPS THIS ONE.
003730     PERFORM 7050-SUM-TOTAL-PNL THRU 7050-EXIT.
003740     MOVE "P" TO DEC-FLAG-TOTAL-LOSS.
003750     IF TOTAL-PNL-SIGNED < 0
003760        COMPUTE TOTAL-PNL-ABS = TOTAL-PNL-SIGNED * -1
003770        IF TOTAL-PNL-ABS > LIM-MAX-DAILY-LOSS
003780           MOVE "F" TO DEC-FLAG-TOTAL-LOSS
003790           MOVE "TOTAL DAILY LOSS LIMIT EXCEEDED"
003800             TO CANDIDATE-ERROR-MSG
003810           PERFORM 9900-SET-FIRST-ERROR THRU 9900-EXIT
003820        END-IF
003830     END-IF.
003840 7000-EXIT.
003850     EXIT.
003860 7050-SUM-TOTAL-PNL.
003870     MOVE 0 TO TOTAL-PNL-SIGNED.
003880     IF PNL-COUNT > 0
003890        PERFORM 7060-ADD-ONE-TOTAL-PNL THRU 7060-EXIT
003900            VARYING PNL-IDX FROM 1 BY 1
003910            UNTIL PNL-IDX > PNL-COUNT
003920     END-IF.
003930 7050-EXIT.
003940     EXIT.
003950 7060-ADD-ONE-TOTAL-PNL.
003960*    UNLIKE 6060 ABOVE, THIS ONE SUMS EVERY STRATEGY'S P&L
003970*    UNCONDITIONALLY -- THAT IS THE WHOLE DIFFERENCE BETWEEN
003980*    THE STRATEGY-LEVEL AND FIRM-LEVEL LOSS CHECKS.
003990     COMPUTE TOTAL-PNL-SIGNED = TOTAL-PNL-SIGNED
004000           + TAB-PNL-SIGNED-AMT(PNL-IDX).
004010 7060-EXIT.
004020     EXIT.
004030*----------------------------------------------------------------
004040*    8000 -- STRATEGY ORDER-RATE THROTTLE, 1-MINUTE AND          *
004050*    60-MINUTE WINDOWS.  ON PASS, THIS ORDER IS RECORDED SO      *
004060*    LATER SIGNALS IN THE SAME RUN SEE IT.  CHECK #8 OF 8, THE   *
004070*    LAST CHECK IN THE FIXED ORDER, SINCE IT IS THE ONLY ONE     *
004080*    THAT WRITES TO A TABLE INSTEAD OF JUST READING ONE.         *
004090*----------------------------------------------------------------
004100 8000-CHECK-RATE-LIMIT.
004110*    THE 1-MINUTE WINDOW IS CHECKED FIRST AND EXITS EARLY ON
004120*    FAILURE -- NO POINT COUNTING THE 60-MINUTE WINDOW TOO
004130*    WHEN THE TIGHTER WINDOW HAS ALREADY REJECTED THE ORDER.
004140     PERFORM 8050-COUNT-RATE-1MIN THRU 8050-EXIT.
004150     IF RATE-COUNT-1MIN NOT < LIM-MAX-ORDERS-PER-MIN
004160        MOVE "F" TO DEC-FLAG-RATE
004170        MOVE "STRATEGY ORDER RATE LIMIT EXCEEDED - 1 MINUTE"
004180          TO CANDIDATE-ERROR-MSG
004190        PERFORM 9900-SET-FIRST-ERROR THRU 9900-EXIT
004200        GO TO 8000-EXIT
004210     END-IF.
004220     PERFORM 8060-COUNT-RATE-60MIN THRU 8060-EXIT.
004230     IF RATE-COUNT-60MIN NOT < LIM-MAX-ORDERS-PER-HOUR
004240        MOVE "F" TO DEC-FLAG-RATE
004250        MOVE "STRATEGY ORDER RATE LIMIT EXCEEDED - 60 MINUTE"
004260          TO CANDIDATE-ERROR-MSG
004270        PERFORM 9900-SET-FIRST-ERROR THRU 9900-EXIT
004280        GO TO 8000-EXIT
004290     END-IF.
004300     MOVE "P" TO DEC-FLAG-RATE.
004310     PERFORM 8070-RECORD-RATE-ENTRY THRU 8070-EXIT.
004320 8000-EXIT.
004330     EXIT.
004340*----------------------------------------------------------------
004350*    8050/8055 -- COUNT THIS STRATEGY'S RATE-TABLE ENTRIES       *
004360*    LESS THAN 1 MINUTE OLD.                                    *
004370*----------------------------------------------------------------
004380 8050-COUNT-RATE-1MIN.
004390*    RATE-COUNT-1MIN IS RE-DERIVED FROM SCRATCH ON EVERY CALL,
004400*    NOT CARRIED OVER FROM THE PRIOR SIGNAL -- THE RATE TABLE
004410*    ITSELF IS THE ONLY STATE THAT PERSISTS ACROSS SIGNALS.
004420     MOVE 0 TO RATE-COUNT-1MIN.
004430     IF RATE-COUNT > 0
004440        PERFORM 8055-COUNT-ONE-1MIN THRU 8055-EXIT
004450            VARYING RATE-IDX FROM 1 BY 1
004460            UNTIL RATE-IDX > RATE-COUNT
004470     END-IF.
004480 8050-EXIT.
004490     EXIT.
004500 8055-COUNT-ONE-1MIN.
004510*    TAB-RATE-MINUTES-AGO IS STAMPED BY 8070 BELOW EVERY TIME
004520*    AN ORDER PASSES THIS CHECK -- IT NEVER AGES DURING THE
004530*    RUN, SO EVERY ENTRY MADE THIS RUN STAYS AT ZERO MINUTES.
004540     IF TAB-RATE-STRATEGY(RATE-IDX) = SIG-STRATEGY-ID
004550        AND TAB-RATE-MINUTES-AGO(RATE-IDX) < 1
004560        ADD 1 TO RATE-COUNT-1MIN
004570     END-IF.
004580 8055-EXIT.
004590     EXIT.
004600*----------------------------------------------------------------
004610*    8060/8065 -- COUNT THIS STRATEGY'S RATE-TABLE ENTRIES       *
004620*    LESS THAN 60 MINUTES OLD.                                  *
004630*----------------------------------------------------------------
004640 8060-COUNT-RATE-60MIN.
004650*    RUNS OVER THE SAME RATE TABLE AS 8050 ABOVE, ONE MORE
004660*    FULL PASS -- THE TWO WINDOWS ARE NOT NESTED OR DERIVED
004670*    ONE FROM THE OTHER, EACH COUNTS INDEPENDENTLY.
004680     MOVE 0 TO RATE-COUNT-60MIN.
004690     IF RATE-COUNT > 0
004700        PERFORM 8065-COUNT-ONE-60MIN THRU 8065-EXIT
004710            VARYING RATE-IDX FROM 1 BY 1
004720            UNTIL RATE-IDX > RATE-COUNT
004730     END-IF.
004740 8060-EXIT.
004750     EXIT.
004760 8065-COUNT-ONE-60MIN.
004770*    SAME TABLE, SAME STRATEGY MATCH AS 8055 ABOVE, JUST THE
004780*    WIDER 60-MINUTE WINDOW FOR THE HOURLY THROTTLE.
004790     IF TAB-RATE-STRATEGY(RATE-IDX) = SIG-STRATEGY-ID
004800        AND TAB-RATE-MINUTES-AGO(RATE-IDX) < 60
004810        ADD 1 TO RATE-COUNT-60MIN
004820     END-IF.
004830 8065-EXIT.
004840     EXIT.
004850*----------------------------------------------------------------
004860*    8070 -- RECORD THIS ORDER INTO THE RATE TABLE AT 0 MINUTES  *
004870*    AGO SO IT COUNTS AGAINST THE NEXT SIGNAL'S THROTTLE CHECK.  *
004880*----------------------------------------------------------------
004890 8070-RECORD-RATE-ENTRY.
004900*    THE 2000-ROW CAP MATCHES THE OCCURS CLAUSE ON THE RATE
004910*    TABLE IN WORKING-STORAGE -- IF THE TABLE IS ALREADY FULL
004920*    THIS ORDER SIMPLY GOES UNRECORDED RATHER THAN ABENDING.
004930     IF RATE-COUNT < 2000
004940        ADD 1 TO RATE-COUNT
004950        SET RATE-IDX TO RATE-COUNT
004960        MOVE SIG-STRATEGY-ID TO TAB-RATE-STRATEGY(RATE-IDX)
004970        MOVE 0 TO TAB-RATE-MINUTES-AGO(RATE-IDX)
004980     END-IF.
004990 8070-EXIT.
005000     EXIT.
005010*----------------------------------------------------------------
005020*    9000 -- OVERALL DECISION -- ANY FAILED CHECK REJECTS THE    *
005030*    SIGNAL.  THE KILL-SWITCH FLAG WAS ALREADY SET BY TRVALID.   *
005040*----------------------------------------------------------------
005050 9000-SET-FINAL-DECISION.
005060*    ALL EIGHT FLAGS ARE TESTED HERE REGARDLESS OF WHICH ONE
005070*    (IF ANY) ALREADY DROVE A 9900 CALL -- THIS PARAGRAPH DOES
005080*    NOT SHORT-CIRCUIT, SO EVERY FLAG ENDS UP EITHER "P" OR "F".
005090     IF DEC-FLAG-NOTIONAL = "F"
005100        OR DEC-FLAG-SLIPPAGE = "F"
005110        OR DEC-FLAG-POSITION = "F"
005120        OR DEC-FLAG-TOTAL-EXPOSURE = "F"
005130        OR DEC-FLAG-CONCENTRATION = "F"
005140        OR DEC-FLAG-STRATEGY-LOSS = "F"
005150        OR DEC-FLAG-TOTAL-LOSS = "F"
005160        OR DEC-FLAG-RATE = "F"
005170        MOVE "REJECTED" TO DEC-DECISION
005180     ELSE
005190        MOVE "APPROVED" TO DEC-DECISION
005200     END-IF.
005210 9000-EXIT.
005220     EXIT.
005230*----------------------------------------------------------------
005240*    9900 -- FIRST-ERROR IS STICKY.  ONLY THE FIRST FAILING      *
005250*    CHECK IN FIXED ORDER WRITES ITS MESSAGE -- A LATER CHECK    *
005260*    THAT ALSO FAILS STILL SETS ITS OWN DEC-FLAG BUT DOES NOT    *
005270*    OVERWRITE DEC-FIRST-ERROR.                                 *
005280*----------------------------------------------------------------
005290 9900-SET-FIRST-ERROR.
005300*    EVERY ONE OF THE EIGHT CHECK PARAGRAPHS ABOVE CALLS THIS
005310*    SAME ROUTINE ON FAILURE -- IT NEVER DECIDES WHETHER TO
005320*    REJECT, THAT IS 9000'S JOB.  IT ONLY GUARDS THE ONE FIELD.
005330     IF DEC-FIRST-ERROR = SPACES
005340        MOVE CANDIDATE-ERROR-MSG TO DEC-FIRST-ERROR
005350     END-IF.
005360 9900-EXIT.
005370     EXIT.
