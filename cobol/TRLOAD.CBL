000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID. TRLOAD.
000030 AUTHOR. C. RUZ.
000040 INSTALLATION. TRADE OPERATIONS - RISK SYSTEMS GROUP.
000050 DATE-WRITTEN. 04/11/89.
000060 DATE-COMPILED.
000070 SECURITY. COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000080*****************************************************************
000090*                                                                *
000100*    TRLOAD  --  REFERENCE-DATA LOADER                          *
000110*                                                                *
000120*    OPENS AND READS THE SIX SMALL REFERENCE FILES ONCE AT THE  *
000130*    TOP OF THE RUN AND BUILDS THE IN-MEMORY TABLES THE RISK     *
000140*    AND BROKER PROGRAMS SEARCH FOR THE REST OF THE RUN.  CALLED *
000150*    ONCE FROM TRENGINE BEFORE THE SIGNAL LOOP STARTS.           *
000160*                                                                *
000170*    EVERY FILE HERE IS OPTIONAL -- A SHOP RUNNING THE ENGINE    *
000180*    FOR THE FIRST TIME ON A NEW BOOK MAY NOT HAVE A POSITIONS   *
000190*    OR RATES FILE YET.  A MISSING OR EMPTY FILE LEAVES ITS      *
000200*    TABLE AT ZERO ENTRIES RATHER THAN ABENDING THE RUN.         *
000210*                                                                *
000220*----------------------------------------------------------------
000230* CHANGE LOG                                                    *
000240*  1989-04-11 CR   INITIAL VERSION -- POSITIONS AND PRICES ONLY. *
000250*  1990-01-09 CR   ADDED PORTFOLIO HEADER, PNL AND RATE LOADS    *
000260*                  (REQ 097).                                   *
000270*  1998-11-30 LMV  Y2K REVIEW -- ALL SIX FILES ARE LINE          *
000280*                  SEQUENTIAL WITH NO DATE FIELDS, NO CHANGE     *
000290*                  REQUIRED.                                    *
000300*  2005-08-02 DJP  BOUNDED EACH TABLE LOAD AT ITS OCCURS LIMIT   *
000310*                  SO A LARGE FEED CANNOT OVERRUN THE TABLE      *
000320*                  (REQ 261).                                   *
000330*  2006-01-17 DJP  PULLED THE END-OF-FILE SWITCH OUT TO A        *
000340*                  STANDALONE 77 LEVEL -- SHARED ACROSS ALL SIX  *
000350*                  LOAD PARAGRAPHS AND NEVER PART OF A GROUP     *
000360*                  MOVE (REQ 289).                               *
000370*****************************************************************
000380 ENVIRONMENT DIVISION.
000390 CONFIGURATION SECTION.
000400*----------------------------------------------------------------
000410*    STANDARD SHOP SPECIAL-NAMES -- SEE TRENGINE.CBL FOR WHY     *
000420*    EACH ENTRY IS HERE.                                        *
000430*----------------------------------------------------------------
000440 SPECIAL-NAMES.
000450     C01 IS TOP-OF-FORM
000460     CLASS TRD-SYMBOL-CLASS IS "A" THRU "Z", "0" THRU "9", "."
000470     UPSI-0 ON STATUS IS TRACE-SWITCH-ON
000480            OFF STATUS IS TRACE-SWITCH-OFF.
000490 INPUT-OUTPUT SECTION.
000500 FILE-CONTROL.
000510*----------------------------------------------------------------
000520*    SIX LINE-SEQUENTIAL REFERENCE FILES, ONE SELECT EACH.       *
000530*    NONE OF THESE ARE TOUCHED OUTSIDE THIS PROGRAM.             *
000540*----------------------------------------------------------------
000550     SELECT CONTROL-FILE     ASSIGN TO "CONTROL"
000560            ORGANIZATION IS LINE SEQUENTIAL.
000570     SELECT PORTFOLIO-FILE   ASSIGN TO "PORTFOLIO"
000580            ORGANIZATION IS LINE SEQUENTIAL.
000590     SELECT POSITIONS-FILE   ASSIGN TO "POSITIONS"
000600            ORGANIZATION IS LINE SEQUENTIAL.
000610     SELECT PNL-FILE         ASSIGN TO "PNLFILE"
000620            ORGANIZATION IS LINE SEQUENTIAL.
000630     SELECT RATE-FILE        ASSIGN TO "RATEFILE"
000640            ORGANIZATION IS LINE SEQUENTIAL.
000650     SELECT PRICE-FILE       ASSIGN TO "PRICES"
000660            ORGANIZATION IS LINE SEQUENTIAL.
000670 DATA DIVISION.
000680 FILE SECTION.
000690*----------------------------------------------------------------
000700*    RAW BUFFERS -- REDEFINED AGAINST THE NAMED FIELDS IN        *
000710*    TRDMKT.CPY THROUGH READ INTO, THE SAME AS TRENGINE'S OWN    *
000720*    FD RECORDS.                                                *
000730*----------------------------------------------------------------
000740 FD  CONTROL-FILE.
000750 01  FD-CONTROL-REC              PIC X(01).
000760 FD  PORTFOLIO-FILE.
000770 01  FD-PORTFOLIO-REC            PIC X(13).
000780 FD  POSITIONS-FILE.
000790 01  FD-POSITION-REC             PIC X(20).
000800 FD  PNL-FILE.
000810 01  FD-PNL-REC                  PIC X(28).
000820 FD  RATE-FILE.
000830 01  FD-RATE-REC                 PIC X(20).
000840 FD  PRICE-FILE.
000850 01  FD-PRICE-REC                PIC X(17).
000860 WORKING-STORAGE SECTION.
000870*----------------------------------------------------------------
000880*    END-OF-FILE SWITCH -- ONE SWITCH SERVES ALL SIX LOAD        *
000890*    PARAGRAPHS BECAUSE ONLY ONE FILE IS EVER OPEN AT A TIME IN  *
000900*    THIS PROGRAM.  IT IS RESET AT THE TOP OF EACH 1000-6000     *
000910*    PARAGRAPH BEFORE THAT FILE IS OPENED.  STANDALONE, NEVER    *
000920*    MOVED AS PART OF A GROUP, SO IT SITS AT THE 77 LEVEL        *
000930*    RATHER THAN UNDER A CATCH-ALL 01 (REQ 289).                 *
000940*----------------------------------------------------------------
000950 77  EOF-SW                       PIC X(01)     VALUE "N".
000960     88  EOF-YES                      VALUE "Y".
000970 LINKAGE SECTION.
000980*----------------------------------------------------------------
000990*    ALL SIX RAW LINES, THE FOUR IN-MEMORY TABLES, THE           *
001000*    PORTFOLIO VALUE AND THE KILL SWITCH ARE OWNED BY TRENGINE   *
001010*    AND PASSED BY REFERENCE -- THIS PROGRAM BUILDS THE TABLES   *
001020*    IN PLACE, IT NEVER RETURNS A SEPARATE COPY.                 *
001030*----------------------------------------------------------------
001040     COPY TRDMKT.
001050 PROCEDURE DIVISION USING CONTROL-LINE
001060                          PORTFOLIO-LINE
001070                          POSITION-LINE
001080                          PNL-LINE
001090                          RATE-LINE
001100                          PRICE-LINE
001110                          POSITION-TABLE
001120                          PNL-TABLE
001130                          RATE-TABLE
001140                          PRICE-TABLE
001150                          PORTFOLIO-VALUE-WORK
001160                          KILL-SWITCH-WORK.
001170*----------------------------------------------------------------
001180*    0100 -- MAIN LINE.  SIX LOADS IN A FIXED ORDER, EACH ONE    *
001190*    OPENS ITS OWN FILE, READS IT TO EXHAUSTION, AND CLOSES IT   *
001200*    BEFORE THE NEXT LOAD STARTS -- NO TWO OF THE SIX FILES ARE  *
001210*    EVER OPEN AT THE SAME TIME.                                *
001220*----------------------------------------------------------------
001230 0100-LOAD-ALL-REFERENCE-DATA.
001240*    SIX FIXED FILES, SIX FIXED PARAGRAPHS -- CALLED ONCE BY
001250*    TRENGINE AT THE START OF THE RUN, NEVER AGAIN.  EACH FILE
001260*    IS OPENED AND CLOSED WITHIN ITS OWN PARAGRAPH BELOW, NOT
001270*    LEFT OPEN ACROSS THE CALL.
001280     PERFORM 1000-LOAD-CONTROL       THRU 1000-EXIT.
001290     PERFORM 2000-LOAD-PORTFOLIO     THRU 2000-EXIT.
001300     PERFORM 3000-LOAD-POSITIONS     THRU 3000-EXIT.
001310     PERFORM 4000-LOAD-PNL           THRU 4000-EXIT.
001320     PERFORM 5000-LOAD-RATES         THRU 5000-EXIT.
001330     PERFORM 6000-LOAD-PRICES        THRU 6000-EXIT.
001340 0100-EXIT.
001350     EXIT PROGRAM.
001360*----------------------------------------------------------------
001370*    1000 -- CONTROL RECORD (KILL SWITCH).  MISSING FILE OR      *
001380*    EMPTY FILE DEFAULTS TO NORMAL TRADING -- THE ENGINE MUST    *
001390*    NEVER ASSUME "HALTED" JUST BECAUSE THE FILE WASN'T THERE.   *
001400*----------------------------------------------------------------
001410 1000-LOAD-CONTROL.
001420*    ONE-RECORD FILE, READ ONCE, NO LOOP NEEDED THE WAY THE
001430*    TABLE-DRIVEN LOADS BELOW NEED ONE.
001440     MOVE "N" TO EOF-SW.
001450     MOVE "N" TO KILL-SWITCH-WORK.
001460     OPEN INPUT CONTROL-FILE.
001470     READ CONTROL-FILE INTO CONTROL-LINE
001480         AT END MOVE "Y" TO EOF-SW.
001490     IF NOT EOF-YES
001500        MOVE CTL-KILL-SWITCH TO KILL-SWITCH-WORK
001510     END-IF.
001520     CLOSE CONTROL-FILE.
001530 1000-EXIT.
001540     EXIT.
001550*----------------------------------------------------------------
001560*    2000 -- PORTFOLIO HEADER.  MISSING FILE OR EMPTY FILE       *
001570*    LEAVES THE PORTFOLIO VALUE UNKNOWN (ZERO) -- THE EXPOSURE   *
001580*    RISK CHECK IN TRRISK TREATS A ZERO PORTFOLIO VALUE AS "NO   *
001590*    LIMIT COMPUTABLE" AND PASSES THE CHECK RATHER THAN DIVIDE   *
001600*    BY ZERO.                                                   *
001610*----------------------------------------------------------------
001620 2000-LOAD-PORTFOLIO.
001630     MOVE "N" TO EOF-SW.
001640     MOVE 0 TO PORTFOLIO-VALUE-WORK.
001650     OPEN INPUT PORTFOLIO-FILE.
001660     READ PORTFOLIO-FILE INTO PORTFOLIO-LINE
001670         AT END MOVE "Y" TO EOF-SW.
001680     IF NOT EOF-YES
001690        MOVE PF-VALUE TO PORTFOLIO-VALUE-WORK
001700     END-IF.
001710     CLOSE PORTFOLIO-FILE.
001720 2000-EXIT.
001730     EXIT.
001740*----------------------------------------------------------------
001750*    3000 -- POSITIONS, ONE ENTRY PER SYMBOL CURRENTLY HELD.     *
001760*    SIGN FOLDED INTO A SINGLE SIGNED AMOUNT FOR THE TABLE SO    *
001770*    THE BROKER AND RISK PROGRAMS NEVER HAVE TO TEST POS-SIGN    *
001780*    AGAIN AFTER THIS LOAD.                                      *
001790*----------------------------------------------------------------
001800 3000-LOAD-POSITIONS.
001810     MOVE "N" TO EOF-SW.
001820     MOVE 0 TO POSITION-COUNT.
001830     OPEN INPUT POSITIONS-FILE.
001840     READ POSITIONS-FILE INTO POSITION-LINE
001850         AT END MOVE "Y" TO EOF-SW.
001860     PERFORM 3100-STORE-ONE-POSITION THRU 3100-EXIT
001870         UNTIL EOF-YES.
001880     CLOSE POSITIONS-FILE.
001890 3000-EXIT.
001900     EXIT.
001910*----------------------------------------------------------------
001920*    3100 -- ONE POSITION RECORD INTO THE TABLE, THEN PRIME THE  *
001930*    NEXT READ.  RECORDS BEYOND THE 500-ENTRY OCCURS LIMIT ARE   *
001940*    SILENTLY DROPPED RATHER THAN ABENDING THE LOAD (REQ 261).   *
001950*----------------------------------------------------------------
001960 3100-STORE-ONE-POSITION.
001970*    STORE, THEN PRIME THE NEXT READ -- THE OCCURS-LIMIT TEST
001980*    GUARDS THE STORE ONLY, THE READ AT THE BOTTOM ALWAYS
001990*    HAPPENS SO THE LOOP IN 3000 ABOVE STILL REACHES EOF.
002000     IF POSITION-COUNT < 500
002010        ADD 1 TO POSITION-COUNT
002020        SET POSITION-IDX TO POSITION-COUNT
002030        MOVE POS-SYMBOL TO TAB-POS-SYMBOL(POSITION-IDX)
002040        IF POS-SIGN-SHORT
002050           COMPUTE TAB-POS-SIGNED-AMT(POSITION-IDX) =
002060                 POS-AMOUNT * -1
002070        ELSE
002080           MOVE POS-AMOUNT TO TAB-POS-SIGNED-AMT(POSITION-IDX)
002090        END-IF
002100     END-IF.
002110     READ POSITIONS-FILE INTO POSITION-LINE
002120         AT END MOVE "Y" TO EOF-SW.
002130 3100-EXIT.
002140     EXIT.
002150*----------------------------------------------------------------
002160*    4000 -- TODAY'S PER-STRATEGY P&L ENTRIES, SAME SIGNED-      *
002170*    AMOUNT FOLDING AS THE POSITION LOAD ABOVE.                  *
002180*----------------------------------------------------------------
002190 4000-LOAD-PNL.
002200     MOVE "N" TO EOF-SW.
002210     MOVE 0 TO PNL-COUNT.
002220     OPEN INPUT PNL-FILE.
002230     READ PNL-FILE INTO PNL-LINE
002240         AT END MOVE "Y" TO EOF-SW.
002250     PERFORM 4100-STORE-ONE-PNL THRU 4100-EXIT
002260         UNTIL EOF-YES.
002270     CLOSE PNL-FILE.
002280 4000-EXIT.
002290     EXIT.
002300*----------------------------------------------------------------
002310*    4100 -- ONE P&L RECORD INTO THE TABLE, 200-ENTRY LIMIT.     *
002320*----------------------------------------------------------------
002330 4100-STORE-ONE-PNL.
002340*    SAME SHAPE AS 3100 ABOVE -- SIGN FOLDED ON THE WAY IN SO
002350*    NEITHER TRRISK NOR THIS PROGRAM'S OWN CHECKS EVER NEED
002360*    TO TEST PNL-SIGN-LOSS AGAIN.
002370     IF PNL-COUNT < 200
002380        ADD 1 TO PNL-COUNT
002390        SET PNL-IDX TO PNL-COUNT
002400        MOVE PNL-STRATEGY-ID TO TAB-PNL-STRATEGY(PNL-IDX)
002410        IF PNL-SIGN-LOSS
002420           COMPUTE TAB-PNL-SIGNED-AMT(PNL-IDX) =
002430                 PNL-AMOUNT * -1
002440        ELSE
002450           MOVE PNL-AMOUNT TO TAB-PNL-SIGNED-AMT(PNL-IDX)
002460        END-IF
002470     END-IF.
002480     READ PNL-FILE INTO PNL-LINE
002490         AT END MOVE "Y" TO EOF-SW.
002500 4100-EXIT.
002510     EXIT.
002520*----------------------------------------------------------------
002530*    5000 -- PRIOR ORDER SUBMISSIONS, FOR THE PER-STRATEGY       *
002540*    ORDER-RATE THROTTLE CHECK IN TRRISK.                        *
002550*----------------------------------------------------------------
002560 5000-LOAD-RATES.
002570     MOVE "N" TO EOF-SW.
002580     MOVE 0 TO RATE-COUNT.
002590     OPEN INPUT RATE-FILE.
002600     READ RATE-FILE INTO RATE-LINE
002610         AT END MOVE "Y" TO EOF-SW.
002620     PERFORM 5100-STORE-ONE-RATE THRU 5100-EXIT
002630         UNTIL EOF-YES.
002640     CLOSE RATE-FILE.
002650 5000-EXIT.
002660     EXIT.
002670*----------------------------------------------------------------
002680*    5100 -- ONE RATE RECORD INTO THE TABLE, 2000-ENTRY LIMIT    *
002690*    (THIS IS THE LARGEST OF THE FOUR TABLES SINCE A BUSY BOOK   *
002700*    CAN SUBMIT SEVERAL HUNDRED ORDERS IN A SINGLE SESSION).     *
002710*----------------------------------------------------------------
002720 5100-STORE-ONE-RATE.
002730*    RATE-MINUTES-AGO COMES STRAIGHT FROM THE FILE AS OF
002740*    START-OF-RUN -- IT DOES NOT AGE DURING THE RUN, SO A
002750*    STRATEGY'S OWN ORDERS FROM EARLIER IN THIS SAME RUN ARE
002760*    RECORDED SEPARATELY BY TRRISK'S 8070, NOT HERE.
002770     IF RATE-COUNT < 2000
002780        ADD 1 TO RATE-COUNT
002790        SET RATE-IDX TO RATE-COUNT
002800        MOVE RATE-STRATEGY-ID TO TAB-RATE-STRATEGY(RATE-IDX)
002810        MOVE RATE-MINUTES-AGO TO
002820              TAB-RATE-MINUTES-AGO(RATE-IDX)
002830     END-IF.
002840     READ RATE-FILE INTO RATE-LINE
002850         AT END MOVE "Y" TO EOF-SW.
002860 5100-EXIT.
002870     EXIT.
002880*----------------------------------------------------------------
002890*    6000 -- REFERENCE PRICES FOR THE PAPER BROKER'S FILL-PRICE  *
002900*    COMPUTATION IN TRBROKR.                                     *
002910*----------------------------------------------------------------
002920 6000-LOAD-PRICES.
002930     MOVE "N" TO EOF-SW.
002940     MOVE 0 TO PRICE-COUNT.
002950     OPEN INPUT PRICE-FILE.
002960     READ PRICE-FILE INTO PRICE-LINE
002970         AT END MOVE "Y" TO EOF-SW.
002980     PERFORM 6100-STORE-ONE-PRICE THRU 6100-EXIT
002990         UNTIL EOF-YES.
003000     CLOSE PRICE-FILE.
003010 6000-EXIT.
003020     EXIT.
003030*----------------------------------------------------------------
003040*    6100 -- ONE PRICE RECORD INTO THE TABLE, 500-ENTRY LIMIT.   *
003050*----------------------------------------------------------------
003060 6100-STORE-ONE-PRICE.
003070*    NO SIGN-FOLDING NEEDED HERE -- A REFERENCE PRICE IS
003080*    ALWAYS POSITIVE, UNLIKE THE POSITION AND PNL AMOUNTS
003090*    ABOVE.
003100     IF PRICE-COUNT < 500
003110        ADD 1 TO PRICE-COUNT
003120        SET PRICE-IDX TO PRICE-COUNT
003130        MOVE PRC-SYMBOL TO TAB-PRC-SYMBOL(PRICE-IDX)
003140        MOVE PRC-PRICE TO TAB-PRC-PRICE(PRICE-IDX)
003150     END-IF.
003160     READ PRICE-FILE INTO PRICE-LINE
003170         AT END MOVE "Y" TO EOF-SW.
003180 6100-EXIT.
003190     EXIT.
