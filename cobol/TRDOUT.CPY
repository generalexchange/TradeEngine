000010*****************************************************************
000020*                                                                *
000030*    TRDOUT.CPY  --  DECISION, ORDER AND RUN-SUMMARY LAYOUTS     *
000040*                                                                *
000050*    OUTPUT RECORD LAYOUTS FOR THE DECISIONS FILE AND THE        *
000060*    TRADELOG FILE (ORDER RECORDS PLUS THE CLOSING RUN-SUMMARY   *
000070*    BLOCK).  BUILT IN WORKING-STORAGE AND WRITTEN AS LINE-      *
000080*    SEQUENTIAL TEXT -- NO FD REDEFINES NEEDED HERE SINCE THESE  *
000090*    ARE ASSEMBLED FROM SCRATCH, NOT PARSED FROM AN INPUT LINE.  *
000100*                                                                *
000110*----------------------------------------------------------------
000120* CHANGE LOG                                                    *
000130*  1989-04-11 CR   INITIAL DECISION RECORD (5 CHECK FLAGS).      *
000140*  1990-01-09 CR   ADDED ORDER RECORD FOR APPROVED SIGNALS.      *
000150*  1994-02-18 LMV  WIDENED CHECK-FLAGS TO 9 POSITIONS WHEN THE   *
000160*                  LOSS-LIMIT AND RATE CHECKS WERE ADDED.        *
000170*  1998-11-30 LMV  Y2K REVIEW -- NO DATE FIELDS ON THESE         *
000180*                  RECORDS, NO CHANGE REQUIRED.                 *
000190*  2003-06-05 DJP  ADDED THE RUN-SUMMARY BLOCK AT REQUEST OF     *
000200*                  OPERATIONS (REQ 271) SO THE TRADELOG IS       *
000210*                  SELF-CHECKING WITHOUT A SEPARATE CONTROL      *
000220*                  REPORT.                                      *
000230*****************************************************************
000240 01  DECISION-RECORD.
000250     05  DEC-SIGNAL-SEQ              PIC 9(06).
000260     05  DEC-STRATEGY-ID             PIC X(16).
000270     05  DEC-SYMBOL                  PIC X(08).
000280     05  DEC-DECISION                PIC X(08).
000290         88  DEC-IS-APPROVED             VALUE "APPROVED".
000300         88  DEC-IS-REJECTED             VALUE "REJECTED".
000310     05  DEC-CHECK-FLAGS             PIC X(09).
000320     05  DEC-FIRST-ERROR             PIC X(60).
000330     05  FILLER                      PIC X(13).
000340*----------------------------------------------------------------
000350*    ONE CHECK-FLAG BYTE PER TEST, IN FIXED ORDER --             *
000360*    KILL-SWITCH / NOTIONAL / SLIPPAGE / POSITION / TOTAL-EXP /  *
000370*    CONCENTRATION / STRATEGY-LOSS / TOTAL-LOSS / RATE.          *
000380*----------------------------------------------------------------
000390 01  CHECK-FLAGS-DETAIL REDEFINES DEC-CHECK-FLAGS.
000400     05  DEC-FLAG-KILL-SWITCH        PIC X(01).
000410     05  DEC-FLAG-NOTIONAL           PIC X(01).
000420     05  DEC-FLAG-SLIPPAGE           PIC X(01).
000430     05  DEC-FLAG-POSITION           PIC X(01).
000440     05  DEC-FLAG-TOTAL-EXPOSURE     PIC X(01).
000450     05  DEC-FLAG-CONCENTRATION      PIC X(01).
000460     05  DEC-FLAG-STRATEGY-LOSS      PIC X(01).
000470     05  DEC-FLAG-TOTAL-LOSS         PIC X(01).
000480     05  DEC-FLAG-RATE               PIC X(01).
000490*----------------------------------------------------------------
000500*    ORDER-RECORD / TRADE-LOG-RECORD -- ONE PER APPROVED SIGNAL. *
000510*----------------------------------------------------------------
000520 01  ORDER-RECORD.
000530     05  ORD-SEQ                     PIC 9(06).
000540     05  ORD-STRATEGY-ID             PIC X(16).
000550     05  ORD-SYMBOL                  PIC X(08).
000560     05  ORD-SIDE                    PIC X(04).
000570     05  ORD-QUANTITY                PIC 9(9)V99.
000580     05  ORD-NOTIONAL                PIC 9(9)V99.
000590     05  ORD-STATUS                  PIC X(16).
000600         88  ORD-STATUS-PENDING          VALUE "PENDING         ".
000610         88  ORD-STATUS-SUBMITTED        VALUE "SUBMITTED       ".
000620         88  ORD-STATUS-PART-FILLED      VALUE "PARTIALLY-FILLED".
000630         88  ORD-STATUS-FILLED           VALUE "FILLED          ".
000640         88  ORD-STATUS-CANCELLED        VALUE "CANCELLED       ".
000650         88  ORD-STATUS-REJECTED         VALUE "REJECTED        ".
000660         88  ORD-STATUS-FAILED           VALUE "FAILED          ".
000670     05  ORD-FILL-PRICE              PIC 9(7)V9(4).
000680     05  ORD-FILLED-NOTIONAL         PIC 9(11)V99.
000690     05  FILLER                      PIC X(14).
000700*----------------------------------------------------------------
000710*    RUN-SUMMARY BLOCK WRITTEN AT THE END OF THE TRADELOG FILE.  *
000720*    ONE 01-LEVEL PER PRINTED LINE, EDITED FOR DISPLAY.          *
000730*----------------------------------------------------------------
000740 01  SUMMARY-SIGNALS-READ.
000750     05  FILLER                      PIC X(20)
000760                                     VALUE "SIGNALS READ:       ".
000770     05  SUM-SIGNALS-READ         PIC ZZZ,ZZ9.
000780     05  FILLER                      PIC X(51).
000790 01  SUMMARY-APPROVED.
000800     05  FILLER                      PIC X(20)
000810                                     VALUE "APPROVED:           ".
000820     05  SUM-APPROVED             PIC ZZZ,ZZ9.
000830     05  FILLER                      PIC X(51).
000840 01  SUMMARY-REJECTED.
000850     05  FILLER                      PIC X(20)
000860                                     VALUE "REJECTED:           ".
000870     05  SUM-REJECTED             PIC ZZZ,ZZ9.
000880     05  FILLER                      PIC X(51).
000890 01  SUMMARY-APPR-NOTIONAL.
000900     05  FILLER                      PIC X(20)
000910                                     VALUE "APPROVED NOTIONAL:  ".
000920     05  SUM-APPR-NOTIONAL        PIC $$$,$$$,$$9.99.
000930     05  FILLER                      PIC X(44).
000940 01  SUMMARY-FILLED-NOTIONAL.
000950     05  FILLER                      PIC X(20)
000960                                     VALUE "FILLED NOTIONAL:    ".
000970     05  SUM-FILLED-NOTIONAL      PIC $$$,$$$,$$9.99.
000980     05  FILLER                      PIC X(44).
000990*----------------------------------------------------------------
001000*    RUN CONTROL TOTALS -- ACCUMULATED AS EACH SIGNAL IS         *
001010*    PROCESSED, EDITED INTO THE SUMMARY LINES ABOVE AT END-RUN.  *
001020*----------------------------------------------------------------
001030 01  RUN-TOTALS.
001040     05  TOT-SIGNALS-READ         PIC 9(6)      COMP VALUE 0.
001050     05  TOT-APPROVED             PIC 9(6)      COMP VALUE 0.
001060     05  TOT-REJECTED             PIC 9(6)      COMP VALUE 0.
001070     05  TOT-APPR-NOTIONAL        PIC 9(9)V99   VALUE 0.
001080     05  TOT-FILLED-NOTIONAL      PIC 9(9)V99   VALUE 0.
