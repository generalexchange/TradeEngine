000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID. TRVALID.
000030 AUTHOR. C. RUZ.
000040 INSTALLATION. TRADE OPERATIONS - RISK SYSTEMS GROUP.
000050 DATE-WRITTEN. 04/11/89.
000060 DATE-COMPILED.
000070 SECURITY. COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000080*****************************************************************
000090*                                                                *
000100*    TRVALID  --  SIGNAL CONTRACT VALIDATION                    *
000110*                                                                *
000120*    CHECKS EVERY INBOUND SIGNAL AGAINST THE FIELD-LEVEL         *
000130*    CONTRACT BEFORE ANY RISK CHECK IS RUN, DERIVES THE ORDER    *
000140*    NOTIONAL, AND GATES ON THE GLOBAL KILL SWITCH.  CALLED      *
000150*    ONCE PER SIGNAL BY TRENGINE.                                *
000160*                                                                *
000170*    THIS PROGRAM NEVER TOUCHES THE POSITION, PNL OR RATE        *
000180*    TABLES -- THAT IS TRRISK'S JOB, AND ONLY AFTER THIS         *
000190*    PROGRAM SETS CONTINUE-SWITCH TO "Y".  KEEPING THE FIELD     *
000200*    CONTRACT SEPARATE FROM THE BOOK-AWARE RISK CHECKS MEANS A   *
000210*    BAD SIGNAL IS REJECTED WITHOUT EVER TOUCHING THE BOOK.      *
000220*                                                                *
000230*----------------------------------------------------------------
000240* CHANGE LOG                                                    *
000250*  1989-04-11 CR   INITIAL VERSION -- FIELD VALIDATION ONLY.     *
000260*  1990-01-09 CR   ADDED ORDER-NOTIONAL DERIVATION (REQ 097).    *
000270*  1992-07-22 CR   SYMBOL MAY NOW CONTAIN DOTS FOR CLASS-A/B     *
000280*                  SHARE LINES (REQ 142).                       *
000290*  1994-02-18 LMV  ADDED KILL-SWITCH GATE, MOVED HERE FROM THE   *
000300*                  OLD PRE-TRADE MODULE SO IT RUNS BEFORE ANY    *
000310*                  RISK CHECK (REQ 204).                        *
000320*  1998-11-30 LMV  Y2K REVIEW -- NO DATE FIELDS TOUCHED BY THIS  *
000330*                  PROGRAM, NO CHANGE REQUIRED.                 *
000340*  2001-03-14 DJP  MAX-NOTIONAL VALIDATION AND ORDER-NOTIONAL    *
000350*                  DERIVATION UPDATED FOR REQ 233.               *
000360*  2006-01-17 DJP  PULLED THE SYMBOL-CHARACTER LOOP COUNTER OUT  *
000370*                  TO A STANDALONE 77 LEVEL -- IT NEVER MOVED AS *
000380*                  PART OF THE CHAR-WORK-AREA GROUP (REQ 289).   *
000390*****************************************************************
000400 ENVIRONMENT DIVISION.
000410 CONFIGURATION SECTION.
000420*----------------------------------------------------------------
000430*    STANDARD SHOP SPECIAL-NAMES -- SEE TRENGINE.CBL FOR WHY     *
000440*    EACH ENTRY IS HERE.  TRD-SYMBOL-CLASS IS WHAT THE 2060      *
000450*    PARAGRAPH BELOW TESTS EACH SYMBOL BYTE AGAINST.             *
000460*----------------------------------------------------------------
000470 SPECIAL-NAMES.
000480     C01 IS TOP-OF-FORM
000490     CLASS TRD-SYMBOL-CLASS IS "A" THRU "Z", "0" THRU "9", "."
000500     UPSI-0 ON STATUS IS TRACE-SWITCH-ON
000510            OFF STATUS IS TRACE-SWITCH-OFF.
000520 DATA DIVISION.
000530 WORKING-STORAGE SECTION.
000540*----------------------------------------------------------------
000550*    VALIDATION SWITCHES -- CONTRACT-VALID-SW IS SET BY 2000     *
000560*    AND TESTED BY 0100.  SYMBOL-CHARS-SW IS SET BY 2050/2060    *
000570*    AND TESTED BY 2000.                                        *
000580*----------------------------------------------------------------
000590 01  VALIDATION-SWITCHES.
000600     05  CONTRACT-VALID-SW        PIC X(01)     VALUE "N".
000610         88  CONTRACT-VALID           VALUE "Y".
000620     05  SYMBOL-CHARS-SW          PIC X(01)     VALUE "Y".
000630         88  SYMBOL-CHARS-OK          VALUE "Y".
000640         88  SYMBOL-CHARS-BAD         VALUE "N".
000650     05  FILLER                      PIC X(08).
000660*----------------------------------------------------------------
000670*    STANDALONE LOOP COUNTER -- DRIVES THE VARYING CLAUSE IN     *
000680*    2050 BELOW ACROSS ALL 8 BYTES OF THE SYMBOL, NEVER MOVED    *
000690*    AS PART OF A GROUP, SO IT SITS AT THE 77 LEVEL RATHER THAN  *
000700*    UNDER A CATCH-ALL 01 (REQ 289).                             *
000710*----------------------------------------------------------------
000720 77  CHAR-IDX                     PIC 9(02)     COMP.
000730*----------------------------------------------------------------
000740*    ONE-CHAR HOLDS THE SYMBOL BYTE CURRENTLY UNDER TEST.  THE   *
000750*    REDEFINES GIVES A NUMERIC VIEW THAT ISN'T ACTUALLY USED BY  *
000760*    THIS VERSION OF THE PROGRAM BUT IS KEPT FOR THE DAY A       *
000770*    NUMERIC-CLASS TEST REPLACES THE CLASS-CONDITION TEST BELOW. *
000780*----------------------------------------------------------------
000790 01  CHAR-WORK-AREA.
000800     05  ONE-CHAR                 PIC X(01).
000810     05  ONE-CHAR-R REDEFINES ONE-CHAR.
000820         10  ONE-CHAR-NUM         PIC 9.
000830     05  FILLER                      PIC X(05).
000840 LINKAGE SECTION.
000850*----------------------------------------------------------------
000860*    SIGNAL AND DECISION LAYOUTS ARE OWNED BY TRENGINE AND       *
000870*    PASSED BY REFERENCE.  THE KILL SWITCH, ORDER NOTIONAL AND   *
000880*    CONTINUE SWITCH ARE SMALL ENOUGH TO DECLARE DIRECTLY HERE   *
000890*    RATHER THAN THROUGH A COPYBOOK.                             *
000900*----------------------------------------------------------------
000910     COPY TRDSIG.
000920     COPY TRDOUT.
000930 01  KILL-SWITCH                  PIC X(01).
000940     88  KILL-SWITCH-ON               VALUE "Y".
000950 01  ORDER-NOTIONAL               PIC 9(9)V99.
000960 01  CONTINUE-SWITCH              PIC X(01).
000970     88  CONTINUE-PROCESSING          VALUE "Y".
000980 PROCEDURE DIVISION USING SIGNAL-FIELDS
000990                          KILL-SWITCH
001000                          DECISION-RECORD
001010                          ORDER-NOTIONAL
001020                          CONTINUE-SWITCH.
001030*----------------------------------------------------------------
001040*    0100 -- MAIN LINE.  REJECT ON A BAD CONTRACT, REJECT ON     *
001050*    THE KILL SWITCH, OTHERWISE DERIVE THE ORDER NOTIONAL AND    *
001060*    HAND OFF TO TRRISK VIA CONTINUE-SWITCH.  CONTINUE-SWITCH    *
001070*    DEFAULTS TO "N" AND IS ONLY EVER SET TO "Y" AT THE VERY     *
001080*    BOTTOM OF THIS PARAGRAPH -- EVERY REJECTION PATH GOES TO    *
001090*    0100-EXIT WITHOUT PASSING THROUGH THAT MOVE.               *
001100*----------------------------------------------------------------
001110 0100-VALIDATE-SIGNAL.
001120*    CONTINUE-SWITCH DEFAULTS TO "N" ON EVERY CALL -- ONLY
001130*    SET TO "Y" AT THE VERY BOTTOM, AFTER BOTH THE CONTRACT
001140*    CHECK AND THE KILL SWITCH HAVE BEEN PASSED CLEAN.
001150     MOVE "N"          TO CONTINUE-SWITCH.
001160     MOVE SPACES       TO DEC-FIRST-ERROR.
001170     MOVE "---------"  TO DEC-CHECK-FLAGS.
001180     PERFORM 2000-VALIDATE-FIELDS THRU 2000-EXIT.
001190     IF NOT CONTRACT-VALID
001200        MOVE "REJECTED" TO DEC-DECISION
001210        GO TO 0100-EXIT
001220     END-IF.
001230     PERFORM 2450-DERIVE-ORDER-NOTIONAL THRU 2450-EXIT.
001240     IF KILL-SWITCH-ON
001250        MOVE "F" TO DEC-FLAG-KILL-SWITCH
001260        MOVE "REJECTED" TO DEC-DECISION
001270        MOVE "KILL SWITCH ACTIVE" TO DEC-FIRST-ERROR
001280        GO TO 0100-EXIT
001290     END-IF.
001300     MOVE "P" TO DEC-FLAG-KILL-SWITCH.
001310     MOVE "Y" TO CONTINUE-SWITCH.
001320 0100-EXIT.
001330     EXIT PROGRAM.
001340*----------------------------------------------------------------
001350*    2000-VALIDATE-FIELDS -- STRICT CONTRACT, FIRST FAILURE      *
001360*    WINS.  ORDER OF THE TESTS FOLLOWS THE SIGNAL LAYOUT IN      *
001370*    TRDSIG.CPY TOP TO BOTTOM -- DO NOT REORDER THESE TESTS      *
001380*    WITHOUT CHECKING WHETHER ANY DOWNSTREAM REPORT DEPENDS ON   *
001390*    THE ERROR TEXT COMING BACK IN THIS PARTICULAR ORDER.        *
001400*----------------------------------------------------------------
001410 2000-VALIDATE-FIELDS.
001420     MOVE "N" TO CONTRACT-VALID-SW.
001430     IF SIG-STRATEGY-ID = SPACES
001440        MOVE "STRATEGY ID MUST NOT BE BLANK" TO DEC-FIRST-ERROR
001450        GO TO 2000-EXIT
001460     END-IF.
001470     IF SIG-SYMBOL = SPACES
001480        MOVE "SYMBOL MUST NOT BE BLANK" TO DEC-FIRST-ERROR
001490        GO TO 2000-EXIT
001500     END-IF.
001510*    BOTH BLANK TESTS ABOVE ARE CHECKED BEFORE THE CASE-FOLD
001520*    AND CHARACTER-CLASS WORK BELOW -- NO SENSE FOLDING AND
001530*    SCANNING A FIELD THE CALLER NEVER FILLED IN AT ALL.
001540*    FOLD THE SYMBOL TO UPPERCASE BEFORE THE CHARACTER-CLASS
001550*    TEST BELOW -- FEEDS COME IN MIXED CASE FROM MORE THAN ONE
001560*    UPSTREAM VENDOR AND THE CLASS TEST ONLY RECOGNIZES UPPER.
001570     INSPECT SIG-SYMBOL CONVERTING
001580             "abcdefghijklmnopqrstuvwxyz"
001590          TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
001600     PERFORM 2050-VALIDATE-SYMBOL-CHARS THRU 2050-EXIT.
001610     IF SYMBOL-CHARS-BAD
001620        MOVE "SYMBOL MUST BE ALPHANUMERIC OR DOTS"
001630          TO DEC-FIRST-ERROR
001640        GO TO 2000-EXIT
001650     END-IF.
001660     IF SIG-SIDE NOT = "BUY " AND SIG-SIDE NOT = "SELL"
001670        MOVE "SIDE MUST BE BUY OR SELL" TO DEC-FIRST-ERROR
001680        GO TO 2000-EXIT
001690     END-IF.
001700*    SIG-SIDE IS FOUR BYTES SO "BUY " CARRIES A TRAILING SPACE
001710*    IN THE LITERAL ABOVE -- LEAVE IT, THE COMPARISON FAILS
001720*    SILENTLY IF THAT SPACE IS EVER DROPPED BY A FUTURE EDIT.
001730     IF SIG-CONFIDENCE > 1.0000
001740*    NO LOWER-BOUND TEST ON CONFIDENCE -- A ZERO OR NEGATIVE
001750*    CONFIDENCE IS UNUSUAL BUT NOT INVALID, IT JUST MEANS THE
001760*    STRATEGY ITSELF IS UNSURE, WHICH IS A STRATEGY PROBLEM,
001770*    NOT A CONTRACT VIOLATION.
001780        MOVE "CONFIDENCE MUST BE 0 TO 1" TO DEC-FIRST-ERROR
001790        GO TO 2000-EXIT
001800     END-IF.
001810     IF SIG-TARGET-EXPOSURE NOT > 0
001820        MOVE "TARGET EXPOSURE MUST BE POSITIVE" TO DEC-FIRST-ERROR
001830        GO TO 2000-EXIT
001840     END-IF.
001850*    THREE 88-LEVELS, NOT A RANGE TEST -- HORIZON IS A CODE
001860*    FIELD, NOT A NUMBER, SO EACH VALID VALUE IS SPELLED OUT
001870*    HERE RATHER THAN BOUNDED HIGH AND LOW.
001880     IF (NOT SIG-HORIZON-INTRADAY)
001890        AND (NOT SIG-HORIZON-SWING)
001900        AND (NOT SIG-HORIZON-LONG)
001910        MOVE "TIME HORIZON MUST BE INTRADAY, SWING OR LONG"
001920          TO DEC-FIRST-ERROR
001930        GO TO 2000-EXIT
001940     END-IF.
001950     IF SIG-MAX-SLIPPAGE-BPS > 1000
001960        MOVE "MAX SLIPPAGE BPS MUST BE 0 TO 1000"
001970          TO DEC-FIRST-ERROR
001980        GO TO 2000-EXIT
001990     END-IF.
002000     MOVE "Y" TO CONTRACT-VALID-SW.
002010 2000-EXIT.
002020     EXIT.
002030*----------------------------------------------------------------
002040*    2050-VALIDATE-SYMBOL-CHARS -- EVERY BYTE OF THE 8-BYTE      *
002050*    SYMBOL MUST BE A-Z, 0-9, A DOT, OR TRAILING SPACE.  DRIVEN  *
002060*    BY THE STANDALONE CHAR-IDX COUNTER DECLARED AT THE 77       *
002070*    LEVEL ABOVE.                                                *
002080*----------------------------------------------------------------
002090 2050-VALIDATE-SYMBOL-CHARS.
002100     MOVE "Y" TO SYMBOL-CHARS-SW.
002110     PERFORM 2060-CHECK-ONE-CHAR THRU 2060-EXIT
002120         VARYING CHAR-IDX FROM 1 BY 1
002130         UNTIL CHAR-IDX > 8.
002140 2050-EXIT.
002150     EXIT.
002160*----------------------------------------------------------------
002170*    2060 -- ONE SYMBOL BYTE.  A LEADING/TRAILING SPACE IS       *
002180*    ALWAYS ALLOWED SINCE SYMBOLS SHORTER THAN 8 BYTES ARE       *
002190*    SPACE-PADDED ON THE RIGHT.                                 *
002200*----------------------------------------------------------------
002210 2060-CHECK-ONE-CHAR.
002220     MOVE SIG-SYMBOL(CHAR-IDX:1) TO ONE-CHAR.
002230     IF ONE-CHAR = SPACE
002240*    A SPACE IS ALWAYS FINE HERE REGARDLESS OF POSITION --
002250*    THE ONLY SHAPE 2050 ABOVE ACTUALLY GUARANTEES IS THAT
002260*    ONCE A SPACE APPEARS, EVERY REMAINING BYTE IS ALSO A
002270*    SPACE, BECAUSE THE FEED PADS ON THE RIGHT, NOT THE LEFT.
002280        GO TO 2060-EXIT
002290     END-IF.
002300     IF ONE-CHAR IS NOT TRD-SYMBOL-CLASS
002310*    TRD-SYMBOL-CLASS IS THE CLASS CONDITION DECLARED IN
002320*    SPECIAL-NAMES ABOVE -- SEE THE ENVIRONMENT DIVISION FOR
002330*    THE EXACT SET OF BYTES IT ADMITS.
002340        MOVE "N" TO SYMBOL-CHARS-SW
002350     END-IF.
002360 2060-EXIT.
002370     EXIT.
002380*----------------------------------------------------------------
002390*    2450-DERIVE-ORDER-NOTIONAL -- MIN OF TARGET EXPOSURE AND    *
002400*    MAX-NOTIONAL WHEN A MAX-NOTIONAL WAS GIVEN ON THE SIGNAL.   *
002410*    A ZERO MAX-NOTIONAL MEANS "NO CAP WAS REQUESTED", NOT       *
002420*    "CAP AT ZERO" -- SEE REQ 233 FOR THE ORIGINAL RATIONALE.    *
002430*----------------------------------------------------------------
002440 2450-DERIVE-ORDER-NOTIONAL.
002450*    CALLED ONLY AFTER 2000-VALIDATE-FIELDS HAS ALREADY PASSED
002460*    THE SIGNAL CLEAN -- ORDER-NOTIONAL IS WHAT TRRISK'S
002470*    1000-CHECK-ORDER-NOTIONAL TESTS AGAINST THE HOUSE FLOOR
002480*    AND CEILING, SO IT MUST BE SET BEFORE THIS PROGRAM RETURNS.
002490     IF SIG-MAX-NOTIONAL > 0
002500        IF SIG-TARGET-EXPOSURE < SIG-MAX-NOTIONAL
002510           MOVE SIG-TARGET-EXPOSURE TO ORDER-NOTIONAL
002520        ELSE
002530           MOVE SIG-MAX-NOTIONAL TO ORDER-NOTIONAL
002540        END-IF
002550     ELSE
002560        MOVE SIG-TARGET-EXPOSURE TO ORDER-NOTIONAL
002570     END-IF.
002580 2450-EXIT.
002590     EXIT.
