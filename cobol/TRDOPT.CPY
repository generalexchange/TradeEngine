000010*****************************************************************
000020*                                                                *
000030*    TRDOPT.CPY  --  SINGLE-LEG AND SPREAD OPTION ORDER LAYOUT   *
000040*                                                                *
000050*    WORKING-STORAGE LAYOUTS FOR THE OPTION-ORDER SIDE OF THE    *
000060*    ENGINE -- SINGLE-LEG ORDERS, 2-4 LEG SPREADS, AND THE       *
000070*    ASSIGNMENT/EXERCISE EVENT RECORDS.  THIS PATH IS EXERCISED  *
000080*    FROM SAMPLE DATA, NOT THE MAIN SIGNALS FILE -- SEE          *
000090*    TROPTORD FOR THE DRIVER.                                    *
000100*                                                                *
000110*----------------------------------------------------------------
000120* CHANGE LOG                                                    *
000130*  1994-02-18 LMV  INITIAL OPTION LEG AND SINGLE-LEG ORDER.      *
000140*  1996-05-30 LMV  ADDED 2-4 LEG SPREAD ORDER (REQ 188).         *
000150*  1998-11-30 LMV  Y2K REVIEW -- OPT-ORD-EXPIRATION IS A 4-DIGIT *
000160*                  YEAR ALREADY (YYYY-MM-DD), NO CHANGE          *
000170*                  REQUIRED.                                     *
000180*  2003-06-05 DJP  ADDED ASSIGNMENT AND EXERCISE EVENT RECORDS   *
000190*                  (REQ 271).                                    *
000200*  2005-08-02 DJP  SPREAD LEG FIELDS SPELLED OUT IN FULL INSTEAD *
000210*                  OF SHARING A COMMON LEG GROUP -- THE SHARED   *
000220*                  GROUP DID NOT SURVIVE A COMPILER UPGRADE      *
000230*                  (REQ 261).                                    *
000240*****************************************************************
000250*----------------------------------------------------------------
000260*    SINGLE-LEG OPTION ORDER.                                   *
000270*----------------------------------------------------------------
000280 01  SINGLE-LEG-ORDER.
000290     05  OPT-ORD-SEQ                 PIC 9(06).
000300     05  OPT-ORD-SYMBOL              PIC X(08).
000310     05  OPT-ORD-TYPE                PIC X(04).
000320         88  OPT-ORD-TYPE-CALL           VALUE "CALL".
000330         88  OPT-ORD-TYPE-PUT            VALUE "PUT ".
000340     05  OPT-ORD-STRIKE              PIC 9(7)V99.
000350     05  OPT-ORD-EXPIRATION          PIC X(10).
000360     05  OPT-ORD-SIDE                PIC X(04).
000370         88  OPT-ORD-SIDE-BUY            VALUE "BUY ".
000380         88  OPT-ORD-SIDE-SELL           VALUE "SELL".
000390     05  OPT-ORD-QUANTITY            PIC 9(05).
000400     05  OPT-ORD-MULTIPLIER          PIC 9(04).
000410     05  OPT-ORD-CONTRACT-SYM        PIC X(30).
000420     05  OPT-ORD-LIMIT-PRICE         PIC S9(7)V9(4).
000430     05  OPT-ORD-LIMIT-GIVEN         PIC X(01)     VALUE "N".
000440         88  OPT-ORD-HAS-LIMIT           VALUE "Y".
000450     05  OPT-ORD-STATUS              PIC X(16).
000460         88  OPT-ORD-STAT-PENDING        VALUE "PENDING         ".
000470         88  OPT-ORD-STAT-SUBMITTED      VALUE "SUBMITTED       ".
000480         88  OPT-ORD-STAT-PART-FILLED    VALUE "PARTIALLY-FILLED".
000490         88  OPT-ORD-STAT-FILLED         VALUE "FILLED          ".
000500         88  OPT-ORD-STAT-REJECTED       VALUE "REJECTED        ".
000510     05  OPT-ORD-FILLED-QTY          PIC 9(05).
000520     05  OPT-ORD-FILL-PREMIUM        PIC 9(7)V9(4).
000530     05  OPT-ORD-NOTIONAL            PIC 9(11)V99.
000540     05  OPT-ORD-REJECT-REASON       PIC X(60).
000550     05  FILLER                      PIC X(10).
000560*----------------------------------------------------------------
000570*    2-4 LEG SPREAD OPTION ORDER.                                *
000580*----------------------------------------------------------------
000590 01  SPREAD-ORDER.
000600     05  SPR-ORD-SEQ                 PIC 9(06).
000610     05  SPR-LEG-COUNT               PIC 9(01)     COMP.
000620     05  SPR-LEG OCCURS 2 TO 4 TIMES
000630                 DEPENDING ON SPR-LEG-COUNT
000640                 INDEXED BY SPR-LEG-IDX.
000650         10  SPR-LEG-SYMBOL          PIC X(08).
000660         10  SPR-LEG-TYPE            PIC X(04).
000670             88  SPR-LEG-IS-CALL         VALUE "CALL".
000680             88  SPR-LEG-IS-PUT          VALUE "PUT ".
000690         10  SPR-LEG-STRIKE          PIC 9(7)V99.
000700         10  SPR-LEG-EXPIRATION      PIC X(10).
000710         10  SPR-LEG-SIDE            PIC X(04).
000720             88  SPR-LEG-IS-BUY          VALUE "BUY ".
000730             88  SPR-LEG-IS-SELL         VALUE "SELL".
000740         10  SPR-LEG-QUANTITY        PIC 9(05).
000750         10  SPR-LEG-MULTIPLIER      PIC 9(04).
000760         10  SPR-LEG-CONTRACT-SYM    PIC X(30).
000770         10  SPR-LEG-FILLED-QTY      PIC 9(05).
000780         10  SPR-LEG-FILL-PREMIUM    PIC S9(7)V9(4).
000790         10  SPR-LEG-NOTIONAL        PIC S9(11)V99.
000800         10  FILLER                  PIC X(06).
000810     05  SPR-NET-LIMIT-PRICE         PIC S9(7)V9(4).
000820     05  SPR-NET-LIMIT-GIVEN         PIC X(01)     VALUE "N".
000830         88  SPR-HAS-NET-LIMIT           VALUE "Y".
000840     05  SPR-STATUS                  PIC X(16).
000850         88  SPR-STAT-PENDING            VALUE "PENDING         ".
000860         88  SPR-STAT-SUBMITTED          VALUE "SUBMITTED       ".
000870         88  SPR-STAT-PART-FILLED        VALUE "PARTIALLY-FILLED".
000880         88  SPR-STAT-FILLED             VALUE "FILLED          ".
000890         88  SPR-STAT-REJECTED           VALUE "REJECTED        ".
000900     05  SPR-NET-NOTIONAL            PIC S9(11)V99.
000910     05  SPR-REJECT-REASON           PIC X(60).
000920     05  FILLER                      PIC X(10).
000930*----------------------------------------------------------------
000940*    ASSIGNMENT / EXERCISE EVENT -- PURE RECORD OF THE EVENT,    *
000950*    NO POSITION MUTATION.  RUN-SEQUENCE NUMBER STANDS IN FOR A  *
000960*    TIMESTAMP, THE SAME HOUSE HABIT USED ON THE ORDER RECORDS.  *
000970*----------------------------------------------------------------
000980 01  OPTION-EVENT.
000990     05  EVT-EVENT-SEQ               PIC 9(06)     COMP.
001000     05  EVT-EVENT-TYPE              PIC X(10).
001010         88  EVT-TYPE-ASSIGNMENT         VALUE "ASSIGNMENT".
001020         88  EVT-TYPE-EXERCISE           VALUE "EXERCISE  ".
001030     05  EVT-CONTRACT-SYMBOL         PIC X(30).
001040     05  EVT-CONTRACTS               PIC 9(05).
001050     05  EVT-STRIKE-PRICE            PIC 9(7)V99.
001060     05  EVT-RUN-DATE                PIC 9(08).
001070     05  FILLER                      PIC X(11).
