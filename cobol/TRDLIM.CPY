000010*****************************************************************
000020*                                                                *
000030*    TRDLIM.CPY  --  RISK LIMIT CONSTANT TABLE                  *
000040*                                                                *
000050*    ONE COPY OF THE HOUSE RISK LIMITS, SHARED BY EVERY PROGRAM  *
000060*    THAT RUNS A PRE-TRADE CHECK.  DO NOT HARD-CODE THESE        *
000070*    NUMBERS IN A PROGRAM -- COPY THIS MEMBER SO A LIMIT CHANGE  *
000080*    IS A ONE-PLACE EDIT.                                       *
000090*                                                                *
000100*----------------------------------------------------------------
000110* CHANGE LOG                                                    *
000120*  1989-04-11 CR   INITIAL LIMIT TABLE FOR THE SIGNAL ENGINE.    *
000130*  1991-09-03 CR   ADDED PER-STRATEGY THROTTLE LIMITS (REQ 118). *
000140*  1994-02-18 LMV  ADDED PCT-OF-PORTFOLIO LOSS LIMIT (REQ 204).  *
000150*  1998-11-30 LMV  Y2K REVIEW -- NO DATE FIELDS IN THIS MEMBER,  *
000160*                  NO CHANGE REQUIRED.                          *
000170*  2003-06-05 DJP  RAISED MAX ORDER NOTIONAL PER RISK COMMITTEE  *
000180*                  MEMO 03-114.                                 *
000190*****************************************************************
000200 01  RISK-LIMITS.
000210     05  LIM-MAX-POSITION         PIC 9(9)V99
000220                                     VALUE 1000000.00.
000230     05  LIM-MAX-TOTAL-EXPOSURE   PIC 9(9)V99
000240                                     VALUE 10000000.00.
000250     05  LIM-MAX-CONCENTRATION    PIC V9(6)
000260                                     VALUE 0.200000.
000270     05  LIM-MAX-DAILY-LOSS       PIC 9(9)V99
000280                                     VALUE 100000.00.
000290     05  LIM-MAX-LOSS-PCT         PIC V9(6)
000300                                     VALUE 0.050000.
000310     05  LIM-MAX-ORDER-NOTIONAL   PIC 9(9)V99
000320                                     VALUE 500000.00.
000330     05  LIM-MIN-ORDER-NOTIONAL   PIC 9(9)V99
000340                                     VALUE 1000.00.
000350     05  LIM-MAX-ORDERS-PER-MIN   PIC 9(4)     COMP
000360                                     VALUE 10.
000370     05  LIM-MAX-ORDERS-PER-HOUR  PIC 9(4)     COMP
000380                                     VALUE 100.
000390     05  LIM-MAX-SLIPPAGE-BPS     PIC 9(4)     COMP
000400                                     VALUE 50.
000410     05  LIM-BROKER-SLIPPAGE-BPS  PIC 9(4)     COMP
000420                                     VALUE 5.
000430     05  LIM-OPTION-TIME-VALUE    PIC V9(6)
000440                                     VALUE 0.020000.
000450     05  LIM-OPTION-PREM-FLOOR    PIC 9(7)V9(4)
000460                                     VALUE 0.0100.
000470     05  LIM-DEFAULT-REF-PRICE    PIC 9(7)V99
000480                                     VALUE 100.00.
000490     05  LIM-DEFAULT-MULTIPLIER   PIC 9(4)     COMP
000500                                     VALUE 100.
000510*----------------------------------------------------------------
000520*    RATIO WORK AREA -- THE SHOP STANDARD FOR CONCENTRATION AND  *
000530*    LOSS-PERCENTAGE TESTS IS A 6-DECIMAL INTERMEDIATE, ROUNDED  *
000540*    BEFORE THE COMPARE.  KEEP THIS GROUP TOGETHER SO EVERY      *
000550*    PROGRAM PICKS UP THE SAME PRECISION.                       *
000560*----------------------------------------------------------------
000570 01  RATIO-WORK-AREA.
000580     05  RATIO-RESULT             PIC S9(3)V9(6).
000590     05  RATIO-RESULT-X
000600             REDEFINES RATIO-RESULT PIC X(10).
000610     05  FILLER                      PIC X(08).
