000010*****************************************************************
000020*                                                                *
000030*    TRDSIG.CPY  --  INBOUND SIGNAL RECORD LAYOUT               *
000040*                                                                *
000050*    ONE LINE PER TRADING SIGNAL ON THE SIGNALS FILE.  THE FILE  *
000060*    IS LINE SEQUENTIAL SO THE RECORD COMES IN AS ONE 80-BYTE    *
000070*    LINE (SIGNAL-LINE) AND IS RE-CAST OVER THE NAMED FIELDS  *
000080*    BELOW.  ALWAYS MOVE INTO SIGNAL-LINE, NEVER DIRECTLY     *
000090*    INTO THE REDEFINED FIELDS, OR THE TRAILING FILLER WILL NOT  *
000100*    GET BLANKED.                                                *
000110*                                                                *
000120*----------------------------------------------------------------
000130* CHANGE LOG                                                    *
000140*  1989-04-11 CR   INITIAL 80-BYTE SIGNAL LAYOUT.                *
000150*  1992-07-22 CR   WIDENED SIG-STRATEGY-ID FROM 10 TO 16 BYTES   *
000160*                  TO MATCH THE STRATEGY MASTER (REQ 142).       *
000170*  1998-11-30 LMV  Y2K REVIEW -- NO DATE FIELDS ON THIS RECORD,  *
000180*                  NO CHANGE REQUIRED.                          *
000190*  2001-03-14 DJP  ADDED SIG-MAX-NOTIONAL (REQ 233).             *
000200*****************************************************************
000210 01  SIGNAL-LINE                 PIC X(80).
000220*----------------------------------------------------------------
000230*    FIELD VIEW OF THE 80-BYTE SIGNAL LINE.                     *
000240*----------------------------------------------------------------
000250 01  SIGNAL-FIELDS REDEFINES SIGNAL-LINE.
000260     05  SIG-STRATEGY-ID             PIC X(16).
000270     05  SIG-SYMBOL                  PIC X(08).
000280     05  SIG-SIDE                    PIC X(04).
000290         88  SIG-SIDE-BUY                VALUE "BUY ".
000300         88  SIG-SIDE-SELL               VALUE "SELL".
000310     05  SIG-CONFIDENCE              PIC 9V9(4).
000320     05  SIG-TARGET-EXPOSURE         PIC 9(9)V99.
000330     05  SIG-TIME-HORIZON            PIC X(08).
000340         88  SIG-HORIZON-INTRADAY        VALUE "INTRADAY".
000350         88  SIG-HORIZON-SWING           VALUE "SWING   ".
000360         88  SIG-HORIZON-LONG            VALUE "LONG    ".
000370     05  SIG-MAX-SLIPPAGE-BPS        PIC 9(4).
000380     05  SIG-MAX-NOTIONAL            PIC 9(9)V99.
000390     05  FILLER                      PIC X(13).
000400*----------------------------------------------------------------
000410*    SIGNAL-SEQ IS ASSIGNED BY THE ENGINE, NOT READ FROM THE     *
000420*    FILE -- KEPT HERE SO EVERY COPY-BOOK USER SEES THE SAME     *
000430*    PICTURE FOR IT.                                             *
000440*----------------------------------------------------------------
000450 01  SIGNAL-SEQ                   PIC 9(6)      COMP.
