000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID. TRENGINE.
000030 AUTHOR. C. RUZ.
000040 INSTALLATION. TRADE OPERATIONS - RISK SYSTEMS GROUP.
000050 DATE-WRITTEN. 04/11/89.
000060 DATE-COMPILED.
000070 SECURITY. COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000080*****************************************************************
000090*                                                                *
000100*    TRENGINE  --  TRADE SIGNAL BATCH ENGINE, MAIN DRIVER        *
000110*                                                                *
000120*    TOP-LEVEL DRIVER FOR THE NIGHTLY SIGNAL RUN.  LOADS THE     *
000130*    REFERENCE DATA THROUGH TRLOAD, READS THE SIGNALS FILE ONE   *
000140*    RECORD AT A TIME, CALLS TRVALID AND TRRISK TO REACH A       *
000150*    DECISION, CALLS TRBROKR TO CREATE/SUBMIT/FILL THE ORDER ON  *
000160*    AN APPROVED SIGNAL, WRITES THE DECISION AND TRADE-LOG       *
000170*    FILES, AND CLOSES WITH THE RUN-CONTROL SUMMARY.             *
000180*                                                                *
000190*    THIS PROGRAM OWNS ALL OF THE PHYSICAL STORAGE FOR THE       *
000200*    SHARED RECORD LAYOUTS (TRDSIG/TRDOUT/TRDMKT/TRDOPT) AND     *
000210*    PASSES IT BY REFERENCE TO EACH SUBORDINATE MODULE -- NONE   *
000220*    OF TRVALID, TRRISK, TRBROKR, TRLOAD OR TROPTORD ALLOCATE    *
000230*    THEIR OWN COPIES.  KEEP THE CALL ARGUMENT ORDER BELOW IN    *
000240*    LOCK STEP WITH EACH CALLEE'S OWN PROCEDURE DIVISION USING   *
000250*    CLAUSE -- COBOL DOES NOT CHECK THIS FOR YOU AT COMPILE      *
000260*    TIME AND A MISMATCH WILL NOT SHOW UP UNTIL RUN TIME.        *
000270*                                                                *
000280*----------------------------------------------------------------
000290* CHANGE LOG                                                    *
000300*  1989-04-11 CR   INITIAL VERSION -- SIGNAL READ, VALIDATE,     *
000310*                  DECISION WRITE ONLY, NO ORDER SIDE YET.       *
000320*  1990-01-09 CR   ADDED ORDER CREATE/SUBMIT/FILL CALL TO THE    *
000330*                  NEW PAPER BROKER MODULE AND THE TRADE-LOG     *
000340*                  FILE (REQ 097).                               *
000350*  1994-02-18 LMV  RUN-CONTROL TOTALS NOW ACCUMULATE FILLED      *
000360*                  NOTIONAL AS WELL AS APPROVED NOTIONAL (REQ    *
000370*                  204).                                        *
000380*  1998-11-30 LMV  Y2K REVIEW -- NO DATE FIELDS PROCESSED BY     *
000390*                  THIS DRIVER, NO CHANGE REQUIRED.              *
000400*  2003-06-05 DJP  NO LOGIC CHANGE -- REVIEWED AGAINST THE       *
000410*                  REORDERED TRRISK CHECK SEQUENCE (REQ 271).    *
000420*  2005-08-02 DJP  ADDED THE END-OF-RUN OPTION-ORDER EXERCISE    *
000430*                  PASS AGAINST FIXED SAMPLE DATA, SINCE THE     *
000440*                  OPTION DESK HAS NO LIVE FEED YET (REQ 261).   *
000450*  2006-01-17 DJP  PULLED THE ORDER SEQUENCE COUNTER AND THE     *
000460*                  RISK-CONTINUE SWITCH OUT TO STANDALONE 77     *
000470*                  LEVELS -- THEY DO NOT BELONG TO ANY GROUP     *
000480*                  MOVE AND SHOULDN'T HAVE BEEN BURIED IN ONE    *
000490*                  (REQ 289).                                    *
000500*****************************************************************
000510 ENVIRONMENT DIVISION.
000520 CONFIGURATION SECTION.
000530*----------------------------------------------------------------
000540*    STANDARD SHOP SPECIAL-NAMES PARAGRAPH -- TOP-OF-FORM FOR     *
000550*    THE PRINTER CHANNEL, THE SYMBOL-CHARACTER CLASS SHARED BY    *
000560*    EVERY PROGRAM THAT VALIDATES A TICKER, AND THE TRACE UPSI    *
000570*    SWITCH READ BY OPERATIONS AT STARTUP.                       *
000580*----------------------------------------------------------------
000590 SPECIAL-NAMES.
000600     C01 IS TOP-OF-FORM
000610     CLASS TRD-SYMBOL-CLASS IS "A" THRU "Z", "0" THRU "9", "."
000620     UPSI-0 ON STATUS IS TRACE-SWITCH-ON
000630            OFF STATUS IS TRACE-SWITCH-OFF.
000640 INPUT-OUTPUT SECTION.
000650 FILE-CONTROL.
000660*----------------------------------------------------------------
000670*    THREE LINE-SEQUENTIAL FILES FOR THE RUN -- SIGNALS IN,      *
000680*    DECISIONS AND TRADE-LOG OUT.  THE SIX REFERENCE FILES       *
000690*    LOADED BY TRLOAD ARE DECLARED IN TRLOAD.CBL, NOT HERE.      *
000700*----------------------------------------------------------------
000710     SELECT SIGNALS-FILE   ASSIGN TO "SIGNALS"
000720                           ORGANIZATION IS LINE SEQUENTIAL.
000730     SELECT DECISIONS-FILE ASSIGN TO "DECISIONS"
000740                           ORGANIZATION IS LINE SEQUENTIAL.
000750     SELECT TRADELOG-FILE  ASSIGN TO "TRADELOG"
000760                           ORGANIZATION IS LINE SEQUENTIAL.
000770 DATA DIVISION.
000780 FILE SECTION.
000790*----------------------------------------------------------------
000800*    RAW FILE BUFFERS -- THE NAMED RECORDS IN TRDSIG/TRDOUT ARE  *
000810*    MOVED IN AND OUT OF THESE THROUGH READ INTO / WRITE FROM SO *
000820*    NO REDEFINES ARE NEEDED AGAINST THE FD RECORD ITSELF.       *
000830*----------------------------------------------------------------
000840 FD  SIGNALS-FILE.
000850 01  FD-SIGNAL-REC                   PIC X(80).
000860 FD  DECISIONS-FILE.
000870 01  FD-DECISION-REC                 PIC X(120).
000880 FD  TRADELOG-FILE.
000890 01  FD-TRADELOG-REC                 PIC X(110).
000900 WORKING-STORAGE SECTION.
000910*----------------------------------------------------------------
000920*    SHARED RECORD LAYOUTS -- ONE COPY OF EACH, OWNED HERE AND   *
000930*    PASSED BY REFERENCE TO EVERY CALLED MODULE.                 *
000940*----------------------------------------------------------------
000950     COPY TRDSIG.
000960     COPY TRDOUT.
000970     COPY TRDMKT.
000980     COPY TRDOPT.
000990*----------------------------------------------------------------
001000*    RUN-CONTROL SWITCHES.                                      *
001010*----------------------------------------------------------------
001020 01  ENGINE-SWITCHES.
001030     05  SIGNALS-EOF-SW           PIC X(01)     VALUE "N".
001040         88  SIGNALS-EOF-YES          VALUE "Y".
001050     05  FILLER                      PIC X(07).
001060*----------------------------------------------------------------
001070*    STANDALONE WORK ITEMS -- THE RISK-CONTINUE SWITCH AND THE   *
001080*    ORDER SEQUENCE COUNTER ARE EACH USED ON THEIR OWN, NEVER    *
001090*    MOVED AS PART OF A GROUP, SO THEY SIT AT THE 77 LEVEL       *
001100*    RATHER THAN BURIED UNDER A CATCH-ALL 01 (REQ 289).          *
001110*----------------------------------------------------------------
001120 77  CONTINUE-SWITCH              PIC X(01).
001130     88  CONTINUE-PROCESSING          VALUE "Y".
001140 77  ORDER-SEQ                    PIC 9(06)     COMP  VALUE 0.
001150*----------------------------------------------------------------
001160*    ORDER NOTIONAL -- CARRIED FROM TRVALID/TRRISK THROUGH TO    *
001170*    TRBROKR FOR THE ONE SIGNAL CURRENTLY BEING PROCESSED.       *
001180*----------------------------------------------------------------
001190 01  ENGINE-WORK-AREA.
001200     05  ORDER-NOTIONAL           PIC 9(9)V99.
001210     05  FILLER                      PIC X(09).
001220*----------------------------------------------------------------
001230*    END-OF-RUN OPTION-ORDER EXERCISE -- FIXED SAMPLE DATA, NOT   *
001240*    DRIVEN OFF ANY INPUT FILE (THE OPTION DESK HAS NO LIVE FEED  *
001250*    INTO THIS RUN YET -- SEE TROPTORD).  THE SAMPLE RUN DATE IS  *
001260*    A FIXED CONSTANT, NOT TODAY'S DATE, SO THIS EXERCISE PASS    *
001270*    BEHAVES THE SAME WAY EVERY NIGHT REGARDLESS OF WHEN THE JOB  *
001280*    HAPPENS TO RUN (REQ 261).                                   *
001290*----------------------------------------------------------------
001300 01  OPT-CALL-AREA.
001310     05  OPT-ORDER-KIND           PIC X(01).
001320     05  SAMPLE-RUN-DATE          PIC 9(08)     VALUE 20260101.
001330     05  FILLER                      PIC X(07).
001340*----------------------------------------------------------------
001350*    ONE PRINTABLE LINE PER SAMPLE OPTION RESULT, WRITTEN TO THE *
001360*    TRADE-LOG FILE SO THE OPTION DESK HAS SOMETHING TO REVIEW   *
001370*    EVEN THOUGH THIS PATH IS NOT DRIVEN OFF THE SIGNALS FILE.   *
001380*----------------------------------------------------------------
001390 01  OPTION-RESULT-LINE.
001400     05  FILLER                      PIC X(12)     VALUE
001410                                     "OPTION TEST:".
001420     05  OPT-RESULT-KIND          PIC X(10).
001430     05  FILLER                      PIC X(01)     VALUE SPACE.
001440     05  OPT-RESULT-SYM           PIC X(30).
001450     05  FILLER                      PIC X(01)     VALUE SPACE.
001460     05  OPT-RESULT-STAT          PIC X(16).
001470     05  FILLER                      PIC X(40).
001480 PROCEDURE DIVISION.
001490*----------------------------------------------------------------
001500*    0100 -- MAIN LINE.  INITIALIZE, DRAIN THE SIGNALS FILE ONE  *
001510*    RECORD AT A TIME, RUN THE FIXED OPTION-ORDER EXERCISE PASS, *
001520*    WRITE THE RUN-CONTROL SUMMARY, AND CLOSE.                   *
001530*----------------------------------------------------------------
001540 0100-RUN-ENGINE.
001550*    THE ONE MAIN-LINE PARAGRAPH -- OPEN AND LOAD, WORK THE
001560*    SIGNAL FILE TO EMPTY, WORK ANY OPTION EVENTS, WRITE THE
001570*    RUN SUMMARY, CLOSE UP, DONE.
001580     PERFORM 1000-INITIALIZE-RUN THRU 1000-EXIT.
001590     PERFORM 2000-PROCESS-ONE-SIGNAL THRU 2000-EXIT
001600         UNTIL SIGNALS-EOF-YES.
001610     PERFORM 8000-EXERCISE-OPTION-ORDERS THRU 8000-EXIT.
001620     PERFORM 9000-WRITE-RUN-SUMMARY THRU 9000-EXIT.
001630     PERFORM 9500-CLOSE-RUN THRU 9500-EXIT.
001640     STOP RUN.
001650*----------------------------------------------------------------
001660*    1000 -- OPEN THE THREE ENGINE FILES, LOAD REFERENCE DATA     *
001670*    THROUGH TRLOAD, ZERO THE RUN TOTALS, PRIME-READ SIGNAL 1.    *
001680*    TRLOAD DOES ALL SIX REFERENCE-FILE OPENS AND CLOSES ITSELF  *
001690*    -- THIS PROGRAM NEVER TOUCHES THOSE SELECT ENTRIES.         *
001700*----------------------------------------------------------------
001710 1000-INITIALIZE-RUN.
001720     OPEN INPUT  SIGNALS-FILE.
001730     OPEN OUTPUT DECISIONS-FILE.
001740     OPEN OUTPUT TRADELOG-FILE.
001750     CALL "TRLOAD" USING CONTROL-LINE
001760                         PORTFOLIO-LINE
001770                         POSITION-LINE
001780                         PNL-LINE
001790                         RATE-LINE
001800                         PRICE-LINE
001810                         POSITION-TABLE
001820                         PNL-TABLE
001830                         RATE-TABLE
001840                         PRICE-TABLE
001850                         PORTFOLIO-VALUE-WORK
001860                         KILL-SWITCH-WORK.
001870     MOVE 0 TO TOT-SIGNALS-READ.
001880     MOVE 0 TO TOT-APPROVED.
001890     MOVE 0 TO TOT-REJECTED.
001900     MOVE 0 TO TOT-APPR-NOTIONAL.
001910     MOVE 0 TO TOT-FILLED-NOTIONAL.
001920     MOVE 0 TO SIGNAL-SEQ.
001930     PERFORM 1100-READ-NEXT-SIGNAL THRU 1100-EXIT.
001940 1000-EXIT.
001950     EXIT.
001960*----------------------------------------------------------------
001970*    1100 -- ONE SIGNAL LINE IN, END-OF-FILE SETS THE LOOP        *
001980*    SWITCH FOR 0100-RUN-ENGINE.                                  *
001990*----------------------------------------------------------------
002000 1100-READ-NEXT-SIGNAL.
002010*    ONE READ, PRIMING OR OTHERWISE -- CALLED ONCE FROM 1000
002020*    TO PRIME THE LOOP AND ONCE MORE AT THE BOTTOM OF EVERY
002030*    PASS THROUGH 2000 BELOW.
002040     READ SIGNALS-FILE INTO SIGNAL-LINE
002050         AT END
002060            MOVE "Y" TO SIGNALS-EOF-SW
002070     END-READ.
002080 1100-EXIT.
002090     EXIT.
002100*----------------------------------------------------------------
002110*    2000 -- VALIDATE, RISK-CHECK, DECIDE, AND -- IF APPROVED --  *
002120*    ROUTE THE ORDER TO THE PAPER BROKER.  ONE SIGNAL PER PASS.   *
002130*    TRRISK IS ONLY CALLED WHEN TRVALID LEFT CONTINUE-SWITCH SET  *
002140*    TO "Y" -- A REJECTED OR KILL-SWITCHED SIGNAL NEVER REACHES   *
002150*    THE RISK CHECKS AT ALL.                                     *
002160*----------------------------------------------------------------
002170 2000-PROCESS-ONE-SIGNAL.
002180*    SIGNAL-SEQ IS THIS RUN'S OWN COUNTER, STAMPED ONTO THE
002190*    DECISION RECORD FOR AUDIT -- IT HAS NO RELATION TO
002200*    WHATEVER SEQUENCE NUMBER THE FEED THAT BUILT THE SIGNAL
002210*    FILE MAY HAVE USED.
002220     ADD 1 TO TOT-SIGNALS-READ.
002230     ADD 1 TO SIGNAL-SEQ.
002240     MOVE SIGNAL-SEQ      TO DEC-SIGNAL-SEQ.
002250     MOVE SIG-STRATEGY-ID TO DEC-STRATEGY-ID.
002260     MOVE SIG-SYMBOL      TO DEC-SYMBOL.
002270     CALL "TRVALID" USING SIGNAL-FIELDS
002280                          KILL-SWITCH-WORK
002290                          DECISION-RECORD
002300                          ORDER-NOTIONAL
002310                          CONTINUE-SWITCH.
002320     IF CONTINUE-PROCESSING
002330        CALL "TRRISK" USING SIGNAL-FIELDS
002340                            ORDER-NOTIONAL
002350                            DECISION-RECORD
002360                            POSITION-TABLE
002370                            PNL-TABLE
002380                            RATE-TABLE
002390                            PORTFOLIO-VALUE-WORK
002400     END-IF.
002410*    THE DECISION RECORD IS WRITTEN REGARDLESS OF THE OUTCOME --
002420*    REJECTED AND KILL-SWITCHED SIGNALS STILL NEED AN AUDIT
002430*    TRAIL, THE SAME AS APPROVED ONES.
002440     WRITE FD-DECISION-REC FROM DECISION-RECORD.
002450     IF DEC-IS-APPROVED
002460        ADD 1 TO TOT-APPROVED
002470        ADD ORDER-NOTIONAL TO TOT-APPR-NOTIONAL
002480        ADD 1 TO ORDER-SEQ
002490        CALL "TRBROKR" USING SIGNAL-FIELDS
002500                             ORDER-NOTIONAL
002510                             ORDER-SEQ
002520                             ORDER-RECORD
002530                             PRICE-TABLE
002540                             POSITION-TABLE
002550        ADD ORD-FILLED-NOTIONAL TO TOT-FILLED-NOTIONAL
002560        WRITE FD-TRADELOG-REC FROM ORDER-RECORD
002570     ELSE
002580        ADD 1 TO TOT-REJECTED
002590     END-IF.
002600     PERFORM 1100-READ-NEXT-SIGNAL THRU 1100-EXIT.
002610 2000-EXIT.
002620     EXIT.
002630*----------------------------------------------------------------
002640*    8000 -- EXERCISE THE OPTION-ORDER PATH AGAINST FIXED SAMPLE  *
002650*    DATA (ONE SINGLE-LEG ORDER, ONE 2-LEG SPREAD, ONE ASSIGNMENT *
002660*    EVENT, ONE EXERCISE EVENT) AND LOG EACH RESULT.  NONE OF     *
002670*    THIS FEEDS BACK INTO THE RUN-CONTROL TOTALS BELOW -- THOSE   *
002680*    ARE EQUITY-SIGNAL TOTALS ONLY (REQ 261).                    *
002690*----------------------------------------------------------------
002700 8000-EXERCISE-OPTION-ORDERS.
002710*    FOUR SAMPLE CALLS TO TROPTORD, ONE PER ORDER/EVENT KIND
002720*    IT UNDERSTANDS -- SEE THE OPT-ORDER-KIND VALUES SET IN
002730*    EACH OF THE FOUR PARAGRAPHS BELOW.
002740     PERFORM 8100-EXERCISE-SINGLE-LEG    THRU 8100-EXIT.
002750     PERFORM 8200-EXERCISE-SPREAD        THRU 8200-EXIT.
002760     PERFORM 8300-EXERCISE-ASSIGNMENT    THRU 8300-EXIT.
002770     PERFORM 8400-EXERCISE-EXERCISE-EVT  THRU 8400-EXIT.
002780 8000-EXIT.
002790     EXIT.
002800*----------------------------------------------------------------
002810*    8100 -- ONE SINGLE-LEG BUY CALL, NO LIMIT PRICE GIVEN, SO    *
002820*    TROPTORD PRICES IT OFF THE MOCK UNDERLYING QUOTE.            *
002830*----------------------------------------------------------------
002840 8100-EXERCISE-SINGLE-LEG.
002850*    HAND-BUILT SAMPLE ORDER -- THE OPTION DESK HAS NO ORDER
002860*    FEED OF ITS OWN YET, SO THIS PARAGRAPH STANDS IN FOR ONE
002870*    UNTIL A REAL FEED IS WIRED UP.
002880     MOVE "S"               TO OPT-ORDER-KIND.
002890     MOVE 900001            TO OPT-ORD-SEQ.
002900     MOVE "AAPL    "        TO OPT-ORD-SYMBOL.
002910     MOVE "CALL"            TO OPT-ORD-TYPE.
002920     MOVE 180.00            TO OPT-ORD-STRIKE.
002930     MOVE "2026-09-15"      TO OPT-ORD-EXPIRATION.
002940     MOVE "BUY "            TO OPT-ORD-SIDE.
002950     MOVE 10                TO OPT-ORD-QUANTITY.
002960     MOVE 100               TO OPT-ORD-MULTIPLIER.
002970     MOVE SPACES            TO OPT-ORD-CONTRACT-SYM.
002980     MOVE 0                 TO OPT-ORD-LIMIT-PRICE.
002990     MOVE "N"               TO OPT-ORD-LIMIT-GIVEN.
003000     MOVE "PENDING         " TO OPT-ORD-STATUS.
003010     MOVE 0                 TO OPT-ORD-FILLED-QTY.
003020     MOVE 0                 TO OPT-ORD-FILL-PREMIUM.
003030     MOVE 0                 TO OPT-ORD-NOTIONAL.
003040     MOVE SPACES            TO OPT-ORD-REJECT-REASON.
003050     CALL "TROPTORD" USING OPT-ORDER-KIND
003060                           SAMPLE-RUN-DATE
003070                           SINGLE-LEG-ORDER
003080                           SPREAD-ORDER
003090                           OPTION-EVENT
003100                           PRICE-TABLE.
003110     MOVE "SINGLE-LEG"      TO OPT-RESULT-KIND.
003120     MOVE OPT-ORD-CONTRACT-SYM TO OPT-RESULT-SYM.
003130     MOVE OPT-ORD-STATUS    TO OPT-RESULT-STAT.
003140     WRITE FD-TRADELOG-REC FROM OPTION-RESULT-LINE.
003150 8100-EXIT.
003160     EXIT.
003170*----------------------------------------------------------------
003180*    8200 -- A 2-LEG CALL SPREAD ON THE SAME UNDERLYING AND       *
003190*    EXPIRATION AS THE SINGLE-LEG SAMPLE ABOVE -- BUY THE 180     *
003200*    STRIKE, SELL THE 190 STRIKE, NO NET LIMIT GIVEN.             *
003210*----------------------------------------------------------------
003220 8200-EXERCISE-SPREAD.
003230     MOVE "M"               TO OPT-ORDER-KIND.
003240     MOVE 900002            TO SPR-ORD-SEQ.
003250     MOVE 2                 TO SPR-LEG-COUNT.
003260     MOVE "AAPL    "        TO SPR-LEG-SYMBOL(1).
003270     MOVE "CALL"            TO SPR-LEG-TYPE(1).
003280     MOVE 180.00            TO SPR-LEG-STRIKE(1).
003290     MOVE "2026-09-15"      TO SPR-LEG-EXPIRATION(1).
003300     MOVE "BUY "            TO SPR-LEG-SIDE(1).
003310     MOVE 5                 TO SPR-LEG-QUANTITY(1).
003320     MOVE 100               TO SPR-LEG-MULTIPLIER(1).
003330     MOVE SPACES            TO SPR-LEG-CONTRACT-SYM(1).
003340     MOVE 0                 TO SPR-LEG-FILLED-QTY(1).
003350     MOVE 0                 TO SPR-LEG-FILL-PREMIUM(1).
003360     MOVE 0                 TO SPR-LEG-NOTIONAL(1).
003370     MOVE "AAPL    "        TO SPR-LEG-SYMBOL(2).
003380     MOVE "CALL"            TO SPR-LEG-TYPE(2).
003390     MOVE 190.00            TO SPR-LEG-STRIKE(2).
003400     MOVE "2026-09-15"      TO SPR-LEG-EXPIRATION(2).
003410     MOVE "SELL"            TO SPR-LEG-SIDE(2).
003420     MOVE 5                 TO SPR-LEG-QUANTITY(2).
003430     MOVE 100               TO SPR-LEG-MULTIPLIER(2).
003440     MOVE SPACES            TO SPR-LEG-CONTRACT-SYM(2).
003450     MOVE 0                 TO SPR-LEG-FILLED-QTY(2).
003460     MOVE 0                 TO SPR-LEG-FILL-PREMIUM(2).
003470     MOVE 0                 TO SPR-LEG-NOTIONAL(2).
003480     MOVE 0                 TO SPR-NET-LIMIT-PRICE.
003490     MOVE "N"               TO SPR-NET-LIMIT-GIVEN.
003500     MOVE "PENDING         " TO SPR-STATUS.
003510     MOVE 0                 TO SPR-NET-NOTIONAL.
003520     MOVE SPACES            TO SPR-REJECT-REASON.
003530     CALL "TROPTORD" USING OPT-ORDER-KIND
003540                           SAMPLE-RUN-DATE
003550                           SINGLE-LEG-ORDER
003560                           SPREAD-ORDER
003570                           OPTION-EVENT
003580                           PRICE-TABLE.
003590     MOVE "SPREAD"          TO OPT-RESULT-KIND.
003600     MOVE SPR-LEG-CONTRACT-SYM(1) TO OPT-RESULT-SYM.
003610     MOVE SPR-STATUS        TO OPT-RESULT-STAT.
003620     WRITE FD-TRADELOG-REC FROM OPTION-RESULT-LINE.
003630 8200-EXIT.
003640     EXIT.
003650*----------------------------------------------------------------
003660*    8300 -- ONE ASSIGNMENT EVENT AGAINST THE SAME CONTRACT AS    *
003670*    THE SINGLE-LEG SAMPLE.  A PURE RECORD OF THE EVENT -- SEE    *
003680*    TROPTORD'S 7000 PARAGRAPH, NO POSITION IS TOUCHED HERE.      *
003690*----------------------------------------------------------------
003700 8300-EXERCISE-ASSIGNMENT.
003710*    OPT-ORDER-KIND OF "A" ROUTES TROPTORD PAST BOTH THE
003720*    SINGLE-LEG AND SPREAD PARAGRAPHS STRAIGHT TO ITS OWN
003730*    7000-PROCESS-ASSIGNMENT -- SEE TROPTORD'S 0100 DISPATCH.
003740     MOVE "A"                        TO OPT-ORDER-KIND.
003750     MOVE 1                          TO EVT-EVENT-SEQ.
003760     MOVE "AAPL_260915_C_180000"     TO EVT-CONTRACT-SYMBOL.
003770     MOVE 5                          TO EVT-CONTRACTS.
003780     MOVE 180.00                     TO EVT-STRIKE-PRICE.
003790     MOVE SAMPLE-RUN-DATE            TO EVT-RUN-DATE.
003800     CALL "TROPTORD" USING OPT-ORDER-KIND
003810                           SAMPLE-RUN-DATE
003820                           SINGLE-LEG-ORDER
003830                           SPREAD-ORDER
003840                           OPTION-EVENT
003850                           PRICE-TABLE.
003860     MOVE "ASSIGNMENT"               TO OPT-RESULT-KIND.
003870     MOVE EVT-CONTRACT-SYMBOL        TO OPT-RESULT-SYM.
003880     MOVE EVT-EVENT-TYPE             TO OPT-RESULT-STAT.
003890     WRITE FD-TRADELOG-REC FROM OPTION-RESULT-LINE.
003900 8300-EXIT.
003910     EXIT.
003920*----------------------------------------------------------------
003930*    8400 -- ONE EXERCISE EVENT, SAME CONTRACT, SMALLER LOT.      *
003940*----------------------------------------------------------------
003950 8400-EXERCISE-EXERCISE-EVT.
003960*    SAME CONTRACT AS 8300 ABOVE BUT A SMALLER LOT (3 OF THE 5
003970*    ASSIGNED CONTRACTS) -- THE TWO EVENTS ARE INDEPENDENT
003980*    RECORDS, NOT A REDUCTION OF ONE ANOTHER.
003990     MOVE "X"                        TO OPT-ORDER-KIND.
004000     MOVE 2                          TO EVT-EVENT-SEQ.
004010     MOVE "AAPL_260915_C_180000"     TO EVT-CONTRACT-SYMBOL.
004020     MOVE 3                          TO EVT-CONTRACTS.
004030     MOVE 180.00                     TO EVT-STRIKE-PRICE.
004040     MOVE SAMPLE-RUN-DATE            TO EVT-RUN-DATE.
004050     CALL "TROPTORD" USING OPT-ORDER-KIND
004060                           SAMPLE-RUN-DATE
004070                           SINGLE-LEG-ORDER
004080                           SPREAD-ORDER
004090                           OPTION-EVENT
004100                           PRICE-TABLE.
004110     MOVE "EXERCISE"                 TO OPT-RESULT-KIND.
004120     MOVE EVT-CONTRACT-SYMBOL        TO OPT-RESULT-SYM.
004130     MOVE EVT-EVENT-TYPE             TO OPT-RESULT-STAT.
004140     WRITE FD-TRADELOG-REC FROM OPTION-RESULT-LINE.
004150 8400-EXIT.
004160     EXIT.
004170*----------------------------------------------------------------
004180*    9000 -- FIVE-LINE RUN-CONTROL SUMMARY AT THE END OF THE      *
004190*    TRADE-LOG FILE.  KEPT AS FIVE SEPARATE MOVE/WRITE PAIRS      *
004200*    RATHER THAN A TABLE SINCE THE FIVE COUNTERS ARE NOT ALIKE    *
004210*    ENOUGH TO SUBSCRIPT (READ THE SUMMARY LAYOUTS IN TRDOUT.CPY  *
004220*    IF THAT ISN'T OBVIOUS).                                     *
004230*----------------------------------------------------------------
004240 9000-WRITE-RUN-SUMMARY.
004250*    RUNS ONCE, AFTER THE SIGNAL FILE HAS GONE TO EOF AND
004260*    EVERY SAMPLE OPTION ORDER HAS BEEN EXERCISED -- THE
004270*    COUNTERS BELOW REFLECT EQUITY SIGNALS ONLY.
004280     MOVE TOT-SIGNALS-READ    TO SUM-SIGNALS-READ.
004290     WRITE FD-TRADELOG-REC FROM SUMMARY-SIGNALS-READ.
004300     MOVE TOT-APPROVED        TO SUM-APPROVED.
004310     WRITE FD-TRADELOG-REC FROM SUMMARY-APPROVED.
004320     MOVE TOT-REJECTED        TO SUM-REJECTED.
004330     WRITE FD-TRADELOG-REC FROM SUMMARY-REJECTED.
004340     MOVE TOT-APPR-NOTIONAL   TO SUM-APPR-NOTIONAL.
004350     WRITE FD-TRADELOG-REC FROM SUMMARY-APPR-NOTIONAL.
004360     MOVE TOT-FILLED-NOTIONAL TO SUM-FILLED-NOTIONAL.
004370     WRITE FD-TRADELOG-REC FROM SUMMARY-FILLED-NOTIONAL.
004380 9000-EXIT.
004390     EXIT.
004400*----------------------------------------------------------------
004410*    9500 -- CLOSE ALL THREE ENGINE FILES AND END THE RUN.        *
004420*----------------------------------------------------------------
004430 9500-CLOSE-RUN.
004440*    THE SIX REFERENCE FILES TRLOAD OPENED AT 1000 ABOVE ARE
004450*    ALREADY CLOSED BY TRLOAD ITSELF BEFORE IT RETURNS -- ONLY
004460*    THIS PROGRAM'S OWN THREE FILES ARE CLOSED HERE.
004470     CLOSE SIGNALS-FILE.
004480     CLOSE DECISIONS-FILE.
004490     CLOSE TRADELOG-FILE.
004500 9500-EXIT.
004510     EXIT.
