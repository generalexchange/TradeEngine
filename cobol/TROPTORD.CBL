000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID. TROPTORD.
000030 AUTHOR. L. VARGAS.
000040 INSTALLATION. TRADE OPERATIONS - RISK SYSTEMS GROUP.
000050 DATE-WRITTEN. 02/18/94.
000060 DATE-COMPILED.
000070 SECURITY. COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000080*****************************************************************
000090*                                                                *
000100*    TROPTORD  --  OPTION ORDER VALIDATION, PRICING AND FILL     *
000110*                                                                *
000120*    HANDLES SINGLE-LEG OPTION ORDERS, 2-4 LEG SPREADS, AND      *
000130*    ASSIGNMENT/EXERCISE EVENT RECORDS.  UNLIKE TRVALID/TRRISK/  *
000140*    TRBROKR THIS PROGRAM IS NOT DRIVEN OFF THE SIGNALS FILE --  *
000150*    IT IS CALLED ONCE PER SAMPLE OPTION ORDER OR EVENT SUPPLIED *
000160*    BY THE CALLER, ONE CALL PER ORDER-KIND VALUE.            *
000170*                                                                *
000180*    THE OPTION DESK HAS NO LIVE MARKET FEED INTO THIS RUN, SO   *
000190*    EVERYTHING BELOW PRICES OFF A MOCK PREMIUM MODEL (INTRINSIC *
000200*    VALUE PLUS A FLAT TIME-VALUE PERCENTAGE) RATHER THAN A REAL *
000210*    OPTIONS CHAIN.  DO NOT MISTAKE THIS FOR PRODUCTION PRICING. *
000220*                                                                *
000230*----------------------------------------------------------------
000240* CHANGE LOG                                                    *
000250*  1994-02-18 LMV  INITIAL VERSION -- SINGLE-LEG VALIDATION,     *
000260*                  MOCK PREMIUM PRICING AND FILL ONLY.           *
000270*  1996-05-30 LMV  ADDED THE 2-4 LEG SPREAD PATH (REQ 188).      *
000280*  1998-11-30 LMV  Y2K REVIEW -- EXPIRATION STRING IS CHECKED    *
000290*                  AS A FULL 4-DIGIT YEAR ALREADY, NO CHANGE     *
000300*                  REQUIRED.                                    *
000310*  2003-06-05 DJP  ADDED ASSIGNMENT AND EXERCISE EVENT EMISSION  *
000320*                  (REQ 271).                                    *
000330*  2005-08-02 DJP  CONTRACT SYMBOL BUILD SHARED BETWEEN SINGLE-  *
000340*                  LEG AND SPREAD LEGS THROUGH 9000/9100 (REQ    *
000350*                  261).                                        *
000360*  2006-01-17 DJP  PULLED THE STRIKE-DIGIT LOOP COUNTER AND THE  *
000370*                  SPREAD-LEG REJECT MESSAGE OUT TO STANDALONE   *
000380*                  77 LEVELS -- NEITHER EVER MOVED AS PART OF A  *
000390*                  GROUP (REQ 289).                              *
000400*****************************************************************
000410 ENVIRONMENT DIVISION.
000420 CONFIGURATION SECTION.
000430*----------------------------------------------------------------
000440*    STANDARD SHOP SPECIAL-NAMES -- SEE TRENGINE.CBL FOR WHY     *
000450*    EACH ENTRY IS HERE.                                        *
000460*----------------------------------------------------------------
000470 SPECIAL-NAMES.
000480     C01 IS TOP-OF-FORM
000490     CLASS TRD-SYMBOL-CLASS IS "A" THRU "Z", "0" THRU "9", "."
000500     UPSI-0 ON STATUS IS TRACE-SWITCH-ON
000510            OFF STATUS IS TRACE-SWITCH-OFF.
000520 DATA DIVISION.
000530 WORKING-STORAGE SECTION.
000540*----------------------------------------------------------------
000550*    HOUSE LIMITS COPYBOOK -- THE MOCK TIME-VALUE PERCENTAGE     *
000560*    AND PREMIUM FLOOR USED BY 2100 AND 6150 BELOW COME FROM     *
000570*    HERE, NOT AS LITERALS IN THIS PROGRAM.                      *
000580*----------------------------------------------------------------
000590     COPY TRDLIM.
000600*----------------------------------------------------------------
000610*    VALIDATION SWITCHES -- LEG-VALID-SW COVERS BOTH THE SINGLE  *
000620*    LEG'S OWN VALIDATION IN 1100 AND EVERY SPREAD LEG'S IN      *
000630*    5150.  EXP-VALID-SW IS SET BY THE SHARED EXPIRATION CHECK   *
000640*    AT 9000 AND TESTED BY BOTH PATHS.                           *
000650*----------------------------------------------------------------
000660 01  LEG-VALIDATION-SWITCHES.
000670     05  LEG-VALID-SW             PIC X(01)     VALUE "Y".
000680         88  LEG-IS-VALID             VALUE "Y".
000690         88  LEG-IS-INVALID           VALUE "N".
000700     05  EXP-VALID-SW             PIC X(01)     VALUE "Y".
000710         88  EXP-IS-VALID             VALUE "Y".
000720         88  EXP-IS-INVALID           VALUE "N".
000730     05  FILLER                      PIC X(08).
000740*----------------------------------------------------------------
000750*    EXPIRATION STRING WORK AREA -- SHARED BY THE SINGLE-LEG     *
000760*    ORDER AND EVERY SPREAD LEG.  THE REDEFINES SPLITS THE       *
000770*    YYYY-MM-DD TEXT INTO ITS PIECES FOR THE 9000 VALIDATION     *
000780*    AND THE CONTRACT-SYMBOL BUILD IN 1000/5300.                 *
000790*----------------------------------------------------------------
000800 01  EXP-WORK-AREA.
000810     05  EXP-CHECK-STRING         PIC X(10).
000820     05  EXP-STRING-R REDEFINES EXP-CHECK-STRING.
000830         10  EXP-YYYY             PIC X(04).
000840         10  EXP-DASH1            PIC X(01).
000850         10  EXP-MM               PIC X(02).
000860         10  EXP-DASH2            PIC X(01).
000870         10  EXP-DD               PIC X(02).
000880     05  EXP-YYYYMMDD-X           PIC X(08).
000890     05  EXP-YYYYMMDD REDEFINES EXP-YYYYMMDD-X
000900                                     PIC 9(08).
000910     05  FILLER                      PIC X(06).
000920*----------------------------------------------------------------
000930*    CONTRACT-SYMBOL BUILD WORK AREA.  STRIKE-DIGIT-IDX HAS      *
000940*    BEEN MOVED OUT TO THE 77 LEVEL BELOW -- IT DROVE THE 9110   *
000950*    SEARCH LOOP ON ITS OWN AND NEVER TRAVELED WITH THIS GROUP.  *
000960*----------------------------------------------------------------
000970 01  STRIKE-WORK-AREA.
000980     05  STRIKE-THOUSANDS-X       PIC 9(09).
000990     05  STRIKE-TRIMMED           PIC X(09).
001000     05  OPT-TYPE-CHAR            PIC X(01).
001010     05  FILLER                      PIC X(06).
001020*----------------------------------------------------------------
001030*    STANDALONE LOOP COUNTER -- DRIVES THE FIND-FIRST-NONZERO    *
001040*    SEARCH IN 9110 BELOW, NEVER MOVED AS PART OF A GROUP, SO    *
001050*    IT SITS AT THE 77 LEVEL RATHER THAN UNDER STRIKE-WORK-AREA  *
001060*    (REQ 289).                                                  *
001070*----------------------------------------------------------------
001080 77  STRIKE-DIGIT-IDX             PIC 9(02)     COMP.
001090*----------------------------------------------------------------
001100*    MOCK PREMIUM PRICING WORK AREA.                             *
001110*----------------------------------------------------------------
001120 01  PRICING-WORK-AREA.
001130     05  UNDERLYING-PRICE-WORK    PIC 9(7)V99.
001140     05  INTRINSIC-WORK           PIC S9(7)V9(4).
001150     05  TIME-VALUE-WORK          PIC 9(7)V9(4).
001160     05  PREMIUM-WORK             PIC S9(7)V9(4).
001170     05  FILLER                      PIC X(06).
001180*----------------------------------------------------------------
001190*    SINGLE-LEG WEIGHTED-AVERAGE FILL WORK AREA.  THE PAPER      *
001200*    BROKER FILLS IN ONE SHOT TODAY, SO PRIOR-FILLED-QTY IS      *
001210*    ALWAYS ZERO ON ENTRY, BUT THE FORMULA IS KEPT GENERAL FOR   *
001220*    A FUTURE BROKER THAT RETURNS PARTIAL FILLS ACROSS CALLS.    *
001230*----------------------------------------------------------------
001240 01  SINGLE-FILL-WORK-AREA.
001250     05  PRIOR-FILLED-QTY         PIC 9(05).
001260     05  PRIOR-PREMIUM            PIC S9(7)V9(4).
001270     05  NEW-FILLED-QTY           PIC 9(05).
001280     05  WEIGHTED-NOTIONAL        PIC S9(11)V9(4).
001290     05  FILLER                      PIC X(06).
001300*----------------------------------------------------------------
001310*    SPREAD FILL / VALIDATION WORK AREA.  SPREAD-LEG-REJECT-MSG  *
001320*    HAS BEEN MOVED OUT TO THE 77 LEVEL BELOW -- IT IS SET BY    *
001330*    WHICHEVER LEG PARAGRAPH FAILS AND READ BACK BY 5100, NEVER  *
001340*    AS PART OF THIS GROUP'S OWN MOVE.                          *
001350*----------------------------------------------------------------
001360 01  SPREAD-WORK-AREA.
001370     05  ALL-LEGS-FULL-SW         PIC X(01)     VALUE "Y".
001380         88  ALL-LEGS-FULL            VALUE "Y".
001390     05  ANY-LEG-FILLED-SW        PIC X(01)     VALUE "N".
001400         88  ANY-LEG-HAS-FILL         VALUE "Y".
001410     05  FILLER                      PIC X(08).
001420*----------------------------------------------------------------
001430*    STANDALONE SPREAD-LEG REJECT MESSAGE -- SET BY 5150/5170,   *
001440*    READ BY 5100, NEVER MOVED AS PART OF A GROUP, SO IT SITS    *
001450*    AT THE 77 LEVEL RATHER THAN UNDER SPREAD-WORK-AREA          *
001460*    (REQ 289).                                                  *
001470*----------------------------------------------------------------
001480 77  SPREAD-LEG-REJECT-MSG        PIC X(60).
001490 LINKAGE SECTION.
001500*----------------------------------------------------------------
001510*    ORDER, EVENT AND PRICE-TABLE LAYOUTS ARE OWNED BY THE       *
001520*    CALLER AND PASSED BY REFERENCE.  ORDER-KIND AND RUN-DATE    *
001530*    ARE SMALL ENOUGH TO DECLARE HERE DIRECTLY.                  *
001540*----------------------------------------------------------------
001550     COPY TRDOPT.
001560     COPY TRDMKT.
001570 01  ORDER-KIND                   PIC X(01).
001580     88  KIND-SINGLE                  VALUE "S".
001590     88  KIND-SPREAD                  VALUE "M".
001600     88  KIND-ASSIGNMENT              VALUE "A".
001610     88  KIND-EXERCISE                VALUE "X".
001620 01  RUN-DATE                     PIC 9(08).
001630 PROCEDURE DIVISION USING ORDER-KIND
001640                          RUN-DATE
001650                          SINGLE-LEG-ORDER
001660                          SPREAD-ORDER
001670                          OPTION-EVENT
001680                          PRICE-TABLE.
001690*----------------------------------------------------------------
001700*    0100 -- MAIN LINE.  ONE OF FOUR PATHS PER CALL, SELECTED    *
001710*    ON ORDER-KIND.  EXACTLY ONE OF THE FOUR PERFORMS BELOW      *
001720*    EVER RUNS FOR A GIVEN CALL.                                *
001730*----------------------------------------------------------------
001740 0100-PROCESS-OPTION-ORDER.
001750*    ORDER-KIND IS SET BY THE CALLER BEFORE EVERY CALL --
001760*    THIS SHOP NEVER LETS ONE PROGRAM GUESS WHAT KIND OF
001770*    RECORD IT WAS HANDED, THE CALLER ALWAYS SAYS SO.
001780     IF KIND-SINGLE
001790        PERFORM 1000-PROCESS-SINGLE-LEG THRU 1000-EXIT
001800     ELSE
001810        IF KIND-SPREAD
001820           PERFORM 5000-PROCESS-SPREAD THRU 5000-EXIT
001830        ELSE
001840           IF KIND-ASSIGNMENT
001850              PERFORM 7000-EMIT-ASSIGNMENT-EVENT THRU 7000-EXIT
001860           ELSE
001870              IF KIND-EXERCISE
001880                 PERFORM 7100-EMIT-EXERCISE-EVENT THRU 7100-EXIT
001890              END-IF
001900           END-IF
001910        END-IF
001920     END-IF.
001930 0100-EXIT.
001940*    EXIT PROGRAM RATHER THAN A BARE EXIT -- THIS PARAGRAPH IS
001950*    THE ONE AND ONLY ENTRY/EXIT POINT FOR THE WHOLE PROGRAM,
001960*    CALLED FRESH BY TRENGINE ONCE PER SAMPLE ORDER OR EVENT.
001970     EXIT PROGRAM.
001980*----------------------------------------------------------------
001990*    1000 -- SINGLE-LEG OPTION ORDER.  VALIDATE, BUILD THE       *
002000*    CONTRACT SYMBOL, THEN PRICE AND FILL.  A REJECTED ORDER     *
002010*    NEVER GETS A CONTRACT SYMBOL OR A PRICE.                    *
002020*----------------------------------------------------------------
002030 1000-PROCESS-SINGLE-LEG.
002040     PERFORM 1100-VALIDATE-SINGLE-LEG THRU 1100-EXIT.
002050     IF OPT-ORD-STAT-REJECTED
002060        GO TO 1000-EXIT
002070     END-IF.
002080*    VALIDATION PASSED -- RE-PARSE THE EXPIRATION (1100 ALREADY
002090*    VALIDATED IT BUT DID NOT KEEP THE PIECES) AND TRIM THE
002100*    STRIKE FOR THE CONTRACT SYMBOL BUILT BELOW.
002110     MOVE OPT-ORD-EXPIRATION TO EXP-CHECK-STRING.
002120     PERFORM 9000-VALIDATE-EXPIRATION-STRING THRU 9000-EXIT.
002130     COMPUTE STRIKE-THOUSANDS-X = OPT-ORD-STRIKE * 1000.
002140     PERFORM 9100-TRIM-LEADING-ZEROS THRU 9100-EXIT.
002150     IF OPT-ORD-TYPE-CALL
002160        MOVE "C" TO OPT-TYPE-CHAR
002170     ELSE
002180        MOVE "P" TO OPT-TYPE-CHAR
002190     END-IF.
002200*    CONTRACT SYMBOL FORMAT IS SYMBOL_YYMMDD_C-OR-P_STRIKE,
002210*    E.G. XYZ_240621_C_00150 -- THE SAME FORMAT SPREAD LEGS
002220*    USE IN 5300 BELOW SO DOWNSTREAM REPORTING NEVER HAS TO
002230*    TELL A SINGLE-LEG CONTRACT FROM A SPREAD LEG BY FORMAT.
002240     MOVE SPACES TO OPT-ORD-CONTRACT-SYM.
002250     STRING OPT-ORD-SYMBOL     DELIMITED BY SPACE
002260            "_"                DELIMITED BY SIZE
002270            EXP-YYYY(3:2)   DELIMITED BY SIZE
002280            EXP-MM          DELIMITED BY SIZE
002290            EXP-DD          DELIMITED BY SIZE
002300            "_"                DELIMITED BY SIZE
002310            OPT-TYPE-CHAR   DELIMITED BY SIZE
002320            "_"                DELIMITED BY SIZE
002330            STRIKE-TRIMMED  DELIMITED BY SPACE
002340       INTO OPT-ORD-CONTRACT-SYM.
002350     PERFORM 2000-PRICE-AND-FILL-SINGLE THRU 2000-EXIT.
002360 1000-EXIT.
002370     EXIT.
002380*----------------------------------------------------------------
002390*    1100 -- SINGLE-LEG VALIDATION, FIRST FAILURE WINS.  ORDER    *
002400*    OF TESTS FOLLOWS THE SINGLE-LEG-ORDER LAYOUT IN TRDOPT.CPY.  *
002410*----------------------------------------------------------------
002420 1100-VALIDATE-SINGLE-LEG.
002430*    CHECK 1 OF 7 -- EXPIRATION MUST PARSE AND MUST FALL AFTER
002440*    THE RUN DATE.  RUN THIS FIRST SINCE THE CONTRACT-SYMBOL
002450*    BUILD BACK IN 1000 NEEDS THE PARSED YYYY/MM/DD PIECES
002460*    REGARDLESS OF WHETHER THE ORDER IS ACCEPTED.
002470     MOVE SPACES               TO OPT-ORD-REJECT-REASON.
002480     MOVE "PENDING         "   TO OPT-ORD-STATUS.
002490     MOVE OPT-ORD-EXPIRATION   TO EXP-CHECK-STRING.
002500     PERFORM 9000-VALIDATE-EXPIRATION-STRING THRU 9000-EXIT.
002510     IF EXP-IS-INVALID
002520        MOVE "REJECTED        " TO OPT-ORD-STATUS
002530        MOVE "EXPIRATION MUST BE A VALID YYYY-MM-DD AFTER RUN DATE"
002540          TO OPT-ORD-REJECT-REASON
002550        GO TO 1100-EXIT
002560     END-IF.
002570*    CHECK 2 OF 7 -- STRIKE MUST BE A POSITIVE PRICE.
002580     IF OPT-ORD-STRIKE NOT > 0
002590        MOVE "REJECTED        " TO OPT-ORD-STATUS
002600        MOVE "STRIKE MUST BE POSITIVE" TO OPT-ORD-REJECT-REASON
002610        GO TO 1100-EXIT
002620     END-IF.
002630*    CHECK 3 OF 7 -- QUANTITY MUST BE A POSITIVE COUNT OF
002640*    CONTRACTS.
002650     IF OPT-ORD-QUANTITY NOT > 0
002660        MOVE "REJECTED        " TO OPT-ORD-STATUS
002670        MOVE "QUANTITY MUST BE POSITIVE" TO OPT-ORD-REJECT-REASON
002680        GO TO 1100-EXIT
002690     END-IF.
002700*    CHECK 4 OF 7 -- MULTIPLIER MUST BE POSITIVE.  NORMALLY
002710*    100 SHARES PER CONTRACT, BUT CARRIED ON THE ORDER SO A
002720*    NON-STANDARD DELIVERY SIZE CAN STILL BE FED THROUGH.
002730     IF OPT-ORD-MULTIPLIER NOT > 0
002740        MOVE "REJECTED        " TO OPT-ORD-STATUS
002750        MOVE "MULTIPLIER MUST BE POSITIVE" TO OPT-ORD-REJECT-REASON
002760        GO TO 1100-EXIT
002770     END-IF.
002780*    CHECK 5 OF 7 -- SIDE MUST BE ONE OF THE TWO KNOWN 88-LEVELS.
002790     IF (NOT OPT-ORD-SIDE-BUY) AND (NOT OPT-ORD-SIDE-SELL)
002800        MOVE "REJECTED        " TO OPT-ORD-STATUS
002810        MOVE "SIDE MUST BE BUY OR SELL" TO OPT-ORD-REJECT-REASON
002820        GO TO 1100-EXIT
002830     END-IF.
002840*    CHECK 6 OF 7 -- OPTION TYPE MUST BE CALL OR PUT.  DRIVES
002850*    THE INTRINSIC-VALUE FORMULA IN 2100 AND THE C/P LETTER IN
002860*    THE CONTRACT SYMBOL BUILT BACK IN 1000.
002870     IF (NOT OPT-ORD-TYPE-CALL) AND (NOT OPT-ORD-TYPE-PUT)
002880        MOVE "REJECTED        " TO OPT-ORD-STATUS
002890        MOVE "TYPE MUST BE CALL OR PUT" TO OPT-ORD-REJECT-REASON
002900        GO TO 1100-EXIT
002910     END-IF.
002920*    CHECK 7 OF 7 -- A SUPPLIED LIMIT PRICE MUST BE POSITIVE.
002930*    A LIMIT OF ZERO IS TREATED AS A TYPO, NOT AS "NO LIMIT" --
002940*    THE HAS-LIMIT INDICATOR IS WHAT MEANS "NO LIMIT" HERE.
002950     IF OPT-ORD-HAS-LIMIT AND OPT-ORD-LIMIT-PRICE NOT > 0
002960        MOVE "REJECTED        " TO OPT-ORD-STATUS
002970        MOVE "LIMIT PRICE MUST BE POSITIVE WHEN GIVEN"
002980          TO OPT-ORD-REJECT-REASON
002990        GO TO 1100-EXIT
003000     END-IF.
003010*    ALL SEVEN CHECKS PASSED -- THE ORDER STAYS PENDING AND
003020*    FALLS THROUGH TO THE CALLER, WHICH MOVES IT ON TO PRICING.
003030 1100-EXIT.
003040     EXIT.
003050*----------------------------------------------------------------
003060*    2000 -- SUBMIT AND FILL THE SINGLE-LEG ORDER.  THE PAPER     *
003070*    BROKER FILLS THE WHOLE ORDER IN ONE SHOT.                   *
003080*----------------------------------------------------------------
003090 2000-PRICE-AND-FILL-SINGLE.
003100*    THREE STEPS IN A FIXED ORDER -- FIND WHAT THE UNDERLYING
003110*    IS TRADING AT, PRICE THE PREMIUM OFF THAT, THEN APPLY
003120*    THE FILL.  NONE OF THE THREE ARE MEANINGFUL OUT OF ORDER.
003130     MOVE "SUBMITTED       " TO OPT-ORD-STATUS.
003140     PERFORM 2050-FIND-UNDERLYING-PRICE THRU 2050-EXIT.
003150     PERFORM 2100-COMPUTE-PREMIUM        THRU 2100-EXIT.
003160     PERFORM 2200-APPLY-SINGLE-FILL       THRU 2200-EXIT.
003170 2000-EXIT.
003180     EXIT.
003190*----------------------------------------------------------------
003200*    2050 -- LINEAR SEARCH OF THE PRICE TABLE FOR THE UNDERLYING  *
003210*    SYMBOL.  NOT FOUND FALLS BACK TO THE HOUSE DEFAULT.          *
003220*----------------------------------------------------------------
003230 2050-FIND-UNDERLYING-PRICE.
003240*    THE PRICE TABLE IS THE SAME ONE TRRISK AND TRBROKR SEARCH,
003250*    LOADED ONCE PER RUN BY TRLOAD -- THIS PARAGRAPH DOES NOT
003260*    REFRESH IT, IT JUST READS WHAT IS ALREADY THERE.
003270     MOVE LIM-DEFAULT-REF-PRICE TO UNDERLYING-PRICE-WORK.
003280     IF PRICE-COUNT > 0
003290        SET PRICE-IDX TO 1
003300        SEARCH PRICE-ENTRY
003310            AT END NEXT SENTENCE
003320            WHEN TAB-PRC-SYMBOL(PRICE-IDX) = OPT-ORD-SYMBOL
003330                 MOVE TAB-PRC-PRICE(PRICE-IDX)
003340                   TO UNDERLYING-PRICE-WORK
003350        END-SEARCH
003360     END-IF.
003370 2050-EXIT.
003380     EXIT.
003390*----------------------------------------------------------------
003400*    2100 -- A GIVEN LIMIT PRICE OVERRIDES THE MOCK PREMIUM.      *
003410*    OTHERWISE INTRINSIC VALUE PLUS 2% TIME VALUE, FLOORED AT     *
003420*    THE HOUSE MINIMUM PREMIUM.                                  *
003430*----------------------------------------------------------------
003440 2100-COMPUTE-PREMIUM.
003450*    A GIVEN LIMIT PRICE ALWAYS WINS -- THE TRADER SET IT ON
003460*    PURPOSE AND THE MOCK MODEL BELOW HAS NO BUSINESS SECOND-
003470*    GUESSING A REAL PRICE.
003480     IF OPT-ORD-HAS-LIMIT
003490        MOVE OPT-ORD-LIMIT-PRICE TO PREMIUM-WORK
003500     ELSE
003510*       NO LIMIT WAS GIVEN, SO PRICE OFF THE MOCK MODEL --
003520*       INTRINSIC VALUE (IN-THE-MONEY AMOUNT, FLOORED AT
003530*       ZERO FOR OUT-OF-THE-MONEY CONTRACTS) PLUS A FLAT
003540*       TIME-VALUE PERCENTAGE OF THE UNDERLYING PRICE.
003550        IF OPT-ORD-TYPE-CALL
003560           COMPUTE INTRINSIC-WORK =
003570                 UNDERLYING-PRICE-WORK - OPT-ORD-STRIKE
003580        ELSE
003590           COMPUTE INTRINSIC-WORK =
003600                 OPT-ORD-STRIKE - UNDERLYING-PRICE-WORK
003610        END-IF
003620        IF INTRINSIC-WORK < 0
003630           MOVE 0 TO INTRINSIC-WORK
003640        END-IF
003650        COMPUTE TIME-VALUE-WORK ROUNDED =
003660              UNDERLYING-PRICE-WORK * LIM-OPTION-TIME-VALUE
003670        COMPUTE PREMIUM-WORK ROUNDED =
003680              INTRINSIC-WORK + TIME-VALUE-WORK
003690*       DEEP OUT-OF-THE-MONEY CONTRACTS CAN PRICE TO NEAR
003700*       ZERO UNDER THIS MODEL -- THE HOUSE PREMIUM FLOOR
003710*       KEEPS THE FILL FROM BOOKING AT AN UNREALISTIC PRICE.
003720        IF PREMIUM-WORK < LIM-OPTION-PREM-FLOOR
003730           MOVE LIM-OPTION-PREM-FLOOR TO PREMIUM-WORK
003740        END-IF
003750     END-IF.
003760 2100-EXIT.
003770     EXIT.
003780*----------------------------------------------------------------
003790*    2200 -- THE PAPER BROKER FILLS THE WHOLE ORDER IN ONE SHOT,  *
003800*    SO THE PRIOR FILLED QUANTITY IS ALWAYS ZERO -- THE WEIGHTED- *
003810*    AVERAGE FORMULA IS SPELLED OUT IN FULL FOR WHEN A FUTURE     *
003820*    BROKER STARTS RETURNING PARTIAL FILLS.                      *
003830*----------------------------------------------------------------
003840 2200-APPLY-SINGLE-FILL.
003850*    CAPTURE WHAT WAS ON THE ORDER BEFORE THIS FILL SO THE
003860*    WEIGHTED-AVERAGE PREMIUM BELOW CAN BLEND THE OLD FILL
003870*    WITH THE NEW ONE -- TODAY THAT PRIOR PIECE IS ALWAYS
003880*    ZERO SINCE THE PAPER BROKER NEVER PARTIAL-FILLS, BUT
003890*    THE FORMULA STAYS CORRECT THE DAY THAT CHANGES.
003900     MOVE OPT-ORD-FILLED-QTY  TO PRIOR-FILLED-QTY.
003910     MOVE OPT-ORD-FILL-PREMIUM TO PRIOR-PREMIUM.
003920     COMPUTE NEW-FILLED-QTY = PRIOR-FILLED-QTY
003930                               + OPT-ORD-QUANTITY.
003940     IF NEW-FILLED-QTY NOT < OPT-ORD-QUANTITY
003950        MOVE OPT-ORD-QUANTITY TO NEW-FILLED-QTY
003960     END-IF.
003970     COMPUTE WEIGHTED-NOTIONAL ROUNDED =
003980           (PRIOR-PREMIUM * PRIOR-FILLED-QTY)
003990         + (PREMIUM-WORK  * OPT-ORD-QUANTITY).
004000     IF NEW-FILLED-QTY > 0
004010        COMPUTE OPT-ORD-FILL-PREMIUM ROUNDED =
004020              WEIGHTED-NOTIONAL / NEW-FILLED-QTY
004030     END-IF.
004040     MOVE NEW-FILLED-QTY TO OPT-ORD-FILLED-QTY.
004050*    FILLED WHEN THE ORDER'S FULL QUANTITY HAS BEEN REACHED;
004060*    PARTIALLY-FILLED OTHERWISE.  THE PAPER BROKER ALWAYS
004070*    FILLS IN FULL TODAY SO THE PARTIAL BRANCH NEVER FIRES,
004080*    BUT IS LEFT IN PLACE FOR A FUTURE REAL BROKER FEED.
004090     IF OPT-ORD-FILLED-QTY NOT < OPT-ORD-QUANTITY
004100        MOVE "FILLED          " TO OPT-ORD-STATUS
004110     ELSE
004120        MOVE "PARTIALLY-FILLED" TO OPT-ORD-STATUS
004130     END-IF.
004140     COMPUTE OPT-ORD-NOTIONAL ROUNDED =
004150           OPT-ORD-FILL-PREMIUM * OPT-ORD-FILLED-QTY
004160                                * OPT-ORD-MULTIPLIER.
004170 2200-EXIT.
004180     EXIT.
004190*----------------------------------------------------------------
004200*    5000 -- 2-4 LEG SPREAD OPTION ORDER.  VALIDATE THE WHOLE     *
004210*    SPREAD, BUILD EVERY LEG'S CONTRACT SYMBOL, THEN PRICE AND    *
004220*    FILL EVERY LEG.                                             *
004230*----------------------------------------------------------------
004240 5000-PROCESS-SPREAD.
004250*    ENTRY POINT FOR A 2-4 LEG SPREAD.  VALIDATION COMES FIRST
004260*    AND COVERS THE WHOLE SPREAD PLUS EVERY LEG; A REJECTED
004270*    SPREAD NEVER GETS CONTRACT SYMBOLS OR A PRICE ON ANY LEG.
004280     PERFORM 5100-VALIDATE-SPREAD THRU 5100-EXIT.
004290     IF SPR-STAT-REJECTED
004300        GO TO 5000-EXIT
004310     END-IF.
004320*    CONTRACT SYMBOLS ARE BUILT ONE LEG AT A TIME BEFORE ANY
004330*    LEG IS PRICED, SO A LATER STAGE CAN ALWAYS RELY ON EVERY
004340*    LEG HAVING ITS SYMBOL FILLED IN.
004350     PERFORM 5300-BUILD-LEG-CONTRACT-SYMBOLS THRU 5300-EXIT
004360         VARYING SPR-LEG-IDX FROM 1 BY 1
004370         UNTIL SPR-LEG-IDX > SPR-LEG-COUNT.
004380     PERFORM 6000-PRICE-AND-FILL-SPREAD THRU 6000-EXIT.
004390 5000-EXIT.
004400     EXIT.
004410*----------------------------------------------------------------
004420*    5100 -- SPREAD-LEVEL AND PER-LEG VALIDATION, FIRST FAILURE   *
004430*    WINS.  THE 2-4 LEG COUNT AND NET-LIMIT CHECKS RUN BEFORE     *
004440*    ANY PER-LEG CHECK SO A MALFORMED LEG COUNT NEVER DRIVES A    *
004450*    LOOP AGAINST GARBAGE SUBSCRIPTS.                             *
004460*----------------------------------------------------------------
004470 5100-VALIDATE-SPREAD.
004480     MOVE SPACES             TO SPR-REJECT-REASON.
004490     MOVE "PENDING         " TO SPR-STATUS.
004500     MOVE "Y"                TO LEG-VALID-SW.
004510     IF SPR-LEG-COUNT < 2 OR SPR-LEG-COUNT > 4
004520        MOVE "REJECTED        " TO SPR-STATUS
004530        MOVE "SPREAD MUST HAVE 2 TO 4 LEGS" TO SPR-REJECT-REASON
004540        GO TO 5100-EXIT
004550     END-IF.
004560     IF SPR-HAS-NET-LIMIT AND SPR-NET-LIMIT-PRICE = 0
004570        MOVE "REJECTED        " TO SPR-STATUS
004580        MOVE "NET LIMIT PRICE MUST NOT BE ZERO" TO SPR-REJECT-REASON
004590        GO TO 5100-EXIT
004600     END-IF.
004610     PERFORM 5150-VALIDATE-EACH-LEG THRU 5150-EXIT
004620         VARYING SPR-LEG-IDX FROM 1 BY 1
004630         UNTIL SPR-LEG-IDX > SPR-LEG-COUNT.
004640     IF LEG-IS-INVALID
004650        MOVE "REJECTED        " TO SPR-STATUS
004660        MOVE SPREAD-LEG-REJECT-MSG TO SPR-REJECT-REASON
004670        GO TO 5100-EXIT
004680     END-IF.
004690     PERFORM 5170-VALIDATE-LEGS-MATCH THRU 5170-EXIT.
004700     IF LEG-IS-INVALID
004710        MOVE "REJECTED        " TO SPR-STATUS
004720        MOVE SPREAD-LEG-REJECT-MSG TO SPR-REJECT-REASON
004730     END-IF.
004740 5100-EXIT.
004750     EXIT.
004760*----------------------------------------------------------------
004770*    5150 -- ONE LEG'S FIELD-LEVEL VALIDATION, FIRST FAILURE      *
004780*    WINS.  ONCE ANY LEG HAS FAILED, LATER LEGS ARE SKIPPED       *
004790*    RATHER THAN OVERWRITING THE FIRST REJECT MESSAGE.            *
004800*----------------------------------------------------------------
004810 5150-VALIDATE-EACH-LEG.
004820*    ONCE A PRIOR LEG (OR THE LEG-COUNT/NET-LIMIT CHECK IN
004830*    5100) HAS ALREADY FAILED, SKIP EVERY REMAINING LEG SO
004840*    THE FIRST FAILURE'S MESSAGE IS NOT OVERWRITTEN.
004850     IF LEG-IS-INVALID
004860        GO TO 5150-EXIT
004870     END-IF.
004880*    LEG CHECK 1 OF 6 -- EXPIRATION MUST PARSE AND FALL AFTER
004890*    THE RUN DATE, SAME RULE AS THE SINGLE-LEG PATH IN 1100.
004900     MOVE SPR-LEG-EXPIRATION(SPR-LEG-IDX) TO EXP-CHECK-STRING.
004910     PERFORM 9000-VALIDATE-EXPIRATION-STRING THRU 9000-EXIT.
004920     IF EXP-IS-INVALID
004930        MOVE "N" TO LEG-VALID-SW
004940        MOVE "LEG EXPIRATION MUST BE A VALID YYYY-MM-DD AFTER RUN DATE"
004950          TO SPREAD-LEG-REJECT-MSG
004960        GO TO 5150-EXIT
004970     END-IF.
004980*    LEG CHECK 2 OF 6 -- STRIKE MUST BE POSITIVE.
004990     IF SPR-LEG-STRIKE(SPR-LEG-IDX) NOT > 0
005000        MOVE "N" TO LEG-VALID-SW
005010        MOVE "LEG STRIKE MUST BE POSITIVE" TO SPREAD-LEG-REJECT-MSG
005020        GO TO 5150-EXIT
005030     END-IF.
005040*    LEG CHECK 3 OF 6 -- QUANTITY MUST BE POSITIVE.
005050     IF SPR-LEG-QUANTITY(SPR-LEG-IDX) NOT > 0
005060        MOVE "N" TO LEG-VALID-SW
005070        MOVE "LEG QUANTITY MUST BE POSITIVE" TO SPREAD-LEG-REJECT-MSG
005080        GO TO 5150-EXIT
005090     END-IF.
005100*    LEG CHECK 4 OF 6 -- MULTIPLIER MUST BE POSITIVE.
005110     IF SPR-LEG-MULTIPLIER(SPR-LEG-IDX) NOT > 0
005120        MOVE "N" TO LEG-VALID-SW
005130        MOVE "LEG MULTIPLIER MUST BE POSITIVE"
005140          TO SPREAD-LEG-REJECT-MSG
005150        GO TO 5150-EXIT
005160     END-IF.
005170*    LEG CHECK 5 OF 6 -- SIDE MUST BE ONE OF THE TWO KNOWN
005180*    88-LEVELS FOR THIS LEG.
005190     IF (NOT SPR-LEG-IS-BUY(SPR-LEG-IDX))
005200        AND (NOT SPR-LEG-IS-SELL(SPR-LEG-IDX))
005210        MOVE "N" TO LEG-VALID-SW
005220        MOVE "LEG SIDE MUST BE BUY OR SELL" TO SPREAD-LEG-REJECT-MSG
005230        GO TO 5150-EXIT
005240     END-IF.
005250*    LEG CHECK 6 OF 6 -- OPTION TYPE MUST BE CALL OR PUT FOR
005260*    THIS LEG.  A SPREAD CAN MIX CALLS AND PUTS ACROSS ITS
005270*    OWN LEGS (E.G. A COLLAR), SO THIS CHECK IS PER-LEG, NOT
005280*    A MATCH-ACROSS-LEGS CHECK LIKE 5170 BELOW.
005290     IF (NOT SPR-LEG-IS-CALL(SPR-LEG-IDX))
005300        AND (NOT SPR-LEG-IS-PUT(SPR-LEG-IDX))
005310        MOVE "N" TO LEG-VALID-SW
005320        MOVE "LEG TYPE MUST BE CALL OR PUT" TO SPREAD-LEG-REJECT-MSG
005330        GO TO 5150-EXIT
005340     END-IF.
005350 5150-EXIT.
005360     EXIT.
005370*----------------------------------------------------------------
005380*    5170 -- ALL LEGS MUST SHARE THE SAME UNDERLYING AND          *
005390*    EXPIRATION AS LEG 1 -- A SPREAD ACROSS TWO DIFFERENT NAMES   *
005400*    OR TWO DIFFERENT EXPIRATIONS IS NOT A SPREAD THIS ENGINE     *
005410*    KNOWS HOW TO PRICE.                                          *
005420*----------------------------------------------------------------
005430 5170-VALIDATE-LEGS-MATCH.
005440     PERFORM 5175-CHECK-ONE-LEG-MATCH THRU 5175-EXIT
005450         VARYING SPR-LEG-IDX FROM 2 BY 1
005460         UNTIL SPR-LEG-IDX > SPR-LEG-COUNT.
005470 5170-EXIT.
005480     EXIT.
005490 5175-CHECK-ONE-LEG-MATCH.
005500*    RUNS ONCE PER LEG STARTING AT LEG 2 -- LEG 1 IS THE
005510*    REFERENCE EVERY OTHER LEG IS COMPARED AGAINST, SO IT
005520*    NEVER NEEDS TO CHECK ITSELF.
005530     IF LEG-IS-INVALID
005540        GO TO 5175-EXIT
005550     END-IF.
005560*    UNDERLYING SYMBOL MUST MATCH LEG 1 EXACTLY -- A COLLAR OR
005570*    STRADDLE ACROSS TWO DIFFERENT NAMES IS TWO SEPARATE ORDERS
005580*    TO THIS ENGINE, NOT ONE SPREAD.
005590     IF SPR-LEG-SYMBOL(SPR-LEG-IDX) NOT = SPR-LEG-SYMBOL(1)
005600        MOVE "N" TO LEG-VALID-SW
005610        MOVE "ALL LEGS MUST HAVE THE SAME UNDERLYING"
005620          TO SPREAD-LEG-REJECT-MSG
005630        GO TO 5175-EXIT
005640     END-IF.
005650*    EXPIRATION MUST ALSO MATCH LEG 1 -- A CALENDAR SPREAD
005660*    (SAME STRIKE, DIFFERENT EXPIRATIONS) IS A REAL STRATEGY
005670*    BUT NOT ONE THIS MOCK PRICING MODEL SUPPORTS TODAY.
005680     IF SPR-LEG-EXPIRATION(SPR-LEG-IDX) NOT = SPR-LEG-EXPIRATION(1)
005690        MOVE "N" TO LEG-VALID-SW
005700        MOVE "ALL LEGS MUST HAVE THE SAME EXPIRATION"
005710          TO SPREAD-LEG-REJECT-MSG
005720     END-IF.
005730 5175-EXIT.
005740     EXIT.
005750*----------------------------------------------------------------
005760*    5300 -- BUILD EACH LEG'S CONTRACT SYMBOL, SAME PATTERN AS    *
005770*    THE SINGLE-LEG BUILD IN 1000 ABOVE.                          *
005780*----------------------------------------------------------------
005790 5300-BUILD-LEG-CONTRACT-SYMBOLS.
005800*    RE-VALIDATES THE EXPIRATION IT ALREADY PASSED IN 5150 SO
005810*    THIS PARAGRAPH DOES NOT HAVE TO CARRY THE PARSED PIECES
005820*    ACROSS FROM THAT EARLIER CALL -- CHEAP TO REDO, SAME
005830*    APPROACH THE SINGLE-LEG PATH TAKES BACK IN 1000.
005840     MOVE SPR-LEG-EXPIRATION(SPR-LEG-IDX) TO EXP-CHECK-STRING.
005850     PERFORM 9000-VALIDATE-EXPIRATION-STRING THRU 9000-EXIT.
005860     COMPUTE STRIKE-THOUSANDS-X =
005870           SPR-LEG-STRIKE(SPR-LEG-IDX) * 1000.
005880     PERFORM 9100-TRIM-LEADING-ZEROS THRU 9100-EXIT.
005890     IF SPR-LEG-IS-CALL(SPR-LEG-IDX)
005900        MOVE "C" TO OPT-TYPE-CHAR
005910     ELSE
005920        MOVE "P" TO OPT-TYPE-CHAR
005930     END-IF.
005940     MOVE SPACES TO SPR-LEG-CONTRACT-SYM(SPR-LEG-IDX).
005950     STRING SPR-LEG-SYMBOL(SPR-LEG-IDX)  DELIMITED BY SPACE
005960            "_"                          DELIMITED BY SIZE
005970            EXP-YYYY(3:2)             DELIMITED BY SIZE
005980            EXP-MM                    DELIMITED BY SIZE
005990            EXP-DD                    DELIMITED BY SIZE
006000            "_"                          DELIMITED BY SIZE
006010            OPT-TYPE-CHAR             DELIMITED BY SIZE
006020            "_"                          DELIMITED BY SIZE
006030            STRIKE-TRIMMED            DELIMITED BY SPACE
006040       INTO SPR-LEG-CONTRACT-SYM(SPR-LEG-IDX).
006050 5300-EXIT.
006060     EXIT.
006070*----------------------------------------------------------------
006080*    6000 -- PRICE AND FILL EVERY LEG, THEN ROLL UP THE SPREAD    *
006090*    STATUS AND NET NOTIONAL.                                    *
006100*----------------------------------------------------------------
006110 6000-PRICE-AND-FILL-SPREAD.
006120*    PRICE AND FILL EVERY LEG BEFORE ROLLING UP THE SPREAD-
006130*    LEVEL STATUS AND NOTIONAL -- 6200 NEEDS EVERY LEG'S
006140*    FILLED QUANTITY ALREADY SET, SO IT CANNOT SHARE THE
006150*    LOOP WITH THE PER-LEG FILL PERFORMED JUST BELOW.
006160     MOVE "SUBMITTED       " TO SPR-STATUS.
006170     PERFORM 6100-PRICE-AND-FILL-ONE-LEG THRU 6100-EXIT
006180         VARYING SPR-LEG-IDX FROM 1 BY 1
006190         UNTIL SPR-LEG-IDX > SPR-LEG-COUNT.
006200     PERFORM 6200-SET-SPREAD-STATUS-AND-NOTIONAL THRU 6200-EXIT.
006210 6000-EXIT.
006220     EXIT.
006230*----------------------------------------------------------------
006240*    6100 -- ONE LEG'S PRICE AND FILL.  A NET LIMIT PRICE, WHEN   *
006250*    GIVEN, IS SPREAD EVENLY ACROSS THE LEGS; OTHERWISE EACH LEG  *
006260*    GETS ITS OWN MOCK PREMIUM.  THE PAPER BROKER FILLS EVERY     *
006270*    LEG IN FULL, IN ONE SHOT.                                   *
006280*----------------------------------------------------------------
006290 6100-PRICE-AND-FILL-ONE-LEG.
006300*    A NET LIMIT ON THE SPREAD AS A WHOLE IS SPLIT EVENLY
006310*    ACROSS THE LEGS RATHER THAN LEFT ON ONE LEG -- SIMPLE
006320*    AND GOOD ENOUGH FOR REPORTING NOTIONAL, EVEN THOUGH A
006330*    REAL DESK WOULD ALLOCATE BY LEG DELTA OR VEGA.
006340     PERFORM 6110-FIND-LEG-UNDERLYING-PRICE THRU 6110-EXIT.
006350     IF SPR-HAS-NET-LIMIT
006360        COMPUTE PREMIUM-WORK ROUNDED =
006370              SPR-NET-LIMIT-PRICE / SPR-LEG-COUNT
006380     ELSE
006390        PERFORM 6150-COMPUTE-LEG-MOCK-PREMIUM THRU 6150-EXIT
006400     END-IF.
006410     MOVE SPR-LEG-QUANTITY(SPR-LEG-IDX)
006420       TO SPR-LEG-FILLED-QTY(SPR-LEG-IDX).
006430     MOVE PREMIUM-WORK TO SPR-LEG-FILL-PREMIUM(SPR-LEG-IDX).
006440     COMPUTE SPR-LEG-NOTIONAL(SPR-LEG-IDX) ROUNDED =
006450           SPR-LEG-FILL-PREMIUM(SPR-LEG-IDX)
006460         * SPR-LEG-FILLED-QTY(SPR-LEG-IDX)
006470         * SPR-LEG-MULTIPLIER(SPR-LEG-IDX).
006480 6100-EXIT.
006490     EXIT.
006500*----------------------------------------------------------------
006510*    6110 -- LINEAR SEARCH OF THE PRICE TABLE FOR THIS LEG'S      *
006520*    UNDERLYING SYMBOL.  NOT FOUND FALLS BACK TO THE DEFAULT.     *
006530*----------------------------------------------------------------
006540 6110-FIND-LEG-UNDERLYING-PRICE.
006550*    SAME LINEAR SEARCH AS THE SINGLE-LEG PATH AT 2050, JUST
006560*    KEYED OFF THIS LEG'S OWN SYMBOL AND SUBSCRIPT RATHER
006570*    THAN THE ORDER-LEVEL ONE -- KEPT AS A SEPARATE PARAGRAPH
006580*    SINCE THE TWO PATHS SEARCH DIFFERENT RECORDS.
006590     MOVE LIM-DEFAULT-REF-PRICE TO UNDERLYING-PRICE-WORK.
006600     IF PRICE-COUNT > 0
006610        SET PRICE-IDX TO 1
006620        SEARCH PRICE-ENTRY
006630            AT END NEXT SENTENCE
006640            WHEN TAB-PRC-SYMBOL(PRICE-IDX)
006650                    = SPR-LEG-SYMBOL(SPR-LEG-IDX)
006660                 MOVE TAB-PRC-PRICE(PRICE-IDX)
006670                   TO UNDERLYING-PRICE-WORK
006680        END-SEARCH
006690     END-IF.
006700 6110-EXIT.
006710     EXIT.
006720*----------------------------------------------------------------
006730*    6150 -- MOCK PREMIUM FOR ONE LEG, SAME INTRINSIC-PLUS-TIME-  *
006740*    VALUE MODEL AS THE SINGLE-LEG PATH AT 2100.  ONLY REACHED    *
006750*    WHEN THE SPREAD HAS NO NET LIMIT PRICE OF ITS OWN.           *
006760*----------------------------------------------------------------
006770 6150-COMPUTE-LEG-MOCK-PREMIUM.
006780*    IN-THE-MONEY AMOUNT FOR THIS LEG, FLOORED AT ZERO WHEN
006790*    THE LEG IS OUT OF THE MONEY.
006800     IF SPR-LEG-IS-CALL(SPR-LEG-IDX)
006810        COMPUTE INTRINSIC-WORK =
006820              UNDERLYING-PRICE-WORK - SPR-LEG-STRIKE(SPR-LEG-IDX)
006830     ELSE
006840        COMPUTE INTRINSIC-WORK =
006850              SPR-LEG-STRIKE(SPR-LEG-IDX) - UNDERLYING-PRICE-WORK
006860     END-IF.
006870     IF INTRINSIC-WORK < 0
006880        MOVE 0 TO INTRINSIC-WORK
006890     END-IF.
006900     COMPUTE TIME-VALUE-WORK ROUNDED =
006910           UNDERLYING-PRICE-WORK * LIM-OPTION-TIME-VALUE.
006920     COMPUTE PREMIUM-WORK ROUNDED =
006930           INTRINSIC-WORK + TIME-VALUE-WORK.
006940*    HOUSE PREMIUM FLOOR APPLIES TO EACH LEG INDIVIDUALLY,
006950*    NOT JUST TO A SINGLE-LEG ORDER.
006960     IF PREMIUM-WORK < LIM-OPTION-PREM-FLOOR
006970        MOVE LIM-OPTION-PREM-FLOOR TO PREMIUM-WORK
006980     END-IF.
006990 6150-EXIT.
007000     EXIT.
007010*----------------------------------------------------------------
007020*    6200 -- FILLED ONLY WHEN EVERY LEG IS FULL; PARTIALLY-       *
007030*    FILLED WHEN AT LEAST ONE LEG HAS A FILL BUT NOT ALL ARE      *
007040*    FULL -- CARRIED FOR A FUTURE BROKER THAT DOES NOT FILL       *
007050*    EVERY LEG AT ONCE.                                          *
007060*----------------------------------------------------------------
007070 6200-SET-SPREAD-STATUS-AND-NOTIONAL.
007080*    ASSUME EVERY LEG IS FULL AND NO LEG HAS ANY FILL, THEN
007090*    LET 6250 BELOW WALK EACH LEG AND FLIP THESE SWITCHES AS
007100*    IT FINDS EVIDENCE OTHERWISE.
007110     MOVE "Y" TO ALL-LEGS-FULL-SW.
007120     MOVE "N" TO ANY-LEG-FILLED-SW.
007130     MOVE 0   TO SPR-NET-NOTIONAL.
007140     PERFORM 6250-ACCUMULATE-ONE-LEG THRU 6250-EXIT
007150         VARYING SPR-LEG-IDX FROM 1 BY 1
007160         UNTIL SPR-LEG-IDX > SPR-LEG-COUNT.
007170*    ROLL THE PER-LEG SWITCHES UP TO ONE SPREAD-LEVEL STATUS.
007180     IF ALL-LEGS-FULL
007190        MOVE "FILLED          " TO SPR-STATUS
007200     ELSE
007210        IF ANY-LEG-HAS-FILL
007220           MOVE "PARTIALLY-FILLED" TO SPR-STATUS
007230        ELSE
007240           MOVE "SUBMITTED       " TO SPR-STATUS
007250        END-IF
007260     END-IF.
007270 6200-EXIT.
007280     EXIT.
007290*    ONE LEG'S CONTRIBUTION TO THE SPREAD-LEVEL SWITCHES AND
007300*    TO THE NET NOTIONAL -- CALLED ONCE PER LEG BY 6200 ABOVE.
007310 6250-ACCUMULATE-ONE-LEG.
007320     IF SPR-LEG-FILLED-QTY(SPR-LEG-IDX) > 0
007330        MOVE "Y" TO ANY-LEG-FILLED-SW
007340     END-IF.
007350     IF SPR-LEG-FILLED-QTY(SPR-LEG-IDX) < SPR-LEG-QUANTITY(SPR-LEG-IDX)
007360        MOVE "N" TO ALL-LEGS-FULL-SW
007370     END-IF.
007380     ADD SPR-LEG-NOTIONAL(SPR-LEG-IDX) TO SPR-NET-NOTIONAL.
007390 6250-EXIT.
007400     EXIT.
007410*----------------------------------------------------------------
007420*    7000/7100 -- ASSIGNMENT AND EXERCISE EVENTS.  THE CALLER     *
007430*    HAS ALREADY MOVED THE CONTRACT SYMBOL, CONTRACT COUNT,       *
007440*    STRIKE PRICE, RUN DATE AND EVENT SEQUENCE INTO THE EVENT     *
007450*    RECORD -- THESE ARE PURE EVENT RECORDS, NO POSITION OR       *
007460*    ORDER IS TOUCHED.                                           *
007470*----------------------------------------------------------------
007480 7000-EMIT-ASSIGNMENT-EVENT.
007490*    THE PAPER-BROKER ASSIGNMENT PATH.  THE ONLY WORK THIS
007500*    PARAGRAPH DOES ITSELF IS STAMP THE EVENT TYPE -- EVERY
007510*    OTHER FIELD ON OPTION-EVENT WAS ALREADY FILLED IN BY
007520*    THE CALLER (SEE THE CHANGE-LOG ENTRY FOR REQ 271 ABOVE).
007530     MOVE "ASSIGNMENT" TO EVT-EVENT-TYPE.
007540 7000-EXIT.
007550     EXIT.
007560*    THE HOLDER-INITIATED EXERCISE PATH -- SAME SHAPE AS
007570*    ASSIGNMENT ABOVE, JUST THE OTHER SIDE OF THE SAME EVENT.
007580 7100-EMIT-EXERCISE-EVENT.
007590     MOVE "EXERCISE  " TO EVT-EVENT-TYPE.
007600 7100-EXIT.
007610     EXIT.
007620*----------------------------------------------------------------
007630*    9000 -- VALIDATE A YYYY-MM-DD EXPIRATION STRING AGAINST THE  *
007640*    RUN DATE.  LEAVES EXP-YYYY/MM/DD PARSED FOR THE CALLER'S  *
007650*    CONTRACT-SYMBOL BUILD REGARDLESS OF THE VERDICT.             *
007660*----------------------------------------------------------------
007670 9000-VALIDATE-EXPIRATION-STRING.
007680*    SHARED BY THE SINGLE-LEG PATH (1000/1100), EVERY SPREAD
007690*    LEG (5150/5300), AND THE STAND-ALONE CALL FROM 1000 THAT
007700*    RE-PARSES THE STRING AFTER A SUCCESSFUL VALIDATION.  A
007710*    MALFORMED DASH POSITION OR A NON-NUMERIC PIECE FAILS
007720*    FIRST, BEFORE THE COMPARISON AGAINST THE RUN DATE.
007730     MOVE "Y" TO EXP-VALID-SW.
007740     IF EXP-DASH1 NOT = "-" OR EXP-DASH2 NOT = "-"
007750        MOVE "N" TO EXP-VALID-SW
007760        GO TO 9000-EXIT
007770     END-IF.
007780     IF EXP-YYYY IS NOT NUMERIC
007790        OR EXP-MM IS NOT NUMERIC
007800        OR EXP-DD IS NOT NUMERIC
007810        MOVE "N" TO EXP-VALID-SW
007820        GO TO 9000-EXIT
007830     END-IF.
007840*    REASSEMBLE THE THREE NUMERIC PIECES INTO A STRAIGHT
007850*    8-DIGIT YYYYMMDD FOR THE FINAL COMPARISON -- THIS ALSO
007860*    CATCHES AN OUT-OF-RANGE MONTH OR DAY SINCE THOSE STILL
007870*    COMPARE NUMERICALLY EVEN THOUGH THEY ARE NOT REJECTED
007880*    AS A SEPARATE CHECK HERE.
007890     STRING EXP-YYYY EXP-MM EXP-DD DELIMITED BY SIZE
007900        INTO EXP-YYYYMMDD-X.
007910     IF EXP-YYYYMMDD NOT > RUN-DATE
007920        MOVE "N" TO EXP-VALID-SW
007930     END-IF.
007940 9000-EXIT.
007950     EXIT.
007960*----------------------------------------------------------------
007970*    9100 -- STRIP LEADING ZEROS FROM THE STRIKE-TIMES-1000       *
007980*    WORK FIELD FOR THE CONTRACT SYMBOL -- THE LAST DIGIT IS      *
007990*    ALWAYS KEPT EVEN WHEN THE VALUE IS ZERO.  DRIVEN BY THE      *
008000*    STANDALONE STRIKE-DIGIT-IDX COUNTER FROM THE 77 LEVEL        *
008010*    ABOVE.  9110/9120 ARE FALL-THROUGH LABELS WITHIN THIS       *
008020*    PARAGRAPH'S OWN PERFORM RANGE, NOT SEPARATE PERFORMED       *
008030*    PARAGRAPHS -- THE GO TO CHAIN IS THE HOUSE WAY OF DOING     *
008040*    A SEARCH LOOP WITHOUT AN INLINE PERFORM.                    *
008050*----------------------------------------------------------------
008060 9100-TRIM-LEADING-ZEROS.
008070     MOVE SPACES TO STRIKE-TRIMMED.
008080     SET STRIKE-DIGIT-IDX TO 1.
008090*    WALK THE 9-DIGIT STRIKE-TIMES-1000 FIELD LEFT TO RIGHT
008100*    LOOKING FOR THE FIRST NON-ZERO DIGIT; STOP AT POSITION 9
008110*    REGARDLESS SO A STRIKE OF EXACTLY ZERO STILL LEAVES ONE
008120*    DIGIT BEHIND.
008130 9110-FIND-FIRST-DIGIT.
008140     IF STRIKE-DIGIT-IDX = 9
008150        GO TO 9120-COPY-REMAINDER
008160     END-IF.
008170     IF STRIKE-THOUSANDS-X(STRIKE-DIGIT-IDX:1) = "0"
008180        ADD 1 TO STRIKE-DIGIT-IDX
008190        GO TO 9110-FIND-FIRST-DIGIT
008200     END-IF.
008210*    FIRST NON-ZERO DIGIT FOUND (OR POSITION 9 REACHED) --
008220*    COPY FROM THERE TO THE END OF THE FIELD.
008230 9120-COPY-REMAINDER.
008240     MOVE STRIKE-THOUSANDS-X(STRIKE-DIGIT-IDX:)
008250       TO STRIKE-TRIMMED.
008260 9100-EXIT.
008270     EXIT.
