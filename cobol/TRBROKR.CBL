000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID. TRBROKR.
000030 AUTHOR. C. RUZ.
000040 INSTALLATION. TRADE OPERATIONS - RISK SYSTEMS GROUP.
000050 DATE-WRITTEN. 04/11/89.
000060 DATE-COMPILED.
000070 SECURITY. COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000080*****************************************************************
000090*                                                                *
000100*    TRBROKR  --  ORDER CREATION, PAPER BROKER AND FILL          *
000110*                                                                *
000120*    CALLED ONLY FOR AN APPROVED SIGNAL.  CREATES THE ORDER,     *
000130*    SUBMITS IT TO THE PAPER BROKER, APPLIES THE IMMEDIATE FILL  *
000140*    THROUGH THE ORDER STATE MACHINE, AND POSTS THE FILL BACK    *
000150*    TO THE IN-MEMORY POSITION TABLE SO LATER SIGNALS IN THE     *
000160*    SAME RUN SEE THE UPDATED EXPOSURE.                          *
000170*                                                                *
000180*    THERE IS NO REAL BROKER CONNECTION -- "PAPER BROKER" MEANS  *
000190*    WE SIMULATE A FILL AGAINST THE REFERENCE PRICE TABLE LOADED *
000200*    BY TRLOAD, WITH A FIXED SLIPPAGE ADDED AGAINST THE SIGNAL'S *
000210*    SIDE.  DO NOT WIRE THIS TO A LIVE EXECUTION VENUE WITHOUT   *
000220*    TAKING THIS WHOLE MODULE THROUGH RISK COMMITTEE REVIEW.     *
000230*                                                                *
000240*----------------------------------------------------------------
000250* CHANGE LOG                                                    *
000260*  1990-01-09 CR   INITIAL VERSION -- ORDER CREATE AND SUBMIT    *
000270*                  ONLY, NO FILL SIMULATION (REQ 097).           *
000280*  1991-09-03 CR   ADDED PAPER BROKER SLIPPAGE-ADJUSTED FILL     *
000290*                  PRICE (REQ 118).                              *
000300*  1994-02-18 LMV  ADDED THE FULL ORDER STATE MACHINE (PENDING/  *
000310*                  SUBMITTED/PARTIALLY-FILLED/FILLED) AND THE    *
000320*                  POSITION TABLE POST-BACK (REQ 204).           *
000330*  1998-11-30 LMV  Y2K REVIEW -- NO DATE FIELDS IN THIS PROGRAM, *
000340*                  NO CHANGE REQUIRED.                          *
000350*  2003-06-05 DJP  FILLED NOTIONAL AND AVERAGE FILL PRICE NOW    *
000360*                  CAP TO THE ORDER'S OWN NOTIONAL ON A FULL     *
000370*                  FILL, PER AUDIT COMMITTEE FINDING 03-114 --   *
000380*                  DO NOT "CORRECT" THIS TO USE THE RAW BROKER   *
000390*                  FILL PRICE, THE COMMITTEE RULING STANDS.      *
000400*  2006-01-17 DJP  PULLED THE POSITION-FOUND SWITCH OUT TO A     *
000410*                  STANDALONE 77 LEVEL -- IT NEVER MOVED AS      *
000420*                  PART OF A GROUP AND DIDN'T BELONG IN ONE      *
000430*                  (REQ 289).                                    *
000440*****************************************************************
000450 ENVIRONMENT DIVISION.
000460 CONFIGURATION SECTION.
000470*----------------------------------------------------------------
000480*    STANDARD SHOP SPECIAL-NAMES -- SEE TRENGINE.CBL FOR WHY     *
000490*    EACH ENTRY IS HERE.  KEPT IDENTICAL ACROSS ALL SIX          *
000500*    PROGRAMS SO A COMPILE LISTING DIFF NEVER FLAGS THIS         *
000510*    SECTION BY ACCIDENT.                                       *
000520*----------------------------------------------------------------
000530 SPECIAL-NAMES.
000540     C01 IS TOP-OF-FORM
000550     CLASS TRD-SYMBOL-CLASS IS "A" THRU "Z", "0" THRU "9", "."
000560     UPSI-0 ON STATUS IS TRACE-SWITCH-ON
000570            OFF STATUS IS TRACE-SWITCH-OFF.
000580 DATA DIVISION.
000590 WORKING-STORAGE SECTION.
000600*----------------------------------------------------------------
000610*    HOUSE LIMITS COPYBOOK -- SLIPPAGE BPS AND THE DEFAULT       *
000620*    REFERENCE PRICE USED WHEN A SYMBOL IS NOT IN THE PRICE      *
000630*    TABLE LOADED BY TRLOAD.                                     *
000640*----------------------------------------------------------------
000650     COPY TRDLIM.
000660*----------------------------------------------------------------
000670*    STANDALONE SWITCH -- SET AND TESTED ON ITS OWN BY THE       *
000680*    4050 SEARCH PARAGRAPH BELOW, NEVER MOVED AS PART OF A       *
000690*    GROUP, SO IT SITS AT THE 77 LEVEL (REQ 289).                *
000700*----------------------------------------------------------------
000710 77  POSITION-FOUND-SW            PIC X(01)     VALUE "N".
000720*----------------------------------------------------------------
000730*    SCRATCH AREA FOR THE FILL-PRICE AND FILL-QUANTITY MATH.     *
000740*    NOTHING HERE SURVIVES PAST ONE CALL OF THIS PROGRAM.        *
000750*----------------------------------------------------------------
000760 01  BROKER-WORK-AREA.
000770     05  REF-PRICE-WORK           PIC 9(7)V99.
000780     05  BROKER-FILL-PRICE        PIC 9(7)V9(4).
000790     05  FILL-QUANTITY-WORK       PIC 9(9)V99.
000800     05  FILL-NOTIONAL-WORK       PIC 9(11)V99.
000810     05  NEW-FILLED-QTY           PIC 9(9)V99.
000820     05  FILLER                      PIC X(08).
000830 LINKAGE SECTION.
000840*----------------------------------------------------------------
000850*    THE SIGNAL, ORDER AND MARKET LAYOUTS ARE ALL OWNED BY       *
000860*    TRENGINE AND PASSED BY REFERENCE -- THIS PROGRAM ALLOCATES  *
000870*    NONE OF ITS OWN COPIES.                                    *
000880*----------------------------------------------------------------
000890     COPY TRDSIG.
000900     COPY TRDOUT.
000910     COPY TRDMKT.
000920 01  ORDER-NOTIONAL               PIC 9(9)V99.
000930 01  ORDER-SEQ                    PIC 9(06)     COMP.
000940 PROCEDURE DIVISION USING SIGNAL-FIELDS
000950                          ORDER-NOTIONAL
000960                          ORDER-SEQ
000970                          ORDER-RECORD
000980                          PRICE-TABLE
000990                          POSITION-TABLE.
001000*----------------------------------------------------------------
001010*    0100 -- MAIN LINE.  FOUR STEPS, ALWAYS IN THIS ORDER --     *
001020*    CREATE, SUBMIT, FILL, POST BACK TO THE POSITION TABLE.      *
001030*    NOTHING SHORT-CIRCUITS THIS SEQUENCE -- EVEN A LATER        *
001040*    "ORDER FAILED AT THE BROKER" PATH WOULD STILL FALL THROUGH  *
001050*    ALL FOUR PARAGRAPHS, IT WOULD JUST FIND NOTHING TO DO.      *
001060*----------------------------------------------------------------
001070 0100-PROCESS-APPROVED-ORDER.
001080     PERFORM 1000-CREATE-ORDER           THRU 1000-EXIT.
001090     PERFORM 2000-SUBMIT-TO-BROKER       THRU 2000-EXIT.
001100     PERFORM 3000-APPLY-FILL             THRU 3000-EXIT.
001110     PERFORM 4000-UPDATE-POSITION-TABLE  THRU 4000-EXIT.
001120 0100-EXIT.
001130     EXIT PROGRAM.
001140*----------------------------------------------------------------
001150*    1000 -- CREATE ORDER, STATUS PENDING.  QUANTITY IS THE      *
001160*    SIGNAL'S TARGET EXPOSURE IN USD, NOT A SHARE COUNT -- THE   *
001170*    ENGINE HAS NEVER TRADED IN SHARES, ONLY DOLLAR EXPOSURE.    *
001180*    ORD-SEQ COMES FROM THE ENGINE'S OWN 77-LEVEL COUNTER, NOT   *
001190*    FROM ANYTHING GENERATED IN HERE.                            *
001200*----------------------------------------------------------------
001210 1000-CREATE-ORDER.
001220     MOVE ORDER-SEQ           TO ORD-SEQ.
001230     MOVE SIG-STRATEGY-ID        TO ORD-STRATEGY-ID.
001240     MOVE SIG-SYMBOL             TO ORD-SYMBOL.
001250     MOVE SIG-SIDE               TO ORD-SIDE.
001260     MOVE SIG-TARGET-EXPOSURE    TO ORD-QUANTITY.
001270     MOVE ORDER-NOTIONAL      TO ORD-NOTIONAL.
001280     MOVE "PENDING         "     TO ORD-STATUS.
001290     MOVE 0                      TO ORD-FILL-PRICE.
001300     MOVE 0                      TO ORD-FILLED-NOTIONAL.
001310 1000-EXIT.
001320     EXIT.
001330*----------------------------------------------------------------
001340*    2000 -- SUBMIT TO THE PAPER BROKER.  REFERENCE PRICE COMES  *
001350*    FROM THE PRICE TABLE (UNKNOWN SYMBOL DEFAULTS TO $100.00),  *
001360*    THEN THE HOUSE 5-BPS BROKER SLIPPAGE IS APPLIED.            *
001370*----------------------------------------------------------------
001380 2000-SUBMIT-TO-BROKER.
001390     IF ORD-STATUS-PENDING
001400        MOVE "SUBMITTED       " TO ORD-STATUS
001410        PERFORM 2050-FIND-REFERENCE-PRICE      THRU 2050-EXIT
001420        PERFORM 2100-COMPUTE-BROKER-FILL-PRICE THRU 2100-EXIT
001430     END-IF.
001440 2000-EXIT.
001450     EXIT.
001460*----------------------------------------------------------------
001470*    2050 -- LINEAR SEARCH OF THE PRICE TABLE LOADED BY TRLOAD.  *
001480*    NO SYMBOL FOUND MEANS NO PRICE FEED FOR THAT NAME -- WE     *
001490*    FALL BACK TO THE HOUSE DEFAULT REFERENCE PRICE RATHER THAN  *
001500*    REJECT THE ORDER OUTRIGHT, SINCE THE SIGNAL ALREADY PASSED  *
001510*    RISK BY THE TIME IT GETS HERE.                              *
001520*----------------------------------------------------------------
001530 2050-FIND-REFERENCE-PRICE.
001540     MOVE LIM-DEFAULT-REF-PRICE TO REF-PRICE-WORK.
001550     IF PRICE-COUNT > 0
001560        SET PRICE-IDX TO 1
001570        SEARCH PRICE-ENTRY
001580            AT END NEXT SENTENCE
001590            WHEN TAB-PRC-SYMBOL(PRICE-IDX) = SIG-SYMBOL
001600                 MOVE TAB-PRC-PRICE(PRICE-IDX)
001610                   TO REF-PRICE-WORK
001620        END-SEARCH
001630     END-IF.
001640 2050-EXIT.
001650     EXIT.
001660*----------------------------------------------------------------
001670*    2100 -- BUY ORDERS PAY UP THROUGH SLIPPAGE, SELL ORDERS     *
001680*    GIVE UP SLIPPAGE -- BOTH MOVE THE FILL AWAY FROM THE        *
001690*    REFERENCE PRICE IN THE DIRECTION THAT COSTS THE BOOK MONEY, *
001700*    WHICH IS THE WHOLE POINT OF SIMULATING A REALISTIC BROKER.  *
001710*----------------------------------------------------------------
001720 2100-COMPUTE-BROKER-FILL-PRICE.
001730     IF SIG-SIDE-BUY
001740        COMPUTE BROKER-FILL-PRICE ROUNDED =
001750              REF-PRICE-WORK *
001760              (1 + (LIM-BROKER-SLIPPAGE-BPS / 10000))
001770     ELSE
001780        COMPUTE BROKER-FILL-PRICE ROUNDED =
001790              REF-PRICE-WORK *
001800              (1 - (LIM-BROKER-SLIPPAGE-BPS / 10000))
001810     END-IF.
001820 2100-EXIT.
001830     EXIT.
001840*----------------------------------------------------------------
001850*    3000 -- APPLY THE FILL.  THE PAPER BROKER FILLS THE WHOLE   *
001860*    ORDER IN ONE SHOT, SO THIS ALWAYS MEETS THE FILLED TEST     *
001870*    BELOW AND THE ORDER GOES STRAIGHT TO FILLED -- THE          *
001880*    PARTIALLY-FILLED LEG IS CARRIED FOR WHEN A FUTURE BROKER    *
001890*    STARTS RETURNING PARTIAL FILLS.                            *
001900*                                                                *
001910*    THE AUDIT COMMITTEE CAP (FINDING 03-114, SEE THE CHANGE     *
001920*    LOG ABOVE) IS WHY A FULL FILL FORCES ORD-FILLED-NOTIONAL TO *
001930*    THE ORDER'S OWN NOTIONAL RATHER THAN THE RAW QUANTITY TIMES *
001940*    BROKER-FILL-PRICE -- THE TWO CAN DIFFER BY A PENNY OR TWO   *
001950*    ON ROUNDING AND THE COMMITTEE WANTED THE BOOK TO TIE OUT TO *
001960*    THE ORIGINAL ORDER EXACTLY ON A FULL FILL.                  *
001970*----------------------------------------------------------------
001980 3000-APPLY-FILL.
001990     IF ORD-STATUS-SUBMITTED
002000        MOVE ORD-QUANTITY TO FILL-QUANTITY-WORK
002010        COMPUTE FILL-NOTIONAL-WORK ROUNDED =
002020              FILL-QUANTITY-WORK * BROKER-FILL-PRICE
002030        COMPUTE NEW-FILLED-QTY = 0 + FILL-QUANTITY-WORK
002040        IF NEW-FILLED-QTY NOT < ORD-QUANTITY
002050           MOVE "FILLED          " TO ORD-STATUS
002060           MOVE ORD-QUANTITY  TO NEW-FILLED-QTY
002070           MOVE ORD-NOTIONAL  TO ORD-FILLED-NOTIONAL
002080        ELSE
002090           MOVE "PARTIALLY-FILLED" TO ORD-STATUS
002100           MOVE FILL-NOTIONAL-WORK TO ORD-FILLED-NOTIONAL
002110        END-IF
002120        IF NEW-FILLED-QTY > 0
002130           COMPUTE ORD-FILL-PRICE ROUNDED =
002140                 ORD-FILLED-NOTIONAL / NEW-FILLED-QTY
002150        END-IF
002160     END-IF.
002170 3000-EXIT.
002180     EXIT.
002190*----------------------------------------------------------------
002200*    4000 -- POST THE FILLED NOTIONAL BACK TO THE IN-MEMORY      *
002210*    POSITION TABLE -- ADD FOR BUY, SUBTRACT FOR SELL -- SO      *
002220*    LATER SIGNALS IN THE SAME RUN SEE THE NEW EXPOSURE.  A      *
002230*    PARTIAL FILL POSTS ONLY WHAT ACTUALLY FILLED, NOT THE       *
002240*    ORIGINAL ORDER NOTIONAL.                                    *
002250*----------------------------------------------------------------
002260 4000-UPDATE-POSITION-TABLE.
002270     IF ORD-STATUS-FILLED OR ORD-STATUS-PART-FILLED
002280        PERFORM 4050-FIND-OR-ADD-POSITION THRU 4050-EXIT
002290        IF SIG-SIDE-BUY
002300           COMPUTE TAB-POS-SIGNED-AMT(POSITION-IDX) =
002310                 TAB-POS-SIGNED-AMT(POSITION-IDX)
002320                 + ORD-FILLED-NOTIONAL
002330        ELSE
002340           COMPUTE TAB-POS-SIGNED-AMT(POSITION-IDX) =
002350                 TAB-POS-SIGNED-AMT(POSITION-IDX)
002360                 - ORD-FILLED-NOTIONAL
002370        END-IF
002380     END-IF.
002390 4000-EXIT.
002400     EXIT.
002410*----------------------------------------------------------------
002420*    4050 -- LINEAR SEARCH OF THE POSITION TABLE, ADD A NEW ZERO *
002430*    ENTRY IF THE SYMBOL ISN'T FOUND -- THE TABLE STARTS EMPTY   *
002440*    EVERY RUN AND GROWS AS NEW SYMBOLS TRADE.  POSITION-FOUND-  *
002450*    SW IS THE STANDALONE SWITCH FROM THE 77 LEVEL ABOVE.        *
002460*----------------------------------------------------------------
002470 4050-FIND-OR-ADD-POSITION.
002480     MOVE "N" TO POSITION-FOUND-SW.
002490     IF POSITION-COUNT > 0
002500        SET POSITION-IDX TO 1
002510        SEARCH POSITION-ENTRY
002520            AT END NEXT SENTENCE
002530            WHEN TAB-POS-SYMBOL(POSITION-IDX) = SIG-SYMBOL
002540                 MOVE "Y" TO POSITION-FOUND-SW
002550        END-SEARCH
002560     END-IF.
002570     IF POSITION-FOUND-SW = "N"
002580        IF POSITION-COUNT < 500
002590           ADD 1 TO POSITION-COUNT
002600           SET POSITION-IDX TO POSITION-COUNT
002610           MOVE SIG-SYMBOL TO TAB-POS-SYMBOL(POSITION-IDX)
002620           MOVE 0 TO TAB-POS-SIGNED-AMT(POSITION-IDX)
002630        END-IF
002640     END-IF.
002650 4050-EXIT.
002660     EXIT.
